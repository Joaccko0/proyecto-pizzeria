000100      ******************************************************************
000200      * FECHA       : 12/05/1989                                       *
000300      * PROGRAMADOR : L. FUENTES CASTRO (LFC)                          *
000400      * APLICACION  : PIZZERIA - BACK OFFICE                           *
000500      * PROGRAMA    : CMBMNT1                                          *
000600      * TIPO        : BATCH                                            *
000700      * DESCRIPCION : MANTENIMIENTO DE COMBOS (PAQUETES DE VENTA).     *
000800      *             : PROCESA TRANSACCIONES DE ALTA Y BAJA DE COMBO    *
000900      *             : (CABECERA + COMPONENTES). EN EL ALTA, VALIDA     *
001000      *             : CADA PRODUCTO COMPONENTE CONTRA EL MAESTRO DE    *
001100      *             : PRODUCTOS DEL MISMO NEGOCIO ANTES DE GRABAR. LA  *
001200      *             : BAJA ES LOGICA (ACTIVE='N').                     *
001300      *             :                                                  *
001400      * ARCHIVOS    : PRODMST=E,CMBTRAN=E,COMBMST=E/S,COMBITM=E/S,     *
001500      *             : REJFILE=S,COMBWK=TRABAJO                        *
001600      * ACCION (ES) : A=ALTA DE COMBO   U=MODIFICACION DE COMBO        *
001700      *             : D=BAJA DE COMBO                                  *
001800      * INSTALADO   : 19/05/1989                                       *
001900      * NOMBRE      : MANTENIMIENTO DE COMBOS                          *
002000      ******************************************************************
002100      *                    B I T A C O R A   D E   C A M B I O S       *
002200      ******************************************************************
002300      * 12/05/1989 LFC TK-0009 VERSION INICIAL DEL PROGRAMA.           *
002400      * 19/05/1989 LFC TK-0012 SE AGREGA VALIDACION DE PRODUCTOS        *
002500      *                        COMPONENTES CONTRA EL MAESTRO.          *
002600      * 03/03/1992 CAJ TK-0142 SE AGREGA BAJA LOGICA DE COMBO.          *
002700      * 21/08/1995 RMS TK-0280 SE AGREGA CONTROL DE CANTIDAD POSITIVA  *
002800      *                        POR COMPONENTE.                         *
002900      * 14/08/1998 LFC TK-0393 REVISION DE FECHAS Y VENTANA DEL SIGLO  *
003000      *                        (Y2K), SIN CAMPOS DE FECHA EN ESTE      *
003100      *                        PROGRAMA.                               *
003200      * 19/02/1999 LFC TK-0402 PRUEBAS FINALES DE VENTANA DEL SIGLO,   *
003300      *                        SIN HALLAZGOS ADICIONALES.              *
003400      * 11/07/2001 CAJ TK-0458 CONTROL DE RECHAZOS CON CODIGO DE       *
003500      *                        MOTIVO HACIA REJFILE.                  *
003600      * 26/02/2006 MGR TK-0532 SE AGREGA RELECTURA DE COMBMST PARA     *
003700      *                        REESCRITURA EN SITIO DE LA BAJA.        *
003800      * 08/09/2011 MGR TK-0622 SE AMPLIA TABLA DE COMPONENTES POR      *
003900      *                        COMBO A 50 POSICIONES.                 *
004000      * 30/01/2017 PQV TK-0730 SE AGREGA VALIDACION DE PERTENENCIA AL  *
004100      *                        NEGOCIO (TENANT) EN EL PRODUCTO         *
004200      *                        COMPONENTE.                             *
004300      * 07/06/2022 CAJ TK-0748 SE AGREGA TRANSACCION 'U' PARA MODIFI-  *
004400      *                        CAR NOMBRE/PRECIO DE UN COMBO Y         *
004500      *                        REEMPLAZAR POR COMPLETO SU JUEGO DE     *
004600      *                        COMPONENTES EN COMBITM. SE AGREGA       *
004700      *                        VALIDACION DE PRECIO POSITIVO.          *
004800      ******************************************************************
004900       IDENTIFICATION DIVISION.
005000       PROGRAM-ID.                    CMBMNT1.
005100       AUTHOR.                        L. FUENTES CASTRO.
005200       INSTALLATION.                  PIZZERIA - BACK OFFICE.
005300       DATE-WRITTEN.                  12/05/1989.
005400       DATE-COMPILED.                 19/05/1989.
005500       SECURITY.                      USO INTERNO - PROCESO BATCH.
005600
005700       ENVIRONMENT DIVISION.
005800       CONFIGURATION SECTION.
005900       SPECIAL-NAMES.
006000           C01 IS TOP-OF-FORM.
006100
006200       INPUT-OUTPUT SECTION.
006300       FILE-CONTROL.
006400      ******************************************************************
006500      *              A R C H I V O S   D E   E N T R A D A
006600      ******************************************************************
006700           SELECT PRODMST  ASSIGN   TO PRODMST
006800                  ORGANIZATION      IS SEQUENTIAL
006900                  FILE STATUS       IS FS-PRODMST.
007000           SELECT CMBTRAN  ASSIGN   TO CMBTRAN
007100                  ORGANIZATION      IS SEQUENTIAL
007200                  FILE STATUS       IS FS-CMBTRAN.
007300      ******************************************************************
007400      *           A R C H I V O S   D E   E N T R A D A / S A L I D A
007500      ******************************************************************
007600           SELECT COMBMST  ASSIGN   TO COMBMST
007700                  ORGANIZATION      IS SEQUENTIAL
007800                  FILE STATUS       IS FS-COMBMST.
007900           SELECT COMBITM  ASSIGN   TO COMBITM
008000                  ORGANIZATION      IS SEQUENTIAL
008100                  FILE STATUS       IS FS-COMBITM.
008200      ******************************************************************
008300      *              A R C H I V O S   D E   S A L I D A
008400      ******************************************************************
008500           SELECT REJFILE  ASSIGN   TO REJFILE
008600                  ORGANIZATION      IS SEQUENTIAL
008700                  FILE STATUS       IS FS-REJFILE.
008800      ******************************************************************
008900      *              A R C H I V O   D E   T R A B A J O               *
009000      ******************************************************************
009100           SELECT COMBWK   ASSIGN   TO COMBWK
009200                  ORGANIZATION      IS SEQUENTIAL
009300                  FILE STATUS       IS FS-COMBWK.
009400
009500       DATA DIVISION.
009600       FILE SECTION.
009700      *1 -->MAESTRO DE PRODUCTOS (VALIDACION DE COMPONENTES)
009800       FD  PRODMST.
009900           COPY PRODMST1.
010000      *2 -->TRANSACCIONES DE MANTENIMIENTO DE COMBO (CABECERA/DETALLE)
010100       FD  CMBTRAN.
010200           COPY CMBTRN1.
010300      *3 -->MAESTRO DE COMBOS (ENTRADA/SALIDA, REESCRITURA EN LA BAJA)
010400       FD  COMBMST.
010500           COPY COMBMST1.
010600      *4 -->COMPOSICION DE COMBOS (ENTRADA/SALIDA)
010700       FD  COMBITM.
010800           COPY COMBITM1.
010900      *5 -->BITACORA DE RECHAZOS
011000       FD  REJFILE.
011100           COPY REJFIL1.
011200      *6 -->COMPOSICION DE COMBOS, ARCHIVO DE TRABAJO PARA LA
011300      *     RECONSTRUCCION DE COMBITM EN LA MODIFICACION (TRANSACCION U)
011400       FD  COMBWK.
011500           COPY COMBWK1.
011600
011700       WORKING-STORAGE SECTION.
011800      ******************************************************************
011900      *               C A M P O S    D E    T R A B A J O              *
012000      ******************************************************************
012100      *---------------------------------------------------------------*
012200      *    CAMPOS DE TRABAJO DE NIVEL 77 (IDENTIFICACION DE PROGRAMA   *
012300      *    Y CODIGO DE MOTIVO DE RECHAZO, SIN AGRUPAR)                 *
012400      *---------------------------------------------------------------*
012500       77  WKS-PROGRAMA              PIC X(08)     VALUE 'CMBMNT1'.
012600       77  WKS-REASON-CODE           PIC 9(03)     VALUE ZEROS.
012700       01  WKS-CAMPOS-DE-TRABAJO.
012800           05  WKS-FIN-ARCHIVOS          PIC 9(01)     VALUE ZEROS.
012900               88  WKS-END-CMBTRAN                      VALUE 1.
013000           05  WKS-COMBO-VALIDO          PIC 9(01)     VALUE ZEROS.
013100               88  WKS-COMBO-OK                          VALUE 0.
013200           05  WKS-COMBO-HALLADO         PIC 9(01)     VALUE ZEROS.
013300               88  WKS-COMBO-ENCONTRADO                  VALUE 1.
013400           05  WKS-PRODUCTO-HALLADO      PIC 9(01)     VALUE ZEROS.
013500               88  WKS-PRODUCTO-OK                        VALUE 1.
013600           05  WKS-FIN-COMBITM-SCAN      PIC 9(01)     VALUE ZEROS.
013700           05  WKS-FIN-COMBWK-SCAN       PIC 9(01)     VALUE ZEROS.
013800           05  WKS-REASON-TEXT           PIC X(40)     VALUE SPACES.
013900           05  WKS-REASON-TEXT-R REDEFINES WKS-REASON-TEXT.
014000               10  WKS-RT-PREFIJO        PIC X(10).
014100               10  WKS-RT-DETALLE        PIC X(30).
014200           05  FILLER                    PIC X(10)     VALUE SPACES.
014300      ******************************************************************
014400      *         C O N T A D O R E S   E S T A D I S T I C A S         *
014500      ******************************************************************
014600           05  WKS-COMBOS-LEIDOS         PIC 9(07) COMP VALUE ZERO.
014700           05  WKS-COMBOS-ALTA           PIC 9(07) COMP VALUE ZERO.
014800           05  WKS-COMBOS-MODIFICA       PIC 9(07) COMP VALUE ZERO.
014900           05  WKS-COMBOS-BAJA           PIC 9(07) COMP VALUE ZERO.
015000           05  WKS-COMBOS-RECHAZADOS     PIC 9(07) COMP VALUE ZERO.
015100           05  WKS-COMPONENTES-GRABADOS  PIC 9(07) COMP VALUE ZERO.
015200
015300      ******************************************************************
015400      *           VARIABLES DE RUTINA PARA ERRORES DE ARCHIVO          *
015500      ******************************************************************
015600       01  FS-PRODMST                    PIC X(02)     VALUE ZEROS.
015700       01  FS-CMBTRAN                    PIC X(02)     VALUE ZEROS.
015800       01  FS-COMBMST                    PIC X(02)     VALUE ZEROS.
015900       01  FS-COMBITM                    PIC X(02)     VALUE ZEROS.
016000       01  FS-REJFILE                    PIC X(02)     VALUE ZEROS.
016100       01  FS-COMBWK                     PIC X(02)     VALUE ZEROS.
016200
016300      ******************************************************************
016400      *     T A B L A   D E   P R O D U C T O S   E N   M E M O R I A *
016500      ******************************************************************
016600       01  WKS-TABLA-PRODUCTOS.
016700           05  WKS-PR-COUNT              PIC 9(05) COMP VALUE ZERO.
016800           05  WKS-PR-ENTRADA OCCURS 0 TO 2000 TIMES
016900                             DEPENDING ON WKS-PR-COUNT
017000                             ASCENDING KEY IS WKS-PR-ID
017100                             INDEXED BY WKS-PR-IX.
017200               10  WKS-PR-ID             PIC 9(08).
017300               10  WKS-PR-BUSINESS       PIC 9(08).
017400               10  WKS-PR-ACTIVE         PIC X(01).
017500
017600      ******************************************************************
017700      *     T A B L A   D E   C O M P O N E N T E S   D E L   C O M B O
017800      ******************************************************************
017900       01  WKS-COMBO-ACTUAL.
018000           05  WKS-CA-ID                 PIC 9(08).
018100           05  WKS-CA-BUSINESS           PIC 9(08).
018200           05  WKS-CA-NAME               PIC X(30).
018300           05  WKS-CA-PRICE              PIC S9(8)V99.
018400           05  WKS-CA-ACCION             PIC X(01).
018500           05  WKS-CA-LINE-COUNT         PIC 9(03) COMP VALUE ZERO.
018600           05  WKS-CA-PRICE-R REDEFINES WKS-CA-PRICE.
018700               10  WKS-CA-PRICE-ENTERO   PIC S9(8).
018800               10  WKS-CA-PRICE-DECIMAL  PIC 99.
018900       01  WKS-TABLA-COMPONENTES.
019000           05  WKS-CL-ENTRADA OCCURS 50 TIMES.
019100               10  WKS-CL-PRODUCT-ID     PIC 9(08).
019200               10  WKS-CL-QUANTITY       PIC 9(05).
019300           05  WKS-CL-ENTRADA-R REDEFINES WKS-CL-ENTRADA
019400                                OCCURS 50 TIMES.
019500               10  WKS-CL-FLAT           PIC X(13).
019600           05  WKS-CI-IX                 PIC 9(03) COMP VALUE ZERO.
019700
019800       PROCEDURE DIVISION.
019900       000-MAIN SECTION.
020000           PERFORM 100-INICIO THRU 100-INICIO-E
020100           PERFORM 200-CARGAR-PRODUCTOS THRU 200-CARGAR-PRODUCTOS-E
020200           PERFORM 410-LEER-CMBTRAN THRU 410-LEER-CMBTRAN-E
020300           PERFORM 400-PROCESAR-TRANSACCION
020400               THRU 400-PROCESAR-TRANSACCION-E
020500               UNTIL WKS-END-CMBTRAN
020600           PERFORM 500-TOTALES-REPORTE THRU 500-TOTALES-REPORTE-E
020700           PERFORM 900-CERRAR-ARCHIVOS THRU 900-CERRAR-ARCHIVOS-E
020800           STOP RUN.
020900       000-MAIN-E. EXIT.
021000
021100       100-INICIO SECTION.
021200           MOVE 'CMBMNT1' TO WKS-PROGRAMA
021300           OPEN INPUT  PRODMST
021400           OPEN INPUT  CMBTRAN
021500           OPEN I-O    COMBMST
021600           OPEN I-O    COMBITM
021700           OPEN OUTPUT REJFILE
021800           IF FS-PRODMST NOT = '00' OR FS-CMBTRAN NOT = '00' OR
021900              FS-COMBMST NOT = '00' OR FS-COMBITM NOT = '00' OR
022000              FS-REJFILE NOT = '00'
022100              GO TO 190-ERROR-APERTURA
022200           END-IF
022300           GO TO 100-INICIO-E.
022400
022500       190-ERROR-APERTURA.
022600           DISPLAY '*** ERROR AL ABRIR ARCHIVOS DE CMBMNT1 ***'
022700           DISPLAY 'FS-PRODMST : ' FS-PRODMST
022800           DISPLAY 'FS-CMBTRAN : ' FS-CMBTRAN
022900           DISPLAY 'FS-COMBMST : ' FS-COMBMST
023000           DISPLAY 'FS-COMBITM : ' FS-COMBITM
023100           DISPLAY 'FS-REJFILE : ' FS-REJFILE
023200           MOVE 91 TO RETURN-CODE
023300           STOP RUN.
023400       100-INICIO-E. EXIT.
023500
023600      ******************************************************************
023700      *      CARGA EL MAESTRO DE PRODUCTOS EN MEMORIA PARA VALIDAR     *
023800      *      LOS COMPONENTES DEL COMBO (SEARCH ALL POR WKS-PR-ID)      *
023900      ******************************************************************
024000       200-CARGAR-PRODUCTOS SECTION.
024100           READ PRODMST
024200               AT END MOVE '10' TO FS-PRODMST
024300           END-READ
024400           PERFORM 210-ACUMULAR-PRODUCTO THRU 210-ACUMULAR-PRODUCTO-E
024500               UNTIL FS-PRODMST = '10'.
024600       200-CARGAR-PRODUCTOS-E. EXIT.
024700
024800       210-ACUMULAR-PRODUCTO SECTION.
024900           ADD 1                     TO WKS-PR-COUNT
025000           MOVE PROD-ID              TO WKS-PR-ID     (WKS-PR-COUNT)
025100           MOVE PROD-BUSINESS-ID     TO WKS-PR-BUSINESS(WKS-PR-COUNT)
025200           MOVE PROD-ACTIVE          TO WKS-PR-ACTIVE (WKS-PR-COUNT)
025300           READ PRODMST
025400               AT END MOVE '10' TO FS-PRODMST
025500           END-READ.
025600       210-ACUMULAR-PRODUCTO-E. EXIT.
025700
025800       410-LEER-CMBTRAN SECTION.
025900           READ CMBTRAN
026000               AT END MOVE 1 TO WKS-FIN-ARCHIVOS
026100           END-READ
026200           IF WKS-END-CMBTRAN
026300              GO TO 410-LEER-CMBTRAN-E
026400           END-IF
026500           IF FS-CMBTRAN NOT = '00'
026600              GO TO 490-ERROR-LECTURA
026700           END-IF
026800           GO TO 410-LEER-CMBTRAN-E.
026900
027000       490-ERROR-LECTURA.
027100           DISPLAY '*** ERROR DE LECTURA EN CMBTRAN, FS=' FS-CMBTRAN
027200           MOVE 91 TO RETURN-CODE
027300           PERFORM 900-CERRAR-ARCHIVOS THRU 900-CERRAR-ARCHIVOS-E
027400           STOP RUN.
027500       410-LEER-CMBTRAN-E. EXIT.
027600
027700      ******************************************************************
027800      *   LEE LA CABECERA DEL COMBO, CARGA SUS LINEAS DE COMPONENTE    *
027900      *   Y LAS DESPACHA AL ALTA O A LA BAJA                          *
028000      ******************************************************************
028100       400-PROCESAR-TRANSACCION SECTION.
028200           ADD 1 TO WKS-COMBOS-LEIDOS
028300           MOVE 0    TO WKS-COMBO-VALIDO
028400           MOVE 0    TO WKS-CA-LINE-COUNT
028500           MOVE CBT-COMBO-ID     TO WKS-CA-ID
028600           MOVE CBT-BUSINESS-ID  TO WKS-CA-BUSINESS
028700           MOVE CBT-NAME         TO WKS-CA-NAME
028800           MOVE CBT-PRICE        TO WKS-CA-PRICE
028900           MOVE CBT-ACTION       TO WKS-CA-ACCION
029000           PERFORM 405-LEER-COMPONENTES THRU 405-LEER-COMPONENTES-E
029100
029200           EVALUATE TRUE
029300               WHEN WKS-CA-ACCION = 'A'
029400                   PERFORM 420-ALTA-COMBO THRU 420-ALTA-COMBO-E
029500               WHEN WKS-CA-ACCION = 'U'
029600                   PERFORM 440-MODIFICA-COMBO THRU 440-MODIFICA-COMBO-E
029700               WHEN WKS-CA-ACCION = 'D'
029800                   PERFORM 430-BAJA-COMBO THRU 430-BAJA-COMBO-E
029900               WHEN OTHER
030000                   MOVE 901 TO WKS-REASON-CODE
030100                   MOVE 'CODIGO DE ACCION NO VALIDO EN CMBTRAN'
030200                        TO WKS-REASON-TEXT
030300           END-EVALUATE
030400
030500           IF NOT WKS-COMBO-OK
030600              ADD 1 TO WKS-COMBOS-RECHAZADOS
030700              PERFORM 450-RECHAZAR-COMBO THRU 450-RECHAZAR-COMBO-E
030800           END-IF
030900           PERFORM 410-LEER-CMBTRAN THRU 410-LEER-CMBTRAN-E.
031000       400-PROCESAR-TRANSACCION-E. EXIT.
031100
031200      ******************************************************************
031300      *  LEE LAS LINEAS 'D' SUBSECUENTES DE LA MISMA TRANSACCION DE    *
031400      *  COMBO HASTA ENCONTRAR LA SIGUIENTE CABECERA O EL FIN          *
031500      ******************************************************************
031600       405-LEER-COMPONENTES SECTION.
031700           PERFORM 406-LEER-LINEA-CMBTRAN THRU 406-LEER-LINEA-CMBTRAN-E
031800               UNTIL WKS-END-CMBTRAN OR CBT-IS-HEADER.
031900       405-LEER-COMPONENTES-E. EXIT.
032000
032100       406-LEER-LINEA-CMBTRAN SECTION.
032200           READ CMBTRAN
032300               AT END MOVE 1 TO WKS-FIN-ARCHIVOS
032400           END-READ
032500           IF NOT WKS-END-CMBTRAN AND CBT-IS-DETAIL
032600              ADD 1 TO WKS-CA-LINE-COUNT
032700              MOVE CBT-PRODUCT-ID TO WKS-CL-PRODUCT-ID(WKS-CA-LINE-COUNT)
032800              MOVE CBT-QUANTITY   TO WKS-CL-QUANTITY  (WKS-CA-LINE-COUNT)
032900           END-IF.
033000       406-LEER-LINEA-CMBTRAN-E. EXIT.
033100
033200      ******************************************************************
033300      *  ALTA DE COMBO: VALIDA CADA PRODUCTO COMPONENTE CONTRA EL      *
033400      *  MAESTRO (MISMO NEGOCIO, ACTIVO) Y CANTIDAD POSITIVA, LUEGO    *
033500      *  GRABA LA CABECERA Y LOS COMPONENTES                           *
033600      ******************************************************************
033700       420-ALTA-COMBO SECTION.
033800           IF WKS-CA-PRICE-ENTERO = 0 AND WKS-CA-PRICE-DECIMAL = 0
033900              MOVE 1   TO WKS-COMBO-VALIDO
034000              MOVE 915 TO WKS-REASON-CODE
034100              MOVE 'PRECIO DE COMBO DEBE SER MAYOR A CERO'
034200                   TO WKS-REASON-TEXT
034300           ELSE
034400              IF WKS-CA-LINE-COUNT = 0
034500                 MOVE 911 TO WKS-REASON-CODE
034600                 MOVE 'COMBO SIN COMPONENTES' TO WKS-REASON-TEXT
034700              ELSE
034800                 MOVE 1 TO WKS-CI-IX
034900                 PERFORM 421-VALIDAR-COMPONENTE
035000                     THRU 421-VALIDAR-COMPONENTE-E
035100                    UNTIL WKS-CI-IX > WKS-CA-LINE-COUNT
035200                       OR NOT WKS-COMBO-OK
035300                 IF WKS-COMBO-OK
035400                    PERFORM 422-GRABAR-COMBO THRU 422-GRABAR-COMBO-E
035500                    ADD 1 TO WKS-COMBOS-ALTA
035600                 END-IF
035700              END-IF
035800           END-IF.
035900       420-ALTA-COMBO-E. EXIT.
036000
036100       421-VALIDAR-COMPONENTE SECTION.
036200           IF WKS-CL-QUANTITY(WKS-CI-IX) = 0
036300              MOVE 1   TO WKS-COMBO-VALIDO
036400              MOVE 912 TO WKS-REASON-CODE
036500              MOVE 'CANTIDAD DE COMPONENTE DEBE SER MAYOR A CERO'
036600                   TO WKS-REASON-TEXT
036700           ELSE
036800              MOVE 0 TO WKS-PRODUCTO-HALLADO
036900              SEARCH ALL WKS-PR-ENTRADA
037000                 AT END
037100                    MOVE 1   TO WKS-COMBO-VALIDO
037200                    MOVE 913 TO WKS-REASON-CODE
037300                    MOVE 'PRODUCTO COMPONENTE NO EXISTE'
037400                         TO WKS-REASON-TEXT
037500                 WHEN WKS-PR-ID(WKS-PR-IX) = WKS-CL-PRODUCT-ID(WKS-CI-IX)
037600                    IF WKS-PR-BUSINESS(WKS-PR-IX) NOT = WKS-CA-BUSINESS
037700                       MOVE 1   TO WKS-COMBO-VALIDO
037800                       MOVE 914 TO WKS-REASON-CODE
037900                       MOVE 'PRODUCTO COMPONENTE DE OTRO NEGOCIO'
038000                            TO WKS-REASON-TEXT
038100                    ELSE
038200                       MOVE 1 TO WKS-PRODUCTO-HALLADO
038300                    END-IF
038400              END-SEARCH
038500           END-IF
038600           ADD 1 TO WKS-CI-IX.
038700       421-VALIDAR-COMPONENTE-E. EXIT.
038800
038900       422-GRABAR-COMBO SECTION.
039000           INITIALIZE CMB-RECORD
039100           MOVE WKS-CA-ID           TO CMB-ID
039200           MOVE WKS-CA-BUSINESS     TO CMB-BUSINESS-ID
039300           MOVE WKS-CA-NAME         TO CMB-NAME
039400           MOVE WKS-CA-PRICE        TO CMB-PRICE
039500           MOVE 'Y'                 TO CMB-ACTIVE
039600           WRITE CMB-RECORD
039700
039800           MOVE 1 TO WKS-CI-IX
039900           PERFORM 423-GRABAR-COMPONENTE THRU 423-GRABAR-COMPONENTE-E
040000               UNTIL WKS-CI-IX > WKS-CA-LINE-COUNT.
040100       422-GRABAR-COMBO-E. EXIT.
040200
040300       423-GRABAR-COMPONENTE SECTION.
040400           INITIALIZE CBI-RECORD
040500           MOVE WKS-CA-ID                       TO CBI-COMBO-ID
040600           MOVE WKS-CL-PRODUCT-ID(WKS-CI-IX)    TO CBI-PRODUCT-ID
040700           MOVE WKS-CL-QUANTITY (WKS-CI-IX)     TO CBI-QUANTITY
040800           WRITE CBI-RECORD
040900           ADD 1 TO WKS-COMPONENTES-GRABADOS
041000           ADD 1 TO WKS-CI-IX.
041100       423-GRABAR-COMPONENTE-E. EXIT.
041200
041300      ******************************************************************
041400      *  BAJA LOGICA DE COMBO: LOCALIZA EL COMBO DEL NEGOCIO Y LO      *
041500      *  REESCRIBE CON ACTIVE='N'                                      *
041600      ******************************************************************
041700       430-BAJA-COMBO SECTION.
041800           MOVE 0 TO WKS-COMBO-HALLADO
041900           CLOSE COMBMST
042000           OPEN I-O COMBMST
042100           MOVE SPACES TO FS-COMBMST
042200           PERFORM 431-LEER-COMBMST THRU 431-LEER-COMBMST-E
042300           PERFORM 432-EVALUAR-COMBO-BAJA THRU 432-EVALUAR-COMBO-BAJA-E
042400               UNTIL FS-COMBMST = '10' OR WKS-COMBO-ENCONTRADO
042500
042600           IF NOT WKS-COMBO-ENCONTRADO
042700              MOVE 1   TO WKS-COMBO-VALIDO
042800              MOVE 921 TO WKS-REASON-CODE
042900              MOVE 'COMBO NO EXISTE PARA EL NEGOCIO'
043000                   TO WKS-REASON-TEXT
043100           ELSE
043200              ADD 1 TO WKS-COMBOS-BAJA
043300           END-IF.
043400       430-BAJA-COMBO-E. EXIT.
043500
043600       431-LEER-COMBMST SECTION.
043700           READ COMBMST NEXT RECORD
043800               AT END MOVE '10' TO FS-COMBMST
043900           END-READ.
044000       431-LEER-COMBMST-E. EXIT.
044100
044200       432-EVALUAR-COMBO-BAJA SECTION.
044300           IF CMB-ID = WKS-CA-ID AND CMB-BUSINESS-ID = WKS-CA-BUSINESS
044400              MOVE 'N' TO CMB-ACTIVE
044500              REWRITE CMB-RECORD
044600              MOVE 1   TO WKS-COMBO-HALLADO
044700           ELSE
044800              PERFORM 431-LEER-COMBMST THRU 431-LEER-COMBMST-E
044900           END-IF.
045000       432-EVALUAR-COMBO-BAJA-E. EXIT.
045100
045200      ******************************************************************
045300      *  MODIFICA NOMBRE/PRECIO DE UN COMBO YA EXISTENTE Y REEMPLAZA   *
045400      *  POR COMPLETO SU JUEGO DE COMPONENTES EN COMBITM, REVALIDANDO  *
045500      *  CADA COMPONENTE NUEVO CONTRA EL MAESTRO DE PRODUCTOS          *
045600      ******************************************************************
045700       440-MODIFICA-COMBO SECTION.
045800           IF WKS-CA-PRICE-ENTERO = 0 AND WKS-CA-PRICE-DECIMAL = 0
045900              MOVE 1   TO WKS-COMBO-VALIDO
046000              MOVE 915 TO WKS-REASON-CODE
046100              MOVE 'PRECIO DE COMBO DEBE SER MAYOR A CERO'
046200                   TO WKS-REASON-TEXT
046300           ELSE
046400              IF WKS-CA-LINE-COUNT = 0
046500                 MOVE 1   TO WKS-COMBO-VALIDO
046600                 MOVE 911 TO WKS-REASON-CODE
046700                 MOVE 'COMBO SIN COMPONENTES' TO WKS-REASON-TEXT
046800              ELSE
046900                 MOVE 1 TO WKS-CI-IX
047000                 PERFORM 421-VALIDAR-COMPONENTE
047100                     THRU 421-VALIDAR-COMPONENTE-E
047200                    UNTIL WKS-CI-IX > WKS-CA-LINE-COUNT
047300                       OR NOT WKS-COMBO-OK
047400                 IF WKS-COMBO-OK
047500                    MOVE 0 TO WKS-COMBO-HALLADO
047600                    CLOSE COMBMST
047700                    OPEN I-O COMBMST
047800                    MOVE SPACES TO FS-COMBMST
047900                    PERFORM 431-LEER-COMBMST THRU 431-LEER-COMBMST-E
048000                    PERFORM 441-EVALUAR-COMBO-MODIFICA
048100                        THRU 441-EVALUAR-COMBO-MODIFICA-E
048200                        UNTIL FS-COMBMST = '10' OR WKS-COMBO-ENCONTRADO
048300                    IF NOT WKS-COMBO-ENCONTRADO
048400                       MOVE 1   TO WKS-COMBO-VALIDO
048500                       MOVE 921 TO WKS-REASON-CODE
048600                       MOVE 'COMBO NO EXISTE PARA EL NEGOCIO'
048700                            TO WKS-REASON-TEXT
048800                    ELSE
048900                       PERFORM 443-REEMPLAZAR-COMPONENTES
049000                           THRU 443-REEMPLAZAR-COMPONENTES-E
049100                       ADD 1 TO WKS-COMBOS-MODIFICA
049200                    END-IF
049300                 END-IF
049400              END-IF
049500           END-IF.
049600       440-MODIFICA-COMBO-E. EXIT.
049700
049800       441-EVALUAR-COMBO-MODIFICA SECTION.
049900           IF CMB-ID = WKS-CA-ID AND CMB-BUSINESS-ID = WKS-CA-BUSINESS
050000              MOVE WKS-CA-NAME  TO CMB-NAME
050100              MOVE WKS-CA-PRICE TO CMB-PRICE
050200              REWRITE CMB-RECORD
050300              MOVE 1 TO WKS-COMBO-HALLADO
050400           ELSE
050500              PERFORM 431-LEER-COMBMST THRU 431-LEER-COMBMST-E
050600           END-IF.
050700       441-EVALUAR-COMBO-MODIFICA-E. EXIT.
050800
050900      ******************************************************************
051000      *  RECONSTRUYE COMBITM SIN LOS COMPONENTES ANTIGUOS DEL COMBO    *
051100      *  Y AGREGA LOS COMPONENTES NUEVOS YA VALIDADOS                  *
051200      ******************************************************************
051300       443-REEMPLAZAR-COMPONENTES SECTION.
051400           CLOSE COMBITM
051500           OPEN INPUT  COMBITM
051600           OPEN OUTPUT COMBWK
051700           MOVE SPACES TO FS-COMBITM FS-COMBWK
051800           MOVE 0 TO WKS-FIN-COMBITM-SCAN
051900           PERFORM 444-LEER-COMBITM-SCAN THRU 444-LEER-COMBITM-SCAN-E
052000           PERFORM 445-COPIAR-O-OMITIR-COMPONENTE
052100               THRU 445-COPIAR-O-OMITIR-COMPONENTE-E
052200               UNTIL WKS-FIN-COMBITM-SCAN = 1
052300           MOVE 1 TO WKS-CI-IX
052400           PERFORM 446-ESCRIBIR-COMPONENTE-NUEVO
052500               THRU 446-ESCRIBIR-COMPONENTE-NUEVO-E
052600               UNTIL WKS-CI-IX > WKS-CA-LINE-COUNT
052700           CLOSE COMBITM
052800           CLOSE COMBWK
052900           OPEN OUTPUT COMBITM
053000           OPEN INPUT  COMBWK
053100           MOVE 0 TO WKS-FIN-COMBWK-SCAN
053200           PERFORM 447-LEER-COMBWK-SCAN THRU 447-LEER-COMBWK-SCAN-E
053300           PERFORM 448-COPIAR-COMPONENTE-DE-REGRESO
053400               THRU 448-COPIAR-COMPONENTE-DE-REGRESO-E
053500               UNTIL WKS-FIN-COMBWK-SCAN = 1
053600           CLOSE COMBWK
053700           CLOSE COMBITM
053800           OPEN I-O COMBITM.
053900       443-REEMPLAZAR-COMPONENTES-E. EXIT.
054000
054100       444-LEER-COMBITM-SCAN SECTION.
054200           READ COMBITM
054300               AT END MOVE 1 TO WKS-FIN-COMBITM-SCAN
054400           END-READ.
054500       444-LEER-COMBITM-SCAN-E. EXIT.
054600
054700       445-COPIAR-O-OMITIR-COMPONENTE SECTION.
054800           IF CBI-COMBO-ID NOT = WKS-CA-ID
054900              MOVE CBI-RECORD TO CWI-RECORD
055000              WRITE CWI-RECORD
055100           END-IF
055200           PERFORM 444-LEER-COMBITM-SCAN THRU 444-LEER-COMBITM-SCAN-E.
055300       445-COPIAR-O-OMITIR-COMPONENTE-E. EXIT.
055400
055500       446-ESCRIBIR-COMPONENTE-NUEVO SECTION.
055600           INITIALIZE CWI-RECORD
055700           MOVE WKS-CA-ID                     TO CWI-COMBO-ID
055800           MOVE WKS-CL-PRODUCT-ID(WKS-CI-IX)  TO CWI-PRODUCT-ID
055900           MOVE WKS-CL-QUANTITY (WKS-CI-IX)   TO CWI-QUANTITY
056000           WRITE CWI-RECORD
056100           ADD 1 TO WKS-COMPONENTES-GRABADOS
056200           ADD 1 TO WKS-CI-IX.
056300       446-ESCRIBIR-COMPONENTE-NUEVO-E. EXIT.
056400
056500       447-LEER-COMBWK-SCAN SECTION.
056600           READ COMBWK
056700               AT END MOVE 1 TO WKS-FIN-COMBWK-SCAN
056800           END-READ.
056900       447-LEER-COMBWK-SCAN-E. EXIT.
057000
057100       448-COPIAR-COMPONENTE-DE-REGRESO SECTION.
057200           MOVE CWI-RECORD TO CBI-RECORD
057300           WRITE CBI-RECORD
057400           PERFORM 447-LEER-COMBWK-SCAN THRU 447-LEER-COMBWK-SCAN-E.
057500       448-COPIAR-COMPONENTE-DE-REGRESO-E. EXIT.
057600
057700      ******************************************************************
057800      *              ESCRIBE LA TRANSACCION RECHAZADA                  *
057900      ******************************************************************
058000       450-RECHAZAR-COMBO SECTION.
058100           INITIALIZE REJ-RECORD
058200           MOVE 'COMBOS'          TO REJ-SOURCE
058300           MOVE WKS-CA-BUSINESS   TO REJ-BUSINESS-ID
058400           MOVE WKS-CA-ID         TO REJ-KEY-ID
058500           MOVE WKS-REASON-CODE   TO REJ-REASON-CODE
058600           MOVE WKS-REASON-TEXT   TO REJ-REASON-TEXT
058700           WRITE REJ-RECORD
058800           DISPLAY '*** COMBO RECHAZADO ID=' WKS-CA-ID
058900                   ' MOTIVO=' WKS-REASON-TEXT
059000           IF WKS-CA-LINE-COUNT > 0
059100              MOVE 1 TO WKS-CI-IX
059200              PERFORM 451-TRAZAR-COMPONENTE THRU 451-TRAZAR-COMPONENTE-E
059300                  UNTIL WKS-CI-IX > WKS-CA-LINE-COUNT
059400           END-IF.
059500       450-RECHAZAR-COMBO-E. EXIT.
059600
059700       451-TRAZAR-COMPONENTE SECTION.
059800           DISPLAY '    COMPONENTE (PRODUCTO+CANTIDAD) : '
059900                   WKS-CL-FLAT(WKS-CI-IX)
060000           ADD 1 TO WKS-CI-IX.
060100       451-TRAZAR-COMPONENTE-E. EXIT.
060200
060300       500-TOTALES-REPORTE SECTION.
060400           DISPLAY '*** ESTADISTICAS CMBMNT1 ***'
060500           DISPLAY 'COMBOS LEIDOS         : ' WKS-COMBOS-LEIDOS
060600           DISPLAY 'COMBOS DADOS DE ALTA  : ' WKS-COMBOS-ALTA
060700           DISPLAY 'COMBOS MODIFICADOS    : ' WKS-COMBOS-MODIFICA
060800           DISPLAY 'COMBOS DADOS DE BAJA  : ' WKS-COMBOS-BAJA
060900           DISPLAY 'COMBOS RECHAZADOS     : ' WKS-COMBOS-RECHAZADOS
061000           DISPLAY 'COMPONENTES GRABADOS  : ' WKS-COMPONENTES-GRABADOS.
061100       500-TOTALES-REPORTE-E. EXIT.
061200
061300       900-CERRAR-ARCHIVOS SECTION.
061400           CLOSE PRODMST
061500           CLOSE CMBTRAN
061600           CLOSE COMBMST
061700           CLOSE COMBITM
061800           CLOSE REJFILE.
061900       900-CERRAR-ARCHIVOS-E. EXIT.
