000100      ******************************************************************
000200      * FECHA       : 22/03/1989                                       *
000300      * PROGRAMADOR : R. MENDOZA SOLANO (RMS)                          *
000400      * APLICACION  : PIZZERIA - BACK OFFICE                           *
000500      * PROGRAMA    : EXPPST1                                          *
000600      * TIPO        : BATCH                                            *
000700      * DESCRIPCION : MOTOR DE CONTABILIZACION DE GASTOS (FACTURAS DE  *
000800      *             : COMPRA). LEE LAS TRANSACCIONES DE GASTO DEL DIA  *
000900      *             : (CABECERA + DETALLE), VALIDA PROVEEDOR E         *
001000      *             : INSUMOS, CALCULA SUBTOTALES Y TOTAL DE GASTO Y   *
001100      *             : ACUMULA POR CATEGORIA DE INSUMO (STOCK/SERVICE/  *
001200      *             : FIXED-COST) PARA EL CORTE DE CONTROL DE LA       *
001300      *             : SECCION 2 DEL REPORTE RESUMEN.                   *
001400      *             :                                                  *
001500      * ARCHIVOS    : SUPYMST=E,SUPLMST=E,EXPTRAN=E,EXPOUT=S,          *
001600      *             : REJFILE=S,SUMRPT=E/S,EXPWORK=TRABAJO             *
001700      * ACCION (ES) : P=PROCESA LOTE DE GASTOS DEL DIA                 *
001800      *             : U=MODIFICA GASTO YA CONTABILIZADO (CABECERA)     *
001900      *             : Q=CONSULTA DE GASTOS POR RANGO DE FECHA Y        *
002000      *             :   PROVEEDOR (SOLO LECTURA, VA AL REPORTE)        *
002100      * INSTALADO   : 10/04/1989                                       *
002200      * NOMBRE      : MOTOR DE CONTABILIZACION DE GASTOS               *
002300      ******************************************************************
002400      *                    B I T A C O R A   D E   C A M B I O S       *
002500      ******************************************************************
002600      * 22/03/1989 RMS TK-0002 VERSION INICIAL DEL PROGRAMA.           *
002700      * 10/04/1989 RMS TK-0006 SE ABRE SUMRPT EN MODO EXTEND PARA      *
002800      *                        ENCADENAR CON LA SECCION 1 DE ORDPRC1.  *
002900      * 19/11/1991 CAJ TK-0121 SE AGREGA VALIDACION DE PROVEEDOR       *
003000      *                        OPCIONAL (CERO = SIN PROVEEDOR).        *
003100      * 02/02/1993 RMS TK-0208 SE AGREGA RESOLUCION DE NOMBRE DE       *
003200      *                        PROVEEDOR EN LA CABECERA DE SALIDA.     *
003300      * 14/08/1994 LFC TK-0260 SE AGREGA ACUMULACION POR CATEGORIA DE  *
003400      *                        INSUMO PARA EL CORTE DE CONTROL.        *
003500      * 03/12/1996 CAJ TK-0315 SE AGREGA SECCION 2 DEL REPORTE         *
003600      *                        RESUMEN CON CORTE POR CATEGORIA.        *
003700      * 14/08/1998 RMS TK-0391 REVISION DE FECHAS Y VENTANA DEL SIGLO  *
003800      *                        (Y2K) EN CAMPOS DE FECHA 9(08).         *
003900      * 19/02/1999 RMS TK-0400 PRUEBAS FINALES DE VENTANA DEL SIGLO,   *
004000      *                        SIN HALLAZGOS ADICIONALES.              *
004100      * 11/06/2002 LFC TK-0460 SE AGREGA VALIDACION DE INSUMO POR      *
004200      *                        LINEA CONTRA EL MAESTRO DE INSUMOS.     *
004300      * 25/09/2005 CAJ TK-0518 CONTROL DE RECHAZOS CON CODIGO DE       *
004400      *                        MOTIVO HACIA REJFILE.                  *
004500      * 30/07/2010 MGR TK-0610 AJUSTE DE MASCARA DE IMPRESION DE       *
004600      *                        TOTALES POR CATEGORIA.                  *
004700      * 12/05/2020 PQV TK-0775 SE AGREGA PARAMETRO DE NEGOCIO (SYSIN)  *
004800      *                        PARA EL ENCABEZADO DE PAGINA.           *
004900      * 13/09/2022 CAJ TK-0812 SE AGREGA TRANSACCION 'U' PARA MODIFI-  *
005000      *                        CAR UN GASTO YA CONTABILIZADO (SE       *
005100      *                        REEMPLAZAN SUS LINEAS Y SE RECALCULA    *
005200      *                        EL TOTAL) Y TRANSACCION 'Q' PARA        *
005300      *                        CONSULTAR GASTOS POR RANGO DE FECHA Y   *
005400      *                        PROVEEDOR SOBRE EXPOUT.                 *
005500      ******************************************************************
005600       IDENTIFICATION DIVISION.
005700       PROGRAM-ID.                    EXPPST1.
005800       AUTHOR.                        R. MENDOZA SOLANO.
005900       INSTALLATION.                  PIZZERIA - BACK OFFICE.
006000       DATE-WRITTEN.                  22/03/1989.
006100       DATE-COMPILED.                 10/04/1989.
006200       SECURITY.                      USO INTERNO - PROCESO BATCH.
006300
006400       ENVIRONMENT DIVISION.
006500       CONFIGURATION SECTION.
006600       SPECIAL-NAMES.
006700           C01 IS TOP-OF-FORM.
006800
006900       INPUT-OUTPUT SECTION.
007000       FILE-CONTROL.
007100      ******************************************************************
007200      *              A R C H I V O S   D E   E N T R A D A
007300      ******************************************************************
007400           SELECT SUPYMST  ASSIGN   TO SUPYMST
007500                  ORGANIZATION      IS SEQUENTIAL
007600                  FILE STATUS       IS FS-SUPYMST.
007700           SELECT SUPLMST  ASSIGN   TO SUPLMST
007800                  ORGANIZATION      IS SEQUENTIAL
007900                  FILE STATUS       IS FS-SUPLMST.
008000           SELECT EXPTRAN  ASSIGN   TO EXPTRAN
008100                  ORGANIZATION      IS SEQUENTIAL
008200                  FILE STATUS       IS FS-EXPTRAN.
008300      ******************************************************************
008400      *              A R C H I V O S   D E   S A L I D A
008500      ******************************************************************
008600           SELECT EXPOUT   ASSIGN   TO EXPOUT
008700                  ORGANIZATION      IS SEQUENTIAL
008800                  FILE STATUS       IS FS-EXPOUT.
008900           SELECT REJFILE  ASSIGN   TO REJFILE
009000                  ORGANIZATION      IS SEQUENTIAL
009100                  FILE STATUS       IS FS-REJFILE.
009200           SELECT SUMRPT   ASSIGN   TO SUMRPT
009300                  ORGANIZATION      IS LINE SEQUENTIAL
009400                  FILE STATUS       IS FS-SUMRPT.
009500      ******************************************************************
009600      *              A R C H I V O   D E   T R A B A J O               *
009700      ******************************************************************
009800           SELECT EXPWORK  ASSIGN   TO EXPWORK
009900                  ORGANIZATION      IS SEQUENTIAL
010000                  FILE STATUS       IS FS-EXPWORK.
010100
010200       DATA DIVISION.
010300       FILE SECTION.
010400      *1 -->MAESTRO DE INSUMOS
010500       FD  SUPYMST.
010600           COPY SUPYMST1.
010700      *2 -->MAESTRO DE PROVEEDORES
010800       FD  SUPLMST.
010900           COPY SUPLMST1.
011000      *3 -->TRANSACCIONES DE GASTO (CABECERA/DETALLE)
011100       FD  EXPTRAN.
011200           COPY EXPTRN1.
011300      *4 -->GASTOS CONTABILIZADOS (CABECERA/LINEA)
011400       FD  EXPOUT.
011500           COPY EXPOUT1.
011600      *5 -->BITACORA DE RECHAZOS
011700       FD  REJFILE.
011800           COPY REJFIL1.
011900      *6 -->REPORTE RESUMEN DIARIO (ENCADENADO CON ORDPRC1)
012000       FD  SUMRPT.
012100       01  SUM-LINE                      PIC X(132).
012200      *7 -->GASTOS CONTABILIZADOS, ARCHIVO DE TRABAJO PARA LA
012300      *     RECONSTRUCCION DE EXPOUT EN LA MODIFICACION (TRANSACCION U)
012400       FD  EXPWORK.
012500           COPY EXPWRK1.
012600
012700       WORKING-STORAGE SECTION.
012800      ******************************************************************
012900      *               C A M P O S    D E    T R A B A J O              *
013000      ******************************************************************
013100      *---------------------------------------------------------------*
013200      *    CAMPOS DE TRABAJO DE NIVEL 77 (IDENTIFICACION DE PROGRAMA   *
013300      *    Y CODIGO DE MOTIVO DE RECHAZO, SIN AGRUPAR)                 *
013400      *---------------------------------------------------------------*
013500       77  WKS-PROGRAMA              PIC X(08)     VALUE 'EXPPST1'.
013600       77  WKS-REASON-CODE           PIC 9(03)     VALUE ZEROS.
013700       01  WKS-CAMPOS-DE-TRABAJO.
013800           05  WKS-RUN-BUSINESS-ID       PIC 9(08)     VALUE ZEROS.
013900           05  WKS-FIN-ARCHIVOS          PIC 9(01)     VALUE ZEROS.
014000               88  WKS-END-EXPTRAN                      VALUE 1.
014100           05  WKS-GASTO-VALIDO          PIC 9(01)     VALUE ZEROS.
014200               88  WKS-GASTO-OK                          VALUE 0.
014300           05  WKS-REG-HALLADO           PIC 9(01)     VALUE ZEROS.
014400               88  WKS-REG-ENCONTRADO                    VALUE 1.
014500           05  WKS-FIN-EXPOUT-SCAN       PIC 9(01)     VALUE ZEROS.
014600           05  WKS-FIN-EXPWORK-SCAN      PIC 9(01)     VALUE ZEROS.
014700           05  WKS-REASON-TEXT           PIC X(40)     VALUE SPACES.
014800           05  WKS-REASON-TEXT-R REDEFINES WKS-REASON-TEXT.
014900               10  WKS-RT-PREFIJO        PIC X(10).
015000               10  WKS-RT-DETALLE        PIC X(30).
015100           05  WKS-FECHA-IMPRESA.
015200               10  WKS-FI-DIA            PIC 9(02).
015300               10  FILLER                PIC X(01)     VALUE '/'.
015400               10  WKS-FI-MES            PIC 9(02).
015500               10  FILLER                PIC X(01)     VALUE '/'.
015600               10  WKS-FI-ANIO           PIC 9(04).
015700           05  WKS-FECHA-IMPRESA-R REDEFINES WKS-FECHA-IMPRESA
015800                                         PIC X(10).
015900      ******************************************************************
016000      *         C O N T A D O R E S   E S T A D I S T I C A S         *
016100      ******************************************************************
016200           05  WKS-GASTOS-LEIDOS         PIC 9(07) COMP VALUE ZERO.
016300           05  WKS-GASTOS-ACEPTADOS      PIC 9(07) COMP VALUE ZERO.
016400           05  WKS-GASTOS-RECHAZADOS     PIC 9(07) COMP VALUE ZERO.
016500           05  WKS-LINEAS-PROCESADAS     PIC 9(07) COMP VALUE ZERO.
016600           05  WKS-GASTOS-ACTUALIZADOS   PIC 9(07) COMP VALUE ZERO.
016700           05  WKS-GASTOS-ACTZ-RECHAZO   PIC 9(07) COMP VALUE ZERO.
016800           05  WKS-GASTOS-CONSULTADOS    PIC 9(07) COMP VALUE ZERO.
016900           05  WKS-GRAN-TOTAL            PIC S9(8)V99  VALUE ZEROS.
017000           05  WKS-TOTAL-STOCK           PIC S9(8)V99  VALUE ZEROS.
017100           05  WKS-TOTAL-SERVICE         PIC S9(8)V99  VALUE ZEROS.
017200           05  WKS-TOTAL-FIXEDCOST       PIC S9(8)V99  VALUE ZEROS.
017300           05  WKS-MASCARA               PIC Z,ZZZ,ZZ9.99.
017400
017500      ******************************************************************
017600      *           VARIABLES DE RUTINA PARA ERRORES DE ARCHIVO          *
017700      ******************************************************************
017800       01  FS-SUPYMST                   PIC X(02)     VALUE ZEROS.
017900       01  FS-SUPLMST                   PIC X(02)     VALUE ZEROS.
018000       01  FS-EXPTRAN                   PIC X(02)     VALUE ZEROS.
018100       01  FS-EXPOUT                    PIC X(02)     VALUE ZEROS.
018200       01  FS-REJFILE                   PIC X(02)     VALUE ZEROS.
018300       01  FS-SUMRPT                    PIC X(02)     VALUE ZEROS.
018400       01  FS-EXPWORK                   PIC X(02)     VALUE ZEROS.
018500       01  PROGRAMA                     PIC X(08)     VALUE SPACES.
018600
018700      ******************************************************************
018800      *         TABLA  DE  INSUMOS    (CARGADA EN MEMORIA)             *
018900      ******************************************************************
019000       01  WKS-TABLA-INSUMOS.
019100           05  WKS-SY-COUNT              PIC 9(04) COMP VALUE ZERO.
019200           05  WKS-SY-TABLA OCCURS 0 TO 9999 TIMES
019300                            DEPENDING ON WKS-SY-COUNT
019400                            ASCENDING KEY WKS-SY-ID
019500                            INDEXED   BY WKS-SY-IX.
019600               10  WKS-SY-ID             PIC 9(08).
019700               10  WKS-SY-BUSINESS       PIC 9(08).
019800               10  WKS-SY-NAME           PIC X(30).
019900               10  WKS-SY-CATEGORY       PIC X(10).
020000
020100      ******************************************************************
020200      *         TABLA  DE  PROVEEDORES (CARGADA EN MEMORIA)            *
020300      ******************************************************************
020400       01  WKS-TABLA-PROVEEDORES.
020500           05  WKS-SL-COUNT              PIC 9(04) COMP VALUE ZERO.
020600           05  WKS-SL-TABLA OCCURS 0 TO 9999 TIMES
020700                            DEPENDING ON WKS-SL-COUNT
020800                            ASCENDING KEY WKS-SL-ID
020900                            INDEXED   BY WKS-SL-IX.
021000               10  WKS-SL-ID             PIC 9(08).
021100               10  WKS-SL-BUSINESS       PIC 9(08).
021200               10  WKS-SL-NAME           PIC X(30).
021300
021400      ******************************************************************
021500      *       AREA DE TRABAJO DEL GASTO QUE SE ESTA ARMANDO            *
021600      ******************************************************************
021700       01  WKS-GASTO-ACTUAL.
021800           05  WKS-GA-ID                 PIC 9(08).
021900           05  WKS-GA-BUSINESS           PIC 9(08).
022000           05  WKS-GA-SUPPLIER-ID        PIC 9(08).
022100           05  WKS-GA-SUPPLIER-NAME      PIC X(30).
022200           05  WKS-GA-DATE               PIC 9(08).
022300           05  WKS-GA-DATE-R REDEFINES WKS-GA-DATE.
022400               10  WKS-FD-ANIO           PIC 9(04).
022500               10  WKS-FD-MES            PIC 9(02).
022600               10  WKS-FD-DIA            PIC 9(02).
022700           05  WKS-GA-TOTAL              PIC S9(8)V99.
022800           05  WKS-GA-LINE-COUNT         PIC 9(03) COMP VALUE ZERO.
022900           05  WKS-GA-LINEAS OCCURS 0 TO 200 TIMES
023000                            DEPENDING ON WKS-GA-LINE-COUNT
023100                            INDEXED BY WKS-GA-IX.
023200               10  WKS-GL-SUPPLY-ID      PIC 9(08).
023300               10  WKS-GL-CATEGORY       PIC X(10).
023400               10  WKS-GL-QUANTITY       PIC 9(05).
023500               10  WKS-GL-UNIT-PRICE     PIC S9(8)V99.
023600               10  WKS-GL-SUBTOTAL       PIC S9(8)V99.
023700
023800      ******************************************************************
023900      *     AREA DE TRABAJO DE LA TRANSACCION DE CONSULTA DE GASTOS    *
024000      ******************************************************************
024100       01  WKS-CONSULTA-ACTUAL.
024200           05  WKS-CQ-BUSINESS          PIC 9(08).
024300           05  WKS-CQ-FROM-DATE         PIC 9(08).
024400           05  WKS-CQ-TO-DATE           PIC 9(08).
024500           05  WKS-CQ-SUPPLIER-ID       PIC 9(08).
024600           05  WKS-CQ-COUNT             PIC 9(05) COMP VALUE ZERO.
024700           05  WKS-CQ-TOTAL             PIC S9(8)V99  VALUE ZEROS.
024800
024900      ******************************************************************
025000      *                ENCABEZADOS DEL REPORTE RESUMEN                 *
025100      ******************************************************************
025200       01  WKS-SECCION-2-TITULO.
025300           05  FILLER                    PIC X(40)
025400                                    VALUE 'SECCION 2 - GASTOS DEL DIA'.
025500           05  FILLER                    PIC X(92) VALUE SPACES.
025600
025700       01  WKS-GASTO-DETALLE-LINEA.
025800           05  GDL-ID                    PIC Z(7)9.
025900           05  FILLER                    PIC X(02) VALUE SPACES.
026000           05  GDL-FECHA                 PIC X(10).
026100           05  FILLER                    PIC X(02) VALUE SPACES.
026200           05  GDL-PROVEEDOR             PIC X(30).
026300           05  FILLER                    PIC X(02) VALUE SPACES.
026400           05  GDL-TOTAL                 PIC Z(6)9.99.
026500           05  FILLER                    PIC X(68) VALUE SPACES.
026600
026700       01  WKS-CATEGORIA-TOTALES-LINEA.
026800           05  FILLER                    PIC X(19)
026900                              VALUE 'TOTAL CATEGORIA - '.
027000           05  CTL-CATEGORIA             PIC X(10).
027100           05  FILLER                    PIC X(04) VALUE SPACES.
027200           05  CTL-TOTAL                 PIC Z(6)9.99.
027300           05  FILLER                    PIC X(89) VALUE SPACES.
027400
027500       01  WKS-GASTO-TOTALES-LINEA.
027600           05  FILLER                    PIC X(20)
027700                                    VALUE 'GASTOS ACEPTADOS  :'.
027800           05  GTL-ACEPTADOS             PIC Z(6)9.
027900           05  FILLER                    PIC X(04) VALUE SPACES.
028000           05  FILLER                    PIC X(20)
028100                                    VALUE 'GASTOS RECHAZADOS :'.
028200           05  GTL-RECHAZADOS            PIC Z(6)9.
028300           05  FILLER                    PIC X(04) VALUE SPACES.
028400           05  FILLER                    PIC X(13) VALUE 'GRAN TOTAL: '.
028500           05  GTL-GRAN-TOTAL            PIC Z(7)9.99.
028600           05  FILLER                    PIC X(46) VALUE SPACES.
028700
028800       01  WKS-CONSULTA-TITULO-LINEA.
028900           05  FILLER                    PIC X(20)
029000                               VALUE 'CONSULTA DE GASTOS -'.
029100           05  CNL-DESDE                 PIC X(10).
029200           05  FILLER                    PIC X(04) VALUE ' AL '.
029300           05  CNL-HASTA                 PIC X(10).
029400           05  FILLER                    PIC X(12) VALUE ' PROVEEDOR: '.
029500           05  CNL-PROVEEDOR             PIC Z(7)9.
029600           05  FILLER                    PIC X(68) VALUE SPACES.
029700
029800       01  WKS-CONSULTA-TOTALES-LINEA.
029900           05  FILLER                    PIC X(20)
030000                               VALUE 'GASTOS ENCONTRADOS :'.
030100           05  CNL-COUNT                 PIC Z(6)9.
030200           05  FILLER                    PIC X(04) VALUE SPACES.
030300           05  FILLER                    PIC X(13) VALUE 'GRAN TOTAL: '.
030400           05  CNL-TOTAL                 PIC Z(7)9.99.
030500           05  FILLER                    PIC X(77) VALUE SPACES.
030600
030700       PROCEDURE DIVISION.
030800      ******************************************************************
030900      *               S E C C I O N    P R I N C I P A L               *
031000      ******************************************************************
031100       000-MAIN SECTION.
031200           PERFORM 100-INICIO THRU 100-INICIO-E
031300           PERFORM 200-CARGAR-TABLAS THRU 200-CARGAR-TABLAS-E
031400           PERFORM 300-ENCABEZADO-SECCION THRU 300-ENCABEZADO-SECCION-E
031500           PERFORM 410-LEER-EXPTRAN THRU 410-LEER-EXPTRAN-E
031600           PERFORM 400-PROCESAR-GASTO THRU 400-PROCESAR-GASTO-E
031700               UNTIL WKS-END-EXPTRAN
031800           PERFORM 500-TOTALES-REPORTE THRU 500-TOTALES-REPORTE-E
031900           PERFORM 900-CERRAR-ARCHIVOS THRU 900-CERRAR-ARCHIVOS-E
032000           STOP RUN.
032100       000-MAIN-E. EXIT.
032200
032300       100-INICIO SECTION.
032400           MOVE 'EXPPST1'    TO PROGRAMA
032500           ACCEPT WKS-RUN-BUSINESS-ID FROM SYSIN
032600
032700           OPEN INPUT  SUPYMST, SUPLMST, EXPTRAN
032800           OPEN OUTPUT EXPOUT, REJFILE
032900           OPEN EXTEND SUMRPT
033000
033100           IF FS-SUPYMST NOT = '00' OR FS-SUPLMST NOT = '00' OR
033200              FS-EXPTRAN NOT = '00' OR FS-EXPOUT  NOT = '00' OR
033300              FS-REJFILE NOT = '00' OR FS-SUMRPT  NOT = '00'
033400              GO TO 190-ERROR-APERTURA
033500           END-IF
033600           GO TO 100-INICIO-E.
033700
033800       190-ERROR-APERTURA.
033900           DISPLAY '*** ERROR AL ABRIR ARCHIVOS DE EXPPST1 ***'
034000           DISPLAY 'FS-SUPYMST : ' FS-SUPYMST
034100           DISPLAY 'FS-SUPLMST : ' FS-SUPLMST
034200           DISPLAY 'FS-EXPTRAN : ' FS-EXPTRAN
034300           DISPLAY 'FS-EXPOUT  : ' FS-EXPOUT
034400           DISPLAY 'FS-REJFILE : ' FS-REJFILE
034500           DISPLAY 'FS-SUMRPT  : ' FS-SUMRPT
034600           MOVE 91 TO RETURN-CODE
034700           STOP RUN.
034800       100-INICIO-E. EXIT.
034900
035000      ******************************************************************
035100      *         CARGA DE MAESTROS A TABLAS PARA SEARCH ALL              *
035200      ******************************************************************
035300       200-CARGAR-TABLAS SECTION.
035400           PERFORM 210-CARGAR-INSUMOS THRU 210-CARGAR-INSUMOS-E
035500           PERFORM 220-CARGAR-PROVEEDORES THRU 220-CARGAR-PROVEEDORES-E.
035600       200-CARGAR-TABLAS-E. EXIT.
035700
035800       210-CARGAR-INSUMOS SECTION.
035900           READ SUPYMST
036000               AT END MOVE '10' TO FS-SUPYMST
036100           END-READ
036200           PERFORM 211-ACUMULAR-INSUMO THRU 211-ACUMULAR-INSUMO-E
036300               UNTIL FS-SUPYMST = '10'.
036400       210-CARGAR-INSUMOS-E. EXIT.
036500
036600       211-ACUMULAR-INSUMO SECTION.
036700           ADD 1                   TO WKS-SY-COUNT
036800           MOVE SUP-ID             TO WKS-SY-ID      (WKS-SY-COUNT)
036900           MOVE SUP-BUSINESS-ID    TO WKS-SY-BUSINESS(WKS-SY-COUNT)
037000           MOVE SUP-NAME           TO WKS-SY-NAME    (WKS-SY-COUNT)
037100           MOVE SUP-CATEGORY       TO WKS-SY-CATEGORY(WKS-SY-COUNT)
037200           READ SUPYMST
037300               AT END MOVE '10' TO FS-SUPYMST
037400           END-READ.
037500       211-ACUMULAR-INSUMO-E. EXIT.
037600
037700       220-CARGAR-PROVEEDORES SECTION.
037800           READ SUPLMST
037900               AT END MOVE '10' TO FS-SUPLMST
038000           END-READ
038100           PERFORM 221-ACUMULAR-PROVEEDOR THRU 221-ACUMULAR-PROVEEDOR-E
038200               UNTIL FS-SUPLMST = '10'.
038300       220-CARGAR-PROVEEDORES-E. EXIT.
038400
038500       221-ACUMULAR-PROVEEDOR SECTION.
038600           ADD 1                   TO WKS-SL-COUNT
038700           MOVE SPL-ID             TO WKS-SL-ID      (WKS-SL-COUNT)
038800           MOVE SPL-BUSINESS-ID    TO WKS-SL-BUSINESS(WKS-SL-COUNT)
038900           MOVE SPL-NAME           TO WKS-SL-NAME    (WKS-SL-COUNT)
039000           READ SUPLMST
039100               AT END MOVE '10' TO FS-SUPLMST
039200           END-READ.
039300       221-ACUMULAR-PROVEEDOR-E. EXIT.
039400
039500      ******************************************************************
039600      *                   ENCABEZADO DE LA SECCION 2                   *
039700      ******************************************************************
039800       300-ENCABEZADO-SECCION SECTION.
039900           MOVE SPACES TO SUM-LINE
040000           WRITE SUM-LINE
040100           WRITE SUM-LINE FROM WKS-SECCION-2-TITULO
040200           MOVE SPACES TO SUM-LINE
040300           WRITE SUM-LINE.
040400       300-ENCABEZADO-SECCION-E. EXIT.
040500
040600      ******************************************************************
040700      *                LECTURA DEL ARCHIVO DE GASTOS                   *
040800      ******************************************************************
040900       410-LEER-EXPTRAN SECTION.
041000           READ EXPTRAN
041100               AT END MOVE 1 TO WKS-FIN-ARCHIVOS
041200           END-READ
041300           IF WKS-END-EXPTRAN
041400              GO TO 410-LEER-EXPTRAN-E
041500           END-IF
041600           IF FS-EXPTRAN NOT = '00'
041700              GO TO 490-ERROR-LECTURA
041800           END-IF
041900           GO TO 410-LEER-EXPTRAN-E.
042000
042100       490-ERROR-LECTURA.
042200           DISPLAY '*** ERROR DE LECTURA EN EXPTRAN, FS=' FS-EXPTRAN
042300           MOVE 91 TO RETURN-CODE
042400           PERFORM 900-CERRAR-ARCHIVOS THRU 900-CERRAR-ARCHIVOS-E
042500           STOP RUN.
042600       410-LEER-EXPTRAN-E. EXIT.
042700
042800      ******************************************************************
042900      *   DESPACHA LA TRANSACCION SEGUN SU TIPO DE REGISTRO Y ACCION   *
043000      ******************************************************************
043100       400-PROCESAR-GASTO SECTION.
043200           EVALUATE TRUE
043300               WHEN EXQ-IS-HEADER AND EXQ-IS-MODIFICA
043400                   PERFORM 470-PROCESAR-MODIFICA-GASTO
043500                       THRU 470-PROCESAR-MODIFICA-GASTO-E
043600               WHEN EXQ-IS-HEADER
043700                   PERFORM 405-PROCESAR-ALTA-GASTO
043800                       THRU 405-PROCESAR-ALTA-GASTO-E
043900               WHEN EXQ-IS-QUERY
044000                   PERFORM 480-PROCESAR-CONSULTA-GASTO
044100                       THRU 480-PROCESAR-CONSULTA-GASTO-E
044200               WHEN OTHER
044300                   PERFORM 410-LEER-EXPTRAN THRU 410-LEER-EXPTRAN-E
044400           END-EVALUATE.
044500       400-PROCESAR-GASTO-E. EXIT.
044600
044700      ******************************************************************
044800      *      PROCESA UN GASTO COMPLETO (CABECERA + SUS LINEAS)         *
044900      ******************************************************************
045000       405-PROCESAR-ALTA-GASTO SECTION.
045100           ADD 1 TO WKS-GASTOS-LEIDOS
045200           MOVE ZEROS  TO WKS-GASTO-VALIDO WKS-GA-LINE-COUNT
045300                          WKS-GA-TOTAL
045400           MOVE SPACES TO WKS-REASON-TEXT WKS-GA-SUPPLIER-NAME
045500           MOVE ZEROS  TO WKS-REASON-CODE
045600
045700           MOVE EXQ-EXPENSE-ID      TO WKS-GA-ID
045800           MOVE EXQ-BUSINESS-ID     TO WKS-GA-BUSINESS
045900           MOVE EXQ-SUPPLIER-ID     TO WKS-GA-SUPPLIER-ID
046000           MOVE EXQ-DATE            TO WKS-GA-DATE
046100
046200           PERFORM 420-VALIDAR-PROVEEDOR THRU 420-VALIDAR-PROVEEDOR-E
046300
046400           PERFORM 410-LEER-EXPTRAN THRU 410-LEER-EXPTRAN-E
046500           PERFORM 430-PROCESAR-LINEA THRU 430-PROCESAR-LINEA-E
046600               UNTIL WKS-END-EXPTRAN OR NOT EXQ-IS-DETAIL
046700
046800           IF WKS-GASTO-OK AND WKS-GA-LINE-COUNT > 0
046900              PERFORM 440-ESCRIBIR-GASTO THRU 440-ESCRIBIR-GASTO-E
047000              ADD 1 TO WKS-GASTOS-ACEPTADOS
047100              ADD WKS-GA-TOTAL TO WKS-GRAN-TOTAL
047200                 ON SIZE ERROR
047300                    DISPLAY '*** DESBORDE EN GRAN TOTAL DE GASTOS ***'
047400              END-ADD
047500           ELSE
047600              IF WKS-GA-LINE-COUNT = 0 AND WKS-GASTO-OK
047700                 MOVE 202 TO WKS-REASON-CODE
047800                 MOVE 'GASTO SIN LINEAS' TO WKS-REASON-TEXT
047900              END-IF
048000              PERFORM 450-RECHAZAR-GASTO THRU 450-RECHAZAR-GASTO-E
048100              ADD 1 TO WKS-GASTOS-RECHAZADOS
048200           END-IF.
048300       405-PROCESAR-ALTA-GASTO-E. EXIT.
048400
048500      ******************************************************************
048600      *   VALIDA EL PROVEEDOR DE LA CABECERA (OPCIONAL, REGLA 3)       *
048700      ******************************************************************
048800       420-VALIDAR-PROVEEDOR SECTION.
048900           IF WKS-GA-SUPPLIER-ID = 0
049000              CONTINUE
049100           ELSE
049200              SET WKS-SL-IX TO 1
049300              SEARCH ALL WKS-SL-TABLA
049400                 AT END
049500                    MOVE 1   TO WKS-GASTO-VALIDO
049600                    MOVE 201 TO WKS-REASON-CODE
049700                    MOVE 'PROVEEDOR NO EXISTE EN EL NEGOCIO'
049800                                     TO WKS-REASON-TEXT
049900                 WHEN WKS-SL-ID (WKS-SL-IX) = WKS-GA-SUPPLIER-ID
050000                    IF WKS-SL-BUSINESS(WKS-SL-IX) NOT = WKS-GA-BUSINESS
050100                       MOVE 1   TO WKS-GASTO-VALIDO
050200                       MOVE 201 TO WKS-REASON-CODE
050300                       MOVE 'PROVEEDOR NO EXISTE EN EL NEGOCIO'
050400                                     TO WKS-REASON-TEXT
050500                    ELSE
050600                       MOVE WKS-SL-NAME(WKS-SL-IX)
050700                                     TO WKS-GA-SUPPLIER-NAME
050800                    END-IF
050900              END-SEARCH
051000           END-IF.
051100       420-VALIDAR-PROVEEDOR-E. EXIT.
051200
051300      ******************************************************************
051400      *   VALIDA Y ACUMULA UNA LINEA DE DETALLE (REGLAS 1,2,4)         *
051500      ******************************************************************
051600       430-PROCESAR-LINEA SECTION.
051700           ADD 1 TO WKS-LINEAS-PROCESADAS
051800
051900           IF EXQ-QUANTITY = 0
052000              MOVE 1   TO WKS-GASTO-VALIDO
052100              MOVE 210 TO WKS-REASON-CODE
052200              MOVE 'CANTIDAD DE LINEA NO ES POSITIVA'
052300                           TO WKS-REASON-TEXT
052400           ELSE
052500              SET WKS-SY-IX TO 1
052600              SEARCH ALL WKS-SY-TABLA
052700                 AT END
052800                    MOVE 1   TO WKS-GASTO-VALIDO
052900                    MOVE 211 TO WKS-REASON-CODE
053000                    MOVE 'INSUMO NO EXISTE EN EL NEGOCIO'
053100                                 TO WKS-REASON-TEXT
053200                 WHEN WKS-SY-ID (WKS-SY-IX) = EXQ-SUPPLY-ID
053300                    IF WKS-SY-BUSINESS(WKS-SY-IX) NOT = WKS-GA-BUSINESS
053400                       MOVE 1   TO WKS-GASTO-VALIDO
053500                       MOVE 211 TO WKS-REASON-CODE
053600                       MOVE 'INSUMO NO EXISTE EN EL NEGOCIO'
053700                                    TO WKS-REASON-TEXT
053800                    ELSE
053900                       ADD 1 TO WKS-GA-LINE-COUNT
054000                       MOVE EXQ-SUPPLY-ID         TO
054100                            WKS-GL-SUPPLY-ID  (WKS-GA-LINE-COUNT)
054200                       MOVE WKS-SY-CATEGORY(WKS-SY-IX) TO
054300                            WKS-GL-CATEGORY   (WKS-GA-LINE-COUNT)
054400                       MOVE EXQ-QUANTITY          TO
054500                            WKS-GL-QUANTITY   (WKS-GA-LINE-COUNT)
054600                       MOVE EXQ-UNIT-PRICE        TO
054700                            WKS-GL-UNIT-PRICE (WKS-GA-LINE-COUNT)
054800                       COMPUTE WKS-GL-SUBTOTAL(WKS-GA-LINE-COUNT) =
054900                               EXQ-QUANTITY * EXQ-UNIT-PRICE
055000                          ON SIZE ERROR
055100                             MOVE 1   TO WKS-GASTO-VALIDO
055200                             MOVE 299 TO WKS-REASON-CODE
055300                             MOVE 'DESBORDE EN SUBTOTAL DE LINEA'
055400                                          TO WKS-REASON-TEXT
055500                       END-COMPUTE
055600                       ADD WKS-GL-SUBTOTAL(WKS-GA-LINE-COUNT)
055700                                                  TO WKS-GA-TOTAL
055800                       PERFORM 433-ACUMULAR-CATEGORIA
055900                           THRU 433-ACUMULAR-CATEGORIA-E
056000                    END-IF
056100              END-SEARCH
056200           END-IF
056300
056400           PERFORM 410-LEER-EXPTRAN THRU 410-LEER-EXPTRAN-E.
056500       430-PROCESAR-LINEA-E. EXIT.
056600
056700      ******************************************************************
056800      *    ACUMULA EL SUBTOTAL DE LA LINEA EN SU CATEGORIA DE INSUMO   *
056900      ******************************************************************
057000       433-ACUMULAR-CATEGORIA SECTION.
057100           EVALUATE WKS-GL-CATEGORY(WKS-GA-LINE-COUNT)
057200              WHEN 'STOCK'
057300                 ADD WKS-GL-SUBTOTAL(WKS-GA-LINE-COUNT) TO WKS-TOTAL-STOCK
057400              WHEN 'SERVICE'
057500                 ADD WKS-GL-SUBTOTAL(WKS-GA-LINE-COUNT)
057600                                            TO WKS-TOTAL-SERVICE
057700              WHEN 'FIXED-COST'
057800                 ADD WKS-GL-SUBTOTAL(WKS-GA-LINE-COUNT)
057900                                            TO WKS-TOTAL-FIXEDCOST
058000              WHEN OTHER
058100                 CONTINUE
058200           END-EVALUATE.
058300       433-ACUMULAR-CATEGORIA-E. EXIT.
058400
058500      ******************************************************************
058600      *        ESCRIBE EL GASTO ACEPTADO (CABECERA + LINEAS)           *
058700      ******************************************************************
058800       440-ESCRIBIR-GASTO SECTION.
058900           INITIALIZE EXP-RECORD
059000           MOVE 'H'                     TO EXP-REC-TYPE
059100           MOVE WKS-GA-ID                TO EXP-ID
059200           MOVE WKS-GA-BUSINESS           TO EXP-BUSINESS-ID
059300           MOVE WKS-GA-SUPPLIER-ID        TO EXP-SUPPLIER-ID
059400           MOVE WKS-GA-SUPPLIER-NAME      TO EXP-SUPPLIER-NAME
059500           MOVE WKS-GA-DATE                TO EXP-DATE
059600           MOVE WKS-GA-TOTAL               TO EXP-TOTAL
059700           WRITE EXP-RECORD
059800
059900           MOVE 1 TO WKS-GA-IX
060000           PERFORM 441-ESCRIBIR-LINEA-GASTO
060100               THRU 441-ESCRIBIR-LINEA-GASTO-E
060200               UNTIL WKS-GA-IX > WKS-GA-LINE-COUNT
060300
060400           MOVE WKS-FD-DIA                TO WKS-FI-DIA
060500           MOVE WKS-FD-MES                TO WKS-FI-MES
060600           MOVE WKS-FD-ANIO                TO WKS-FI-ANIO
060700           MOVE WKS-GA-ID                   TO GDL-ID
060800           MOVE WKS-FECHA-IMPRESA           TO GDL-FECHA
060900           MOVE WKS-GA-SUPPLIER-NAME         TO GDL-PROVEEDOR
061000           MOVE WKS-GA-TOTAL                  TO GDL-TOTAL
061100           WRITE SUM-LINE FROM WKS-GASTO-DETALLE-LINEA.
061200       440-ESCRIBIR-GASTO-E. EXIT.
061300
061400       441-ESCRIBIR-LINEA-GASTO SECTION.
061500           INITIALIZE EXP-RECORD
061600           MOVE 'L'                           TO EXP-REC-TYPE
061700           MOVE WKS-GA-ID                     TO EXL-EXPENSE-ID
061800           MOVE WKS-GL-SUPPLY-ID (WKS-GA-IX)   TO EXL-SUPPLY-ID
061900           MOVE WKS-GL-QUANTITY  (WKS-GA-IX)   TO EXL-QUANTITY
062000           MOVE WKS-GL-UNIT-PRICE(WKS-GA-IX)   TO EXL-UNIT-PRICE
062100           MOVE WKS-GL-SUBTOTAL  (WKS-GA-IX)   TO EXL-SUBTOTAL
062200           WRITE EXP-RECORD
062300           ADD 1 TO WKS-GA-IX.
062400       441-ESCRIBIR-LINEA-GASTO-E. EXIT.
062500
062600      ******************************************************************
062700      *              ESCRIBE LA TRANSACCION RECHAZADA                  *
062800      ******************************************************************
062900       450-RECHAZAR-GASTO SECTION.
063000           INITIALIZE REJ-RECORD
063100           MOVE 'EXPENSES'       TO REJ-SOURCE
063200           MOVE WKS-GA-BUSINESS  TO REJ-BUSINESS-ID
063300           MOVE WKS-GA-ID        TO REJ-KEY-ID
063400           MOVE WKS-REASON-CODE  TO REJ-REASON-CODE
063500           MOVE WKS-REASON-TEXT  TO REJ-REASON-TEXT
063600           WRITE REJ-RECORD.
063700       450-RECHAZAR-GASTO-E. EXIT.
063800
063900      ******************************************************************
064000      *  MODIFICA UN GASTO YA CONTABILIZADO: REVALIDA PROVEEDOR/LINEAS *
064100      *  IGUAL QUE EN LA ALTA Y, DE SER VALIDO, REEMPLAZA POR COMPLETO *
064200      *  EL JUEGO DE LINEAS DEL GASTO EN EXPOUT (REGLA 5 DE GASTOS)    *
064300      ******************************************************************
064400       470-PROCESAR-MODIFICA-GASTO SECTION.
064500           ADD 1 TO WKS-GASTOS-LEIDOS
064600           MOVE ZEROS  TO WKS-GASTO-VALIDO WKS-GA-LINE-COUNT
064700                          WKS-GA-TOTAL
064800           MOVE SPACES TO WKS-REASON-TEXT WKS-GA-SUPPLIER-NAME
064900           MOVE ZEROS  TO WKS-REASON-CODE
065000
065100           MOVE EXQ-EXPENSE-ID      TO WKS-GA-ID
065200           MOVE EXQ-BUSINESS-ID     TO WKS-GA-BUSINESS
065300           MOVE EXQ-SUPPLIER-ID     TO WKS-GA-SUPPLIER-ID
065400           MOVE EXQ-DATE            TO WKS-GA-DATE
065500
065600           PERFORM 420-VALIDAR-PROVEEDOR THRU 420-VALIDAR-PROVEEDOR-E
065700
065800           PERFORM 410-LEER-EXPTRAN THRU 410-LEER-EXPTRAN-E
065900           PERFORM 430-PROCESAR-LINEA THRU 430-PROCESAR-LINEA-E
066000               UNTIL WKS-END-EXPTRAN OR NOT EXQ-IS-DETAIL
066100
066200           IF WKS-GASTO-OK AND WKS-GA-LINE-COUNT > 0
066300              PERFORM 471-REEMPLAZAR-GASTO THRU 471-REEMPLAZAR-GASTO-E
066400           ELSE
066500              IF WKS-GA-LINE-COUNT = 0 AND WKS-GASTO-OK
066600                 MOVE 202 TO WKS-REASON-CODE
066700                 MOVE 'GASTO SIN LINEAS' TO WKS-REASON-TEXT
066800              END-IF
066900              PERFORM 450-RECHAZAR-GASTO THRU 450-RECHAZAR-GASTO-E
067000              ADD 1 TO WKS-GASTOS-ACTZ-RECHAZO
067100           END-IF.
067200       470-PROCESAR-MODIFICA-GASTO-E. EXIT.
067300
067400      ******************************************************************
067500      *  RECONSTRUYE EXPOUT SIN LAS LINEAS/CABECERA ANTIGUAS DEL GASTO *
067600      *  Y AGREGA LA CABECERA Y LINEAS NUEVAS YA VALIDADAS             *
067700      ******************************************************************
067800       471-REEMPLAZAR-GASTO SECTION.
067900           MOVE 0 TO WKS-REG-HALLADO
068000           CLOSE EXPOUT
068100           OPEN INPUT  EXPOUT
068200           OPEN OUTPUT EXPWORK
068300           MOVE SPACES TO FS-EXPOUT FS-EXPWORK
068400           MOVE 0 TO WKS-FIN-EXPOUT-SCAN
068500           PERFORM 472-LEER-EXPOUT-SCAN THRU 472-LEER-EXPOUT-SCAN-E
068600           PERFORM 473-COPIAR-O-OMITIR-GASTO
068700               THRU 473-COPIAR-O-OMITIR-GASTO-E
068800               UNTIL WKS-FIN-EXPOUT-SCAN = 1
068900           IF WKS-REG-ENCONTRADO
069000              PERFORM 474-ESCRIBIR-GASTO-REEMPLAZO
069100                  THRU 474-ESCRIBIR-GASTO-REEMPLAZO-E
069200              CLOSE EXPOUT
069300              CLOSE EXPWORK
069400              OPEN OUTPUT EXPOUT
069500              OPEN INPUT  EXPWORK
069600              MOVE 0 TO WKS-FIN-EXPWORK-SCAN
069700              PERFORM 475-LEER-EXPWORK-SCAN THRU 475-LEER-EXPWORK-SCAN-E
069800              PERFORM 476-COPIAR-GASTO-DE-REGRESO
069900                  THRU 476-COPIAR-GASTO-DE-REGRESO-E
070000                  UNTIL WKS-FIN-EXPWORK-SCAN = 1
070100              CLOSE EXPWORK
070200              CLOSE EXPOUT
070300              OPEN EXTEND EXPOUT
070400              ADD 1 TO WKS-GASTOS-ACTUALIZADOS
070500              ADD WKS-GA-TOTAL TO WKS-GRAN-TOTAL
070600                 ON SIZE ERROR
070700                    DISPLAY '*** DESBORDE EN GRAN TOTAL DE GASTOS ***'
070800              END-ADD
070900           ELSE
071000              CLOSE EXPOUT
071100              CLOSE EXPWORK
071200              OPEN EXTEND EXPOUT
071300              MOVE 220 TO WKS-REASON-CODE
071400              MOVE 'GASTO NO EXISTE PARA ACTUALIZAR' TO WKS-REASON-TEXT
071500              PERFORM 450-RECHAZAR-GASTO THRU 450-RECHAZAR-GASTO-E
071600              ADD 1 TO WKS-GASTOS-ACTZ-RECHAZO
071700           END-IF.
071800       471-REEMPLAZAR-GASTO-E. EXIT.
071900
072000       472-LEER-EXPOUT-SCAN SECTION.
072100           READ EXPOUT
072200               AT END MOVE 1 TO WKS-FIN-EXPOUT-SCAN
072300           END-READ.
072400       472-LEER-EXPOUT-SCAN-E. EXIT.
072500
072600       473-COPIAR-O-OMITIR-GASTO SECTION.
072700           IF EXP-ID = WKS-GA-ID
072800              IF EXP-IS-HEADER AND EXP-BUSINESS-ID = WKS-GA-BUSINESS
072900                 MOVE 1 TO WKS-REG-HALLADO
073000              END-IF
073100           ELSE
073200              MOVE EXP-RECORD TO EXW-RECORD
073300              WRITE EXW-RECORD
073400           END-IF
073500           PERFORM 472-LEER-EXPOUT-SCAN THRU 472-LEER-EXPOUT-SCAN-E.
073600       473-COPIAR-O-OMITIR-GASTO-E. EXIT.
073700
073800       474-ESCRIBIR-GASTO-REEMPLAZO SECTION.
073900           INITIALIZE EXW-RECORD
074000           MOVE 'H'                      TO EXW-REC-TYPE
074100           MOVE WKS-GA-ID                TO EXW-ID
074200           MOVE WKS-GA-BUSINESS          TO EXW-BUSINESS-ID
074300           MOVE WKS-GA-SUPPLIER-ID       TO EXW-SUPPLIER-ID
074400           MOVE WKS-GA-SUPPLIER-NAME     TO EXW-SUPPLIER-NAME
074500           MOVE WKS-GA-DATE              TO EXW-DATE
074600           MOVE WKS-GA-TOTAL             TO EXW-TOTAL
074700           WRITE EXW-RECORD
074800
074900           MOVE 1 TO WKS-GA-IX
075000           PERFORM 478-ESCRIBIR-LINEA-REEMPLAZO
075100               THRU 478-ESCRIBIR-LINEA-REEMPLAZO-E
075200               UNTIL WKS-GA-IX > WKS-GA-LINE-COUNT.
075300       474-ESCRIBIR-GASTO-REEMPLAZO-E. EXIT.
075400
075500       475-LEER-EXPWORK-SCAN SECTION.
075600           READ EXPWORK
075700               AT END MOVE 1 TO WKS-FIN-EXPWORK-SCAN
075800           END-READ.
075900       475-LEER-EXPWORK-SCAN-E. EXIT.
076000
076100       476-COPIAR-GASTO-DE-REGRESO SECTION.
076200           MOVE EXW-RECORD TO EXP-RECORD
076300           WRITE EXP-RECORD
076400           PERFORM 475-LEER-EXPWORK-SCAN THRU 475-LEER-EXPWORK-SCAN-E.
076500       476-COPIAR-GASTO-DE-REGRESO-E. EXIT.
076600
076700       478-ESCRIBIR-LINEA-REEMPLAZO SECTION.
076800           INITIALIZE EXW-RECORD
076900           MOVE 'L'                            TO EXW-REC-TYPE
077000           MOVE WKS-GA-ID                      TO EWL-EXPENSE-ID
077100           MOVE WKS-GL-SUPPLY-ID (WKS-GA-IX)   TO EWL-SUPPLY-ID
077200           MOVE WKS-GL-QUANTITY  (WKS-GA-IX)   TO EWL-QUANTITY
077300           MOVE WKS-GL-UNIT-PRICE(WKS-GA-IX)   TO EWL-UNIT-PRICE
077400           MOVE WKS-GL-SUBTOTAL  (WKS-GA-IX)   TO EWL-SUBTOTAL
077500           WRITE EXW-RECORD
077600           ADD 1 TO WKS-GA-IX.
077700       478-ESCRIBIR-LINEA-REEMPLAZO-E. EXIT.
077800
077900      ******************************************************************
078000      *  CONSULTA DE GASTOS POR RANGO DE FECHA (INCLUSIVE EN AMBOS     *
078100      *  EXTREMOS) Y, OPCIONALMENTE, POR PROVEEDOR (REGLA 6 DE GASTOS) *
078200      *  EL RESULTADO SE ENVIA A LA SECCION 2 DEL REPORTE RESUMEN      *
078300      ******************************************************************
078400       480-PROCESAR-CONSULTA-GASTO SECTION.
078500           MOVE EXQ-Q-BUSINESS-ID  TO WKS-CQ-BUSINESS
078600           MOVE EXQ-FROM-DATE      TO WKS-CQ-FROM-DATE
078700           MOVE EXQ-TO-DATE        TO WKS-CQ-TO-DATE
078800           MOVE EXQ-Q-SUPPLIER-ID  TO WKS-CQ-SUPPLIER-ID
078900           MOVE ZEROS              TO WKS-CQ-COUNT WKS-CQ-TOTAL
079000
079100           PERFORM 481-ENCABEZADO-CONSULTA THRU 481-ENCABEZADO-CONSULTA-E
079200
079300           CLOSE EXPOUT
079400           OPEN INPUT EXPOUT
079500           MOVE SPACES TO FS-EXPOUT
079600           MOVE 0 TO WKS-FIN-EXPOUT-SCAN
079700           PERFORM 472-LEER-EXPOUT-SCAN THRU 472-LEER-EXPOUT-SCAN-E
079800           PERFORM 482-EVALUAR-GASTO-CONSULTA
079900               THRU 482-EVALUAR-GASTO-CONSULTA-E
080000               UNTIL WKS-FIN-EXPOUT-SCAN = 1
080100           CLOSE EXPOUT
080200           OPEN EXTEND EXPOUT
080300
080400           PERFORM 483-TOTALES-CONSULTA THRU 483-TOTALES-CONSULTA-E
080500           ADD WKS-CQ-COUNT TO WKS-GASTOS-CONSULTADOS
080600
080700           PERFORM 410-LEER-EXPTRAN THRU 410-LEER-EXPTRAN-E.
080800       480-PROCESAR-CONSULTA-GASTO-E. EXIT.
080900
081000       481-ENCABEZADO-CONSULTA SECTION.
081100           MOVE SPACES TO SUM-LINE
081200           WRITE SUM-LINE
081300           MOVE WKS-CQ-FROM-DATE   TO WKS-GA-DATE
081400           MOVE WKS-FD-DIA         TO WKS-FI-DIA
081500           MOVE WKS-FD-MES         TO WKS-FI-MES
081600           MOVE WKS-FD-ANIO        TO WKS-FI-ANIO
081700           MOVE WKS-FECHA-IMPRESA  TO CNL-DESDE
081800           MOVE WKS-CQ-TO-DATE     TO WKS-GA-DATE
081900           MOVE WKS-FD-DIA         TO WKS-FI-DIA
082000           MOVE WKS-FD-MES         TO WKS-FI-MES
082100           MOVE WKS-FD-ANIO        TO WKS-FI-ANIO
082200           MOVE WKS-FECHA-IMPRESA  TO CNL-HASTA
082300           MOVE WKS-CQ-SUPPLIER-ID TO CNL-PROVEEDOR
082400           WRITE SUM-LINE FROM WKS-CONSULTA-TITULO-LINEA.
082500       481-ENCABEZADO-CONSULTA-E. EXIT.
082600
082700       482-EVALUAR-GASTO-CONSULTA SECTION.
082800           IF EXP-IS-HEADER
082900                 AND EXP-BUSINESS-ID = WKS-CQ-BUSINESS
083000                 AND EXP-DATE >= WKS-CQ-FROM-DATE
083100                 AND EXP-DATE <= WKS-CQ-TO-DATE
083200                 AND (WKS-CQ-SUPPLIER-ID = 0 OR
083300                      EXP-SUPPLIER-ID = WKS-CQ-SUPPLIER-ID)
083400              MOVE EXP-DATE          TO WKS-GA-DATE
083500              MOVE WKS-FD-DIA        TO WKS-FI-DIA
083600              MOVE WKS-FD-MES        TO WKS-FI-MES
083700              MOVE WKS-FD-ANIO       TO WKS-FI-ANIO
083800              MOVE EXP-ID            TO GDL-ID
083900              MOVE WKS-FECHA-IMPRESA TO GDL-FECHA
084000              MOVE EXP-SUPPLIER-NAME TO GDL-PROVEEDOR
084100              MOVE EXP-TOTAL         TO GDL-TOTAL
084200              WRITE SUM-LINE FROM WKS-GASTO-DETALLE-LINEA
084300              ADD 1 TO WKS-CQ-COUNT
084400              ADD EXP-TOTAL TO WKS-CQ-TOTAL
084500           END-IF
084600           PERFORM 472-LEER-EXPOUT-SCAN THRU 472-LEER-EXPOUT-SCAN-E.
084700       482-EVALUAR-GASTO-CONSULTA-E. EXIT.
084800
084900       483-TOTALES-CONSULTA SECTION.
085000           MOVE SPACES TO SUM-LINE
085100           WRITE SUM-LINE
085200           MOVE WKS-CQ-COUNT TO CNL-COUNT
085300           MOVE WKS-CQ-TOTAL TO CNL-TOTAL
085400           WRITE SUM-LINE FROM WKS-CONSULTA-TOTALES-LINEA.
085500       483-TOTALES-CONSULTA-E. EXIT.
085600
085700      ******************************************************************
085800      *         TOTALES POR CATEGORIA Y FINALES DE LA SECCION 2        *
085900      ******************************************************************
086000       500-TOTALES-REPORTE SECTION.
086100           MOVE SPACES            TO SUM-LINE
086200           WRITE SUM-LINE
086300           MOVE 'STOCK'            TO CTL-CATEGORIA
086400           MOVE WKS-TOTAL-STOCK    TO CTL-TOTAL
086500           WRITE SUM-LINE FROM WKS-CATEGORIA-TOTALES-LINEA
086600           MOVE 'SERVICE'          TO CTL-CATEGORIA
086700           MOVE WKS-TOTAL-SERVICE  TO CTL-TOTAL
086800           WRITE SUM-LINE FROM WKS-CATEGORIA-TOTALES-LINEA
086900           MOVE 'FIXED-COST'       TO CTL-CATEGORIA
087000           MOVE WKS-TOTAL-FIXEDCOST TO CTL-TOTAL
087100           WRITE SUM-LINE FROM WKS-CATEGORIA-TOTALES-LINEA
087200
087300           MOVE SPACES             TO SUM-LINE
087400           WRITE SUM-LINE
087500           MOVE WKS-GASTOS-ACEPTADOS  TO GTL-ACEPTADOS
087600           MOVE WKS-GASTOS-RECHAZADOS TO GTL-RECHAZADOS
087700           MOVE WKS-GRAN-TOTAL        TO GTL-GRAN-TOTAL
087800           WRITE SUM-LINE FROM WKS-GASTO-TOTALES-LINEA
087900
088000           DISPLAY '**************************************************'
088100           DISPLAY '*          ESTADISTICAS EXPPST1                   *'
088200           DISPLAY '**************************************************'
088300           MOVE WKS-GASTOS-LEIDOS      TO WKS-MASCARA
088400           DISPLAY 'GASTOS LEIDOS       : ' WKS-MASCARA
088500           MOVE WKS-GASTOS-ACEPTADOS   TO WKS-MASCARA
088600           DISPLAY 'GASTOS ACEPTADOS    : ' WKS-MASCARA
088700           MOVE WKS-GASTOS-RECHAZADOS  TO WKS-MASCARA
088800           DISPLAY 'GASTOS RECHAZADOS   : ' WKS-MASCARA
088900           MOVE WKS-LINEAS-PROCESADAS  TO WKS-MASCARA
089000           DISPLAY 'LINEAS PROCESADAS   : ' WKS-MASCARA
089100           MOVE WKS-GRAN-TOTAL         TO WKS-MASCARA
089200           DISPLAY 'GRAN TOTAL ACEPTADO : ' WKS-MASCARA
089300           MOVE WKS-GASTOS-ACTUALIZADOS TO WKS-MASCARA
089400           DISPLAY 'GASTOS ACTUALIZADOS : ' WKS-MASCARA
089500           MOVE WKS-GASTOS-ACTZ-RECHAZO TO WKS-MASCARA
089600           DISPLAY 'ACTUALIZ. RECHAZADAS: ' WKS-MASCARA
089700           MOVE WKS-GASTOS-CONSULTADOS  TO WKS-MASCARA
089800           DISPLAY 'GASTOS CONSULTADOS  : ' WKS-MASCARA.
089900       500-TOTALES-REPORTE-E. EXIT.
090000
090100       900-CERRAR-ARCHIVOS SECTION.
090200           CLOSE SUPYMST, SUPLMST, EXPTRAN, EXPOUT, REJFILE, SUMRPT.
090300       900-CERRAR-ARCHIVOS-E. EXIT.
