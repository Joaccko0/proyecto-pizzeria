000100      ******************************************************************
000200      *    EXPTRN1 - TRANSACCION DE GASTO (CABECERA 'H' / DETALLE 'D') *
000300      *    Y CONSULTA ('Q', SELECCION POR RANGO DE FECHA/PROVEEDOR)    *
000400      *    EXQ-ACTION : A=ALTA  U=MODIFICA (SOLO EN CABECERA)          *
000500      *    REGISTRO UNICO CON REDEFINES SEGUN EXQ-REC-TYPE             *
000600      *    ANCHO REGISTRO : 38                                         *
000700      ******************************************************************
000800       01  EXQ-RECORD.
000900           05  EXQ-REC-TYPE              PIC X(01).
001000               88  EXQ-IS-HEADER                   VALUE 'H'.
001100               88  EXQ-IS-DETAIL                    VALUE 'D'.
001200               88  EXQ-IS-QUERY                      VALUE 'Q'.
001300           05  EXQ-HEADER-BODY.
001400               10  EXQ-ACTION            PIC X(01).
001500                   88  EXQ-IS-ALTA                 VALUE 'A'.
001600                   88  EXQ-IS-MODIFICA              VALUE 'U'.
001700               10  EXQ-EXPENSE-ID        PIC 9(08).
001800               10  EXQ-BUSINESS-ID       PIC 9(08).
001900               10  EXQ-SUPPLIER-ID       PIC 9(08).
002000               10  EXQ-DATE              PIC 9(08).
002100               10  FILLER                PIC X(04).
002200           05  EXQ-DETAIL-BODY REDEFINES EXQ-HEADER-BODY.
002300               10  EXQ-D-EXPENSE-ID      PIC 9(08).
002400               10  EXQ-SUPPLY-ID         PIC 9(08).
002500               10  EXQ-QUANTITY          PIC 9(05).
002600               10  EXQ-UNIT-PRICE        PIC S9(8)V99.
002700               10  FILLER                PIC X(06).
002800           05  EXQ-QUERY-BODY REDEFINES EXQ-HEADER-BODY.
002900               10  EXQ-Q-BUSINESS-ID     PIC 9(08).
003000               10  EXQ-FROM-DATE         PIC 9(08).
003100               10  EXQ-TO-DATE           PIC 9(08).
003200               10  EXQ-Q-SUPPLIER-ID     PIC 9(08).
003300               10  FILLER                PIC X(05).
