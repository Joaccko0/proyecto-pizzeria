000100      ******************************************************************
000200      *    SUPLMST1 - MAESTRO DE PROVEEDORES                           *
000300      *    CAMPO CLAVE : SPL-ID  DENTRO DE SPL-BUSINESS-ID (TENANT)    *
000400      *    ANCHO REGISTRO : 87                                         *
000500      ******************************************************************
000600       01  SPL-RECORD.
000700           05  SPL-ID                    PIC 9(08).
000800           05  SPL-BUSINESS-ID           PIC 9(08).
000900           05  SPL-NAME                  PIC X(30).
001000           05  SPL-CONTACT               PIC X(40).
001100           05  FILLER                    PIC X(01).
