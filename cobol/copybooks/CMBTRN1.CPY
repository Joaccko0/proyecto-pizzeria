000100      ******************************************************************
000200      *    CMBTRN1 - TRANSACCION DE MANTENIMIENTO DE COMBOS            *
000300      *    CABECERA 'H' (ALTA/BAJA DE COMBO) / DETALLE 'D' (COMPONENTE)*
000400      *    CBT-ACTION : A=ALTA  U=MODIFICA  D=BAJA (SOLO EN CABECERA)   *
000500      *    ANCHO REGISTRO : 58                                         *
000600      ******************************************************************
000700       01  CBT-RECORD.
000800           05  CBT-REC-TYPE              PIC X(01).
000900               88  CBT-IS-HEADER                   VALUE 'H'.
001000               88  CBT-IS-DETAIL                    VALUE 'D'.
001100           05  CBT-HEADER-BODY.
001200               10  CBT-ACTION            PIC X(01).
001300                   88  CBT-IS-ALTA                 VALUE 'A'.
001400                   88  CBT-IS-MODIFICA              VALUE 'U'.
001500                   88  CBT-IS-BAJA                  VALUE 'D'.
001600               10  CBT-COMBO-ID          PIC 9(08).
001700               10  CBT-BUSINESS-ID       PIC 9(08).
001800               10  CBT-NAME              PIC X(30).
001900               10  CBT-PRICE             PIC S9(8)V99.
002000           05  CBT-DETAIL-BODY REDEFINES CBT-HEADER-BODY.
002100               10  CBT-D-COMBO-ID        PIC 9(08).
002200               10  CBT-PRODUCT-ID        PIC 9(08).
002300               10  CBT-QUANTITY          PIC 9(05).
002400               10  FILLER                PIC X(36).
