000100      ******************************************************************
000200      *    EXPWRK1 - GASTO CONTABILIZADO, ARCHIVO DE TRABAJO PARA LA   *
000300      *              RECONSTRUCCION DE EXPOUT EN LA MODIFICACION      *
000400      *    MISMO LAYOUT DE EXPOUT1, PREFIJOS EXW-/EWL- EVITAN DUPLICAR*
000500      *    EL NOMBRE DE DATO EN EL PROGRAMA                           *
000600      *    ANCHO REGISTRO : 78                                        *
000700      ******************************************************************
000800       01  EXW-RECORD.
000900           05  EXW-REC-TYPE              PIC X(01).
001000               88  EXW-IS-HEADER                   VALUE 'H'.
001100               88  EXW-IS-LINE                      VALUE 'L'.
001200           05  EXW-HEADER-BODY.
001300               10  EXW-ID                PIC 9(08).
001400               10  EXW-BUSINESS-ID       PIC 9(08).
001500               10  EXW-SUPPLIER-ID       PIC 9(08).
001600               10  EXW-SUPPLIER-NAME     PIC X(30).
001700               10  EXW-DATE              PIC 9(08).
001800               10  EXW-TOTAL             PIC S9(8)V99.
001900               10  FILLER                PIC X(05).
002000           05  EXW-LINE-BODY REDEFINES EXW-HEADER-BODY.
002100               10  EWL-EXPENSE-ID        PIC 9(08).
002200               10  EWL-SUPPLY-ID         PIC 9(08).
002300               10  EWL-QUANTITY          PIC 9(05).
002400               10  EWL-UNIT-PRICE        PIC S9(8)V99.
002500               10  EWL-SUBTOTAL          PIC S9(8)V99.
002600               10  FILLER                PIC X(36).
