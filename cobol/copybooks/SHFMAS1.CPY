000100      ******************************************************************
000200      *    SHFMAS1 - MAESTRO DE TURNOS DE CAJA                         *
000300      *    CAMPO CLAVE : CSH-ID  DENTRO DE CSH-BUSINESS-ID (TENANT)    *
000400      *    ANCHO REGISTRO : 76                                         *
000500      ******************************************************************
000600       01  CSH-RECORD.
000700           05  CSH-ID                    PIC 9(08).
000800           05  CSH-BUSINESS-ID           PIC 9(08).
000900           05  CSH-STATUS                PIC X(06).
001000               88  CSH-IS-OPEN                     VALUE 'OPEN'.
001100               88  CSH-IS-CLOSED                   VALUE 'CLOSED'.
001200           05  CSH-START-DATETIME        PIC 9(14).
001300           05  CSH-END-DATETIME          PIC 9(14).
001400           05  CSH-START-AMOUNT          PIC S9(8)V99.
001500           05  CSH-END-AMOUNT            PIC S9(8)V99.
001600           05  FILLER                    PIC X(06).
