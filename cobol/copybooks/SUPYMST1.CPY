000100      ******************************************************************
000200      *    SUPYMST1 - MAESTRO DE INSUMOS (ARTICULOS DE GASTO)          *
000300      *    CAMPO CLAVE : SUP-ID  DENTRO DE SUP-BUSINESS-ID (TENANT)    *
000400      *    ANCHO REGISTRO : 57                                         *
000500      ******************************************************************
000600       01  SUP-RECORD.
000700           05  SUP-ID                    PIC 9(08).
000800           05  SUP-BUSINESS-ID           PIC 9(08).
000900           05  SUP-NAME                  PIC X(30).
001000           05  SUP-CATEGORY              PIC X(10).
001100               88  SUP-CAT-STOCK                   VALUE 'STOCK'.
001200               88  SUP-CAT-SERVICE                 VALUE 'SERVICE'.
001300               88  SUP-CAT-FIXEDCOST                VALUE 'FIXED-COST'.
001400           05  FILLER                    PIC X(01).
