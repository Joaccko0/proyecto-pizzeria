000100      ******************************************************************
000200      *    REJFIL1 - BITACORA DE TRANSACCIONES RECHAZADAS              *
000300      *    GUARDA LA IMAGEN DE LA TRANSACCION Y EL CODIGO DE MOTIVO    *
000400      *    ANCHO REGISTRO : 100                                        *
000500      ******************************************************************
000600       01  REJ-RECORD.
000700           05  REJ-SOURCE                PIC X(08).
000800               88  REJ-FROM-ORDERS                 VALUE 'ORDERS'.
000900               88  REJ-FROM-EXPENSES                VALUE 'EXPENSES'.
001000               88  REJ-FROM-COMBOS                  VALUE 'COMBOS'.
001100               88  REJ-FROM-MASTERS                 VALUE 'MASTERS'.
001200           05  REJ-BUSINESS-ID           PIC 9(08).
001300           05  REJ-KEY-ID                PIC 9(08).
001400           05  REJ-REASON-CODE           PIC 9(03).
001500           05  REJ-REASON-TEXT           PIC X(40).
001600           05  REJ-TRANS-IMAGE           PIC X(33).
