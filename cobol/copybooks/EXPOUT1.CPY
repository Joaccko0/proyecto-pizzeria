000100      ******************************************************************
000200      *    EXPOUT1 - GASTO CONTABILIZADO (CABECERA 'H' / LINEA 'L')    *
000300      *    REGISTRO UNICO CON REDEFINES SEGUN EXP-REC-TYPE             *
000400      *    ANCHO REGISTRO : 78                                         *
000500      ******************************************************************
000600       01  EXP-RECORD.
000700           05  EXP-REC-TYPE              PIC X(01).
000800               88  EXP-IS-HEADER                   VALUE 'H'.
000900               88  EXP-IS-LINE                      VALUE 'L'.
001000           05  EXP-HEADER-BODY.
001100               10  EXP-ID                PIC 9(08).
001200               10  EXP-BUSINESS-ID       PIC 9(08).
001300               10  EXP-SUPPLIER-ID       PIC 9(08).
001400               10  EXP-SUPPLIER-NAME     PIC X(30).
001500               10  EXP-DATE              PIC 9(08).
001600               10  EXP-TOTAL             PIC S9(8)V99.
001700               10  FILLER                PIC X(05).
001800           05  EXP-LINE-BODY REDEFINES EXP-HEADER-BODY.
001900               10  EXL-EXPENSE-ID        PIC 9(08).
002000               10  EXL-SUPPLY-ID         PIC 9(08).
002100               10  EXL-QUANTITY          PIC 9(05).
002200               10  EXL-UNIT-PRICE        PIC S9(8)V99.
002300               10  EXL-SUBTOTAL          PIC S9(8)V99.
002400               10  FILLER                PIC X(36).
