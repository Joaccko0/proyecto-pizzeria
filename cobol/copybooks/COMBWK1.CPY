000100      ******************************************************************
000200      *    COMBWK1 - COMPOSICION DE COMBOS, ARCHIVO DE TRABAJO          *
000300      *              LA RECONSTRUCCION DE COMBITM EN LA MODIFICACION   *
000400      *    MISMO LAYOUT DE COMBITM1, PREFIJO CWI- EVITA DUPLICAR       *
000500      *    EL NOMBRE DE DATO EN EL PROGRAMA                            *
000600      *    ANCHO REGISTRO : 22                                         *
000700      ******************************************************************
000800       01  CWI-RECORD.
000900           05  CWI-COMBO-ID              PIC 9(08).
001000           05  CWI-PRODUCT-ID            PIC 9(08).
001100           05  CWI-QUANTITY              PIC 9(05).
001200           05  FILLER                    PIC X(01).
