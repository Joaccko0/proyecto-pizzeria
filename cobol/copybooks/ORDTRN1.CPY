000100      ******************************************************************
000200      *    ORDTRN1 - TRANSACCION DE ORDEN (CABECERA 'H' / DETALLE 'D') *
000300      *    CABECERA 'S' = ACTUALIZACION DE ESTADO (SIN DETALLE)        *
000400      *    REGISTRO UNICO CON REDEFINES SEGUN ORQ-REC-TYPE             *
000500      *    ANCHO REGISTRO : 71                                         *
000600      ******************************************************************
000700       01  ORQ-RECORD.
000800           05  ORQ-REC-TYPE              PIC X(01).
000900               88  ORQ-IS-HEADER                   VALUE 'H'.
001000               88  ORQ-IS-DETAIL                    VALUE 'D'.
001100               88  ORQ-IS-STATUS                     VALUE 'S'.
001200           05  ORQ-HEADER-BODY.
001300               10  ORQ-ORDER-ID          PIC 9(08).
001400               10  ORQ-BUSINESS-ID       PIC 9(08).
001500               10  ORQ-CUSTOMER-ID       PIC 9(08).
001600               10  ORQ-DELIVERY-METHOD   PIC X(08).
001700               10  ORQ-PAYMENT-METHOD    PIC X(08).
001800               10  ORQ-PAYMENT-STATUS    PIC X(08).
001900               10  ORQ-CASH-SHIFT-ID     PIC 9(08).
002000               10  ORQ-DATETIME          PIC 9(14).
002100           05  ORQ-DETAIL-BODY REDEFINES ORQ-HEADER-BODY.
002200               10  ORQ-D-ORDER-ID        PIC 9(08).
002300               10  ORQ-PRODUCT-ID        PIC 9(08).
002400               10  ORQ-COMBO-ID          PIC 9(08).
002500               10  ORQ-QUANTITY          PIC 9(05).
002600               10  FILLER                PIC X(41).
002700           05  ORQ-STATUS-BODY REDEFINES ORQ-HEADER-BODY.
002800               10  ORQ-S-ORDER-ID        PIC 9(08).
002900               10  ORQ-S-BUSINESS-ID     PIC 9(08).
003000               10  ORQ-NEW-STATUS        PIC X(10).
003100               10  ORQ-NEW-PAYMENT-STATUS
003200                                         PIC X(08).
003300               10  FILLER                PIC X(36).
