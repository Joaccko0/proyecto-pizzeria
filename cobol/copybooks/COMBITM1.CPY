000100      ******************************************************************
000200      *    COMBITM1 - COMPOSICION DE COMBOS (LINEAS DE UN COMBO)       *
000300      *    CAMPO CLAVE : CBI-COMBO-ID + CBI-PRODUCT-ID                 *
000400      *    ANCHO REGISTRO : 22                                         *
000500      ******************************************************************
000600       01  CBI-RECORD.
000700           05  CBI-COMBO-ID              PIC 9(08).
000800           05  CBI-PRODUCT-ID            PIC 9(08).
000900           05  CBI-QUANTITY              PIC 9(05).
001000           05  FILLER                    PIC X(01).
