000100      ******************************************************************
000200      *    SHFTRN1 - COMANDO DE APERTURA/CIERRE DE TURNO DE CAJA       *
000300      *    CSF-ACTION : 'O' ABRIR TURNO   'C' CERRAR TURNO             *
000400      *    ANCHO REGISTRO : 33                                         *
000500      ******************************************************************
000600       01  CSF-RECORD.
000700           05  CSF-ACTION                PIC X(01).
000800               88  CSF-IS-OPEN-CMD                 VALUE 'O'.
000900               88  CSF-IS-CLOSE-CMD                 VALUE 'C'.
001000           05  CSF-BUSINESS-ID           PIC 9(08).
001100           05  CSF-AMOUNT                PIC S9(8)V99.
001200           05  CSF-DATETIME              PIC 9(14).
