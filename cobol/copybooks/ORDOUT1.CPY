000100      ******************************************************************
000200      *    ORDOUT1 - ORDEN CONTABILIZADA (CABECERA 'H' / LINEA 'L')    *
000300      *    REGISTRO UNICO CON REDEFINES SEGUN ORD-REC-TYPE             *
000400      *    ANCHO REGISTRO : 129                                        *
000500      ******************************************************************
000600       01  ORD-RECORD.
000700           05  ORD-REC-TYPE              PIC X(01).
000800               88  ORD-IS-HEADER                   VALUE 'H'.
000900               88  ORD-IS-LINE                      VALUE 'L'.
001000           05  ORD-HEADER-BODY.
001100               10  ORD-ID                PIC 9(08).
001200               10  ORD-BUSINESS-ID       PIC 9(08).
001300               10  ORD-CUSTOMER-ID       PIC 9(08).
001400               10  ORD-CUSTOMER-NAME     PIC X(30).
001500               10  ORD-CASH-SHIFT-ID     PIC 9(08).
001600               10  ORD-STATUS            PIC X(10).
001700                   88  ORD-STAT-PENDING            VALUE 'PENDING'.
001800                   88  ORD-STAT-DELIVERED          VALUE 'DELIVERED'.
001900                   88  ORD-STAT-CANCELLED          VALUE 'CANCELLED'.
002000               10  ORD-PAYMENT-STATUS    PIC X(08).
002100                   88  ORD-PAY-PENDING             VALUE 'PENDING'.
002200                   88  ORD-PAY-PAID                VALUE 'PAID'.
002300               10  ORD-PAYMENT-METHOD    PIC X(08).
002400                   88  ORD-PAY-CASH                VALUE 'CASH'.
002500               10  ORD-DELIVERY-METHOD   PIC X(08).
002600               10  ORD-TOTAL             PIC S9(8)V99.
002700               10  ORD-DATETIME          PIC 9(14).
002800               10  FILLER                PIC X(08).
002900           05  ORD-LINE-BODY REDEFINES ORD-HEADER-BODY.
003000               10  ORL-ORDER-ID          PIC 9(08).
003100               10  ORL-PRODUCT-ID        PIC 9(08).
003200               10  ORL-COMBO-ID          PIC 9(08).
003300               10  ORL-ITEM-NAME         PIC X(30).
003400               10  ORL-QUANTITY          PIC 9(05).
003500               10  ORL-UNIT-PRICE        PIC S9(8)V99.
003600               10  ORL-SUBTOTAL          PIC S9(8)V99.
003700               10  FILLER                PIC X(22).
