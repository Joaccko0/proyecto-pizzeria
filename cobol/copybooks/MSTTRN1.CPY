000100      ******************************************************************
000200      *    MSTTRN1 - TRANSACCION DE MANTENIMIENTO DE MAESTROS          *
000300      *    MST-TYPE : PRODUCT/CUSTOMER/SUPPLIER/SUPPLY                 *
000400      *    MST-ACTION : A=ALTA  U=MODIFICACION  D=BAJA                 *
000500      *    ANCHO REGISTRO : 100                                        *
000600      ******************************************************************
000700       01  MST-RECORD.
000800           05  MST-TYPE                  PIC X(08).
000900               88  MST-IS-PRODUCT                  VALUE 'PRODUCT'.
001000               88  MST-IS-CUSTOMER                  VALUE 'CUSTOMER'.
001100               88  MST-IS-SUPPLIER                  VALUE 'SUPPLIER'.
001200               88  MST-IS-SUPPLY                    VALUE 'SUPPLY'.
001300           05  MST-ACTION                PIC X(01).
001400               88  MST-IS-ALTA                      VALUE 'A'.
001500               88  MST-IS-MODIFICA                  VALUE 'U'.
001600               88  MST-IS-BAJA                      VALUE 'D'.
001700           05  MST-BUSINESS-ID           PIC 9(08).
001800           05  MST-KEY-ID                PIC 9(08).
001900           05  MST-DATA.
002000               10  MST-DT-NAME           PIC X(30).
002100               10  MST-DT-DETAIL         PIC X(15).
002200               10  MST-DT-PRICE          PIC S9(8)V99.
002300               10  MST-DT-CONTACT        PIC X(15).
002400           05  MST-DATA-PRODUCT REDEFINES MST-DATA.
002500               10  MST-PR-TITLE          PIC X(30).
002600               10  MST-PR-CATEGORY       PIC X(15).
002700               10  MST-PR-PRICE          PIC S9(8)V99.
002800               10  FILLER                PIC X(15).
002900           05  MST-DATA-CUSTOMER REDEFINES MST-DATA.
003000               10  MST-CU-NAME           PIC X(30).
003100               10  MST-CU-PHONE          PIC X(15).
003200               10  FILLER                PIC X(25).
003300           05  MST-DATA-SUPPLIER REDEFINES MST-DATA.
003400               10  MST-SL-NAME           PIC X(30).
003500               10  MST-SL-CONTACT        PIC X(40).
003600           05  MST-DATA-SUPPLY REDEFINES MST-DATA.
003700               10  MST-SY-NAME           PIC X(30).
003800               10  MST-SY-CATEGORY       PIC X(10).
003900               10  FILLER                PIC X(30).
004000           05  FILLER                    PIC X(05).
