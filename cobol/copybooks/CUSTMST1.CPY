000100      ******************************************************************
000200      *    CUSTMST1 - MAESTRO DE CLIENTES                              *
000300      *    CAMPO CLAVE : CUS-ID  DENTRO DE CUS-BUSINESS-ID (TENANT)    *
000400      *    ANCHO REGISTRO : 63                                         *
000500      ******************************************************************
000600       01  CUS-RECORD.
000700           05  CUS-ID                    PIC 9(08).
000800           05  CUS-BUSINESS-ID           PIC 9(08).
000900           05  CUS-NAME                  PIC X(30).
001000           05  CUS-PHONE                 PIC X(15).
001100           05  CUS-ACTIVE                PIC X(01).
001200               88  CUS-IS-ACTIVE                   VALUE 'Y'.
001300               88  CUS-IS-INACTIVE                 VALUE 'N'.
001400           05  FILLER                    PIC X(01).
