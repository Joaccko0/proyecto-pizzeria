000100      ******************************************************************
000200      *    COMBMST1 - MAESTRO DE COMBOS (PAQUETES DE VENTA)            *
000300      *    CAMPO CLAVE : CMB-ID  DENTRO DE CMB-BUSINESS-ID (TENANT)    *
000400      *    ANCHO REGISTRO : 60                                         *
000500      ******************************************************************
000600       01  CMB-RECORD.
000700           05  CMB-ID                    PIC 9(08).
000800           05  CMB-BUSINESS-ID           PIC 9(08).
000900           05  CMB-NAME                  PIC X(30).
001000           05  CMB-PRICE                 PIC S9(8)V99.
001100           05  CMB-ACTIVE                PIC X(01).
001200               88  CMB-IS-ACTIVE                   VALUE 'Y'.
001300               88  CMB-IS-INACTIVE                 VALUE 'N'.
001400           05  FILLER                    PIC X(03).
