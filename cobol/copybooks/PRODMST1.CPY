000100      ******************************************************************
000200      *    PRODMST1 - MAESTRO DE PRODUCTOS (CATALOGO DE VENTA)         *
000300      *    CAMPO CLAVE : PROD-ID  DENTRO DE PROD-BUSINESS-ID (TENANT)  *
000400      *    ANCHO REGISTRO : 74                                         *
000500      ******************************************************************
000600       01  PROD-RECORD.
000700           05  PROD-ID                   PIC 9(08).
000800           05  PROD-BUSINESS-ID          PIC 9(08).
000900           05  PROD-TITLE                PIC X(30).
001000           05  PROD-CATEGORY             PIC X(15).
001100           05  PROD-PRICE                PIC S9(8)V99.
001200           05  PROD-ACTIVE               PIC X(01).
001300               88  PROD-IS-ACTIVE                  VALUE 'Y'.
001400               88  PROD-IS-INACTIVE                VALUE 'N'.
001500           05  FILLER                    PIC X(02).
