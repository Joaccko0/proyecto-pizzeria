000100      ******************************************************************
000200      * FECHA       : 02/05/1989                                       *
000300      * PROGRAMADOR : C. ARRIOLA JUAREZ (CAJ)                          *
000400      * APLICACION  : PIZZERIA - BACK OFFICE                           *
000500      * PROGRAMA    : SHFCTL1                                          *
000600      * TIPO        : BATCH                                            *
000700      * DESCRIPCION : CONTROL DE TURNOS DE CAJA. PROCESA COMANDOS DE   *
000800      *             : APERTURA Y CIERRE DE TURNO CONTRA EL MAESTRO DE  *
000900      *             : TURNOS. AL CERRAR UN TURNO, MARCA COMO           *
001000      *             : DELIVERED TODAS LAS ORDENES DE ESE NEGOCIO Y     *
001100      *             : TURNO, Y CALCULA LA VARIANZA DE CAJA CONTRA LO   *
001200      *             : VENDIDO EN EFECTIVO Y PAGADO.                    *
001300      *             :                                                  *
001400      * ARCHIVOS    : SHFTRAN=E,SHFMAS=E/S,ORDOUT=E/S,SUMRPT=E/S       *
001500      * ACCION (ES) : O=ABRE TURNO  C=CIERRA TURNO                     *
001600      * INSTALADO   : 22/05/1989                                       *
001700      * NOMBRE      : CONTROL DE TURNOS DE CAJA                        *
001800      ******************************************************************
001900      *                    B I T A C O R A   D E   C A M B I O S       *
002000      ******************************************************************
002100      * 02/05/1989 CAJ TK-0003 VERSION INICIAL DEL PROGRAMA.           *
002200      * 22/05/1989 CAJ TK-0007 SE AGREGA VALIDACION DE TURNO UNICO     *
002300      *                        ABIERTO POR NEGOCIO.                    *
002400      * 06/01/1992 RMS TK-0130 SE AGREGA EL PASE DE ORDENES A          *
002500      *                        DELIVERED AL CERRAR EL TURNO.           *
002600      * 17/04/1994 LFC TK-0270 SE AGREGA CALCULO DE VARIANZA DE CAJA   *
002700      *                        CONTRA VENTAS EN EFECTIVO PAGADAS.      *
002800      * 09/10/1996 CAJ TK-0320 SE AGREGA SECCION 3 DEL REPORTE         *
002900      *                        RESUMEN (ENCADENADA CON EXPPST1).       *
003000      * 14/08/1998 RMS TK-0392 REVISION DE FECHAS Y VENTANA DEL SIGLO  *
003100      *                        (Y2K) EN CAMPOS DE FECHA/HORA 9(14).    *
003200      * 19/02/1999 RMS TK-0401 PRUEBAS FINALES DE VENTANA DEL SIGLO,   *
003300      *                        SIN HALLAZGOS ADICIONALES.              *
003400      * 28/03/2003 LFC TK-0470 SE CAMBIA LA LECTURA DE ORDOUT A        *
003500      *                        REESCRITURA SECUENCIAL EN SITIO.        *
003600      * 15/11/2007 CAJ TK-0525 SE AGREGA BANDERA DE ESTADO OVER/       *
003700      *                        SHORT/BALANCED EN EL REPORTE.           *
003800      * 19/08/2014 MGR TK-0695 AJUSTE DE MASCARA DE IMPRESION DE LA    *
003900      *                        SECCION DE TURNO.                       *
004000      * 03/02/2021 PQV TK-0780 SE AGREGA PARAMETRO DE NEGOCIO (SYSIN)  *
004100      *                        PARA SELECCIONAR EL TURNO A CERRAR.     *
004200      ******************************************************************
004300       IDENTIFICATION DIVISION.
004400       PROGRAM-ID.                    SHFCTL1.
004500       AUTHOR.                        C. ARRIOLA JUAREZ.
004600       INSTALLATION.                  PIZZERIA - BACK OFFICE.
004700       DATE-WRITTEN.                  02/05/1989.
004800       DATE-COMPILED.                 22/05/1989.
004900       SECURITY.                      USO INTERNO - PROCESO BATCH.
005000
005100       ENVIRONMENT DIVISION.
005200       CONFIGURATION SECTION.
005300       SPECIAL-NAMES.
005400           C01 IS TOP-OF-FORM.
005500
005600       INPUT-OUTPUT SECTION.
005700       FILE-CONTROL.
005800           SELECT SHFTRAN  ASSIGN   TO SHFTRAN
005900                  ORGANIZATION      IS SEQUENTIAL
006000                  FILE STATUS       IS FS-SHFTRAN.
006100           SELECT SHFMAS   ASSIGN   TO SHFMAS
006200                  ORGANIZATION      IS SEQUENTIAL
006300                  FILE STATUS       IS FS-SHFMAS.
006400           SELECT ORDOUT   ASSIGN   TO ORDOUT
006500                  ORGANIZATION      IS SEQUENTIAL
006600                  FILE STATUS       IS FS-ORDOUT.
006700           SELECT SUMRPT   ASSIGN   TO SUMRPT
006800                  ORGANIZATION      IS LINE SEQUENTIAL
006900                  FILE STATUS       IS FS-SUMRPT.
007000
007100       DATA DIVISION.
007200       FILE SECTION.
007300      *1 -->COMANDOS DE APERTURA/CIERRE DE TURNO
007400       FD  SHFTRAN.
007500           COPY SHFTRN1.
007600      *2 -->MAESTRO DE TURNOS DE CAJA (ENTRADA/SALIDA, REESCRITURA)
007700       FD  SHFMAS.
007800           COPY SHFMAS1.
007900      *3 -->ORDENES CONTABILIZADAS (REESCRITURA AL CERRAR TURNO)
008000       FD  ORDOUT.
008100           COPY ORDOUT1.
008200      *4 -->REPORTE RESUMEN DIARIO (ENCADENADO CON EXPPST1)
008300       FD  SUMRPT.
008400       01  SUM-LINE                      PIC X(132).
008500
008600       WORKING-STORAGE SECTION.
008700      ******************************************************************
008800      *               C A M P O S    D E    T R A B A J O              *
008900      ******************************************************************
009000      *---------------------------------------------------------------*
009100      *    CAMPOS DE TRABAJO DE NIVEL 77 (IDENTIFICACION DE PROGRAMA   *
009200      *    Y CODIGO DE MOTIVO DE RECHAZO, SIN AGRUPAR)                 *
009300      *---------------------------------------------------------------*
009400       77  WKS-PROGRAMA              PIC X(08)     VALUE 'SHFCTL1'.
009500       77  WKS-REASON-CODE           PIC 9(03)     VALUE ZEROS.
009600       01  WKS-CAMPOS-DE-TRABAJO.
009700           05  WKS-FIN-ARCHIVOS          PIC 9(01)     VALUE ZEROS.
009800               88  WKS-END-SHFTRAN                      VALUE 1.
009900           05  WKS-FIN-ORDOUT            PIC 9(01)     VALUE ZEROS.
010000               88  WKS-END-ORDOUT                        VALUE 1.
010100           05  WKS-TURNO-HALLADO         PIC 9(01)     VALUE ZEROS.
010200               88  WKS-TURNO-OK                          VALUE 1.
010300           05  WKS-COMANDO-VALIDO        PIC 9(01)     VALUE ZEROS.
010400               88  WKS-COMANDO-OK                        VALUE 0.
010500           05  WKS-REASON-TEXT           PIC X(40)     VALUE SPACES.
010600           05  WKS-REASON-TEXT-R REDEFINES WKS-REASON-TEXT.
010700               10  WKS-RT-PREFIJO        PIC X(10).
010800               10  WKS-RT-DETALLE        PIC X(30).
010900           05  WKS-SIGNO-VARIANZA        PIC X(09)     VALUE SPACES.
011000      ******************************************************************
011100      *         C O N T A D O R E S   E S T A D I S T I C A S         *
011200      ******************************************************************
011300           05  WKS-TURNOS-LEIDOS         PIC 9(07) COMP VALUE ZERO.
011400           05  WKS-TURNOS-ABIERTOS       PIC 9(07) COMP VALUE ZERO.
011500           05  WKS-TURNOS-CERRADOS       PIC 9(07) COMP VALUE ZERO.
011600           05  WKS-TURNOS-RECHAZADOS     PIC 9(07) COMP VALUE ZERO.
011700           05  WKS-ORDENES-ACTUALIZADAS  PIC 9(07) COMP VALUE ZERO.
011800           05  WKS-MASCARA               PIC Z,ZZZ,ZZ9.99.
011900           05  WKS-MASCARA-V             PIC Z,ZZZ,ZZ9.99-.
012000
012100      ******************************************************************
012200      *           VARIABLES DE RUTINA PARA ERRORES DE ARCHIVO          *
012300      ******************************************************************
012400       01  FS-SHFTRAN                    PIC X(02)     VALUE ZEROS.
012500       01  FS-SHFMAS                     PIC X(02)     VALUE ZEROS.
012600       01  FS-ORDOUT                     PIC X(02)     VALUE ZEROS.
012700       01  FS-SUMRPT                     PIC X(02)     VALUE ZEROS.
012800       01  PROGRAMA                      PIC X(08)     VALUE SPACES.
012900
013000      ******************************************************************
013100      *  AREA DE TRABAJO DEL TURNO QUE SE ESTA ABRIENDO/CERRANDO       *
013200      ******************************************************************
013300       01  WKS-TURNO-ACTUAL.
013400           05  WKS-TA-BUSINESS           PIC 9(08).
013500           05  WKS-TA-AMOUNT             PIC S9(8)V99.
013600           05  WKS-TA-DATETIME           PIC 9(14).
013700           05  WKS-TA-DATETIME-R REDEFINES WKS-TA-DATETIME.
013800               10  WKS-TA-ANIO           PIC 9(04).
013900               10  WKS-TA-MES            PIC 9(02).
014000               10  WKS-TA-DIA            PIC 9(02).
014100               10  WKS-TA-HORA           PIC 9(02).
014200               10  WKS-TA-MIN            PIC 9(02).
014300               10  WKS-TA-SEG            PIC 9(02).
014400           05  WKS-TA-SOLO-FECHA-R REDEFINES WKS-TA-DATETIME
014500                                         PIC 9(08).
014600           05  WKS-TA-SHIFT-ID           PIC 9(08).
014700           05  WKS-TA-START-AMOUNT       PIC S9(8)V99.
014800           05  WKS-TA-VENTAS-EFECTIVO    PIC S9(8)V99.
014900           05  WKS-TA-VARIANZA           PIC S9(8)V99.
015000           05  WKS-TURNO-ID-MAXIMO       PIC 9(08) COMP VALUE ZEROS.
015100           05  WKS-TURNO-ID-NUEVO        PIC 9(08) COMP VALUE ZEROS.
015200
015300       PROCEDURE DIVISION.
015400      ******************************************************************
015500      *               S E C C I O N    P R I N C I P A L               *
015600      ******************************************************************
015700       000-MAIN SECTION.
015800           PERFORM 100-INICIO THRU 100-INICIO-E
015900           PERFORM 300-ENCABEZADO-SECCION THRU 300-ENCABEZADO-SECCION-E
016000           PERFORM 410-LEER-SHFTRAN THRU 410-LEER-SHFTRAN-E
016100           PERFORM 400-PROCESAR-COMANDO THRU 400-PROCESAR-COMANDO-E
016200               UNTIL WKS-END-SHFTRAN
016300           PERFORM 500-TOTALES-REPORTE THRU 500-TOTALES-REPORTE-E
016400           PERFORM 900-CERRAR-ARCHIVOS THRU 900-CERRAR-ARCHIVOS-E
016500           STOP RUN.
016600       000-MAIN-E. EXIT.
016700
016800       100-INICIO SECTION.
016900           MOVE 'SHFCTL1'    TO PROGRAMA
017000
017100           OPEN INPUT  SHFTRAN
017200           OPEN I-O    SHFMAS, ORDOUT
017300           OPEN EXTEND SUMRPT
017400
017500           IF FS-SHFTRAN NOT = '00' OR FS-SHFMAS  NOT = '00' OR
017600              FS-ORDOUT  NOT = '00' OR FS-SUMRPT  NOT = '00'
017700              GO TO 190-ERROR-APERTURA
017800           END-IF
017900           GO TO 100-INICIO-E.
018000
018100       190-ERROR-APERTURA.
018200           DISPLAY '*** ERROR AL ABRIR ARCHIVOS DE SHFCTL1 ***'
018300           DISPLAY 'FS-SHFTRAN : ' FS-SHFTRAN
018400           DISPLAY 'FS-SHFMAS  : ' FS-SHFMAS
018500           DISPLAY 'FS-ORDOUT  : ' FS-ORDOUT
018600           DISPLAY 'FS-SUMRPT  : ' FS-SUMRPT
018700           MOVE 91 TO RETURN-CODE
018800           STOP RUN.
018900       100-INICIO-E. EXIT.
019000
019100      ******************************************************************
019200      *                   ENCABEZADO DE LA SECCION 3                   *
019300      ******************************************************************
019400       300-ENCABEZADO-SECCION SECTION.
019500           MOVE SPACES TO SUM-LINE
019600           WRITE SUM-LINE
019700           MOVE SPACES TO SUM-LINE
019800           MOVE 'SECCION 3 - TURNO DE CAJA' TO SUM-LINE(1:26)
019900           WRITE SUM-LINE
020000           MOVE SPACES TO SUM-LINE
020100           WRITE SUM-LINE.
020200       300-ENCABEZADO-SECCION-E. EXIT.
020300
020400      ******************************************************************
020500      *                LECTURA DEL ARCHIVO DE COMANDOS                 *
020600      ******************************************************************
020700       410-LEER-SHFTRAN SECTION.
020800           READ SHFTRAN
020900               AT END MOVE 1 TO WKS-FIN-ARCHIVOS
021000           END-READ
021100           IF WKS-END-SHFTRAN
021200              GO TO 410-LEER-SHFTRAN-E
021300           END-IF
021400           IF FS-SHFTRAN NOT = '00'
021500              GO TO 490-ERROR-LECTURA
021600           END-IF
021700           GO TO 410-LEER-SHFTRAN-E.
021800
021900       490-ERROR-LECTURA.
022000           DISPLAY '*** ERROR DE LECTURA EN SHFTRAN, FS=' FS-SHFTRAN
022100           MOVE 91 TO RETURN-CODE
022200           PERFORM 900-CERRAR-ARCHIVOS THRU 900-CERRAR-ARCHIVOS-E
022300           STOP RUN.
022400       410-LEER-SHFTRAN-E. EXIT.
022500
022600      ******************************************************************
022700      *            PROCESA UN COMANDO DE APERTURA O CIERRE             *
022800      ******************************************************************
022900       400-PROCESAR-COMANDO SECTION.
023000           ADD 1 TO WKS-TURNOS-LEIDOS
023100           MOVE ZEROS  TO WKS-COMANDO-VALIDO WKS-REASON-CODE
023200           MOVE SPACES TO WKS-REASON-TEXT
023300           MOVE CSF-BUSINESS-ID TO WKS-TA-BUSINESS
023400           MOVE CSF-AMOUNT      TO WKS-TA-AMOUNT
023500           MOVE CSF-DATETIME    TO WKS-TA-DATETIME
023600
023700           EVALUATE TRUE
023800              WHEN CSF-IS-OPEN-CMD
023900                 PERFORM 420-ABRIR-TURNO THRU 420-ABRIR-TURNO-E
024000              WHEN CSF-IS-CLOSE-CMD
024100                 PERFORM 430-CERRAR-TURNO THRU 430-CERRAR-TURNO-E
024200              WHEN OTHER
024300                 MOVE 1   TO WKS-COMANDO-VALIDO
024400                 MOVE 301 TO WKS-REASON-CODE
024500                 MOVE 'COMANDO DE TURNO DESCONOCIDO'
024600                              TO WKS-REASON-TEXT
024700           END-EVALUATE
024800
024900           IF NOT WKS-COMANDO-OK
025000              ADD 1 TO WKS-TURNOS-RECHAZADOS
025100              DISPLAY '*** TURNO RECHAZADO NEGOCIO=' WKS-TA-BUSINESS
025200                      ' MOTIVO=' WKS-REASON-TEXT
025300           END-IF
025400
025500           PERFORM 410-LEER-SHFTRAN THRU 410-LEER-SHFTRAN-E.
025600       400-PROCESAR-COMANDO-E. EXIT.
025700
025800      ******************************************************************
025900      *    ABRE UN NUEVO TURNO SI NO HAY OTRO ABIERTO (REGLA 1)        *
026000      ******************************************************************
026100       420-ABRIR-TURNO SECTION.
026200           MOVE 0 TO WKS-TURNO-HALLADO
026300           MOVE 0 TO WKS-TURNO-ID-MAXIMO
026400           PERFORM 424-EXPLORAR-MAESTRO-TURNOS
026500               THRU 424-EXPLORAR-MAESTRO-TURNOS-E
026600
026700           IF WKS-TURNO-OK
026800              MOVE 1   TO WKS-COMANDO-VALIDO
026900              MOVE 302 TO WKS-REASON-CODE
027000              MOVE 'YA EXISTE UN TURNO ABIERTO PARA EL NEGOCIO'
027100                           TO WKS-REASON-TEXT
027200           ELSE
027300              COMPUTE WKS-TURNO-ID-NUEVO = WKS-TURNO-ID-MAXIMO + 1
027400              INITIALIZE CSH-RECORD
027500              MOVE WKS-TURNO-ID-NUEVO  TO CSH-ID
027600              MOVE WKS-TA-BUSINESS     TO CSH-BUSINESS-ID
027700              MOVE 'OPEN'              TO CSH-STATUS
027800              MOVE WKS-TA-DATETIME     TO CSH-START-DATETIME
027900              MOVE ZEROS               TO CSH-END-DATETIME
028000              MOVE WKS-TA-AMOUNT       TO CSH-START-AMOUNT
028100              MOVE ZEROS               TO CSH-END-AMOUNT
028200              WRITE CSH-RECORD
028300              ADD 1 TO WKS-TURNOS-ABIERTOS
028400           END-IF.
028500       420-ABRIR-TURNO-E. EXIT.
028600
028700      ******************************************************************
028800      *  RECORRE EL MAESTRO DE TURNOS BUSCANDO UNO ABIERTO DEL NEGOCIO *
028900      ******************************************************************
029000       421-BUSCAR-TURNO-ABIERTO SECTION.
029100           MOVE SPACES TO WKS-SIGNO-VARIANZA
029200           PERFORM 422-RELEER-SHFMAS-DESDE-INICIO
029300               THRU 422-RELEER-SHFMAS-DESDE-INICIO-E
029400           PERFORM 423-LEER-SHFMAS THRU 423-LEER-SHFMAS-E
029500           PERFORM 425-EVALUAR-TURNO-ABIERTO
029600               THRU 425-EVALUAR-TURNO-ABIERTO-E
029700               UNTIL FS-SHFMAS = '10' OR WKS-TURNO-OK.
029800       421-BUSCAR-TURNO-ABIERTO-E. EXIT.
029900
030000       425-EVALUAR-TURNO-ABIERTO SECTION.
030100           IF CSH-BUSINESS-ID = WKS-TA-BUSINESS AND CSH-IS-OPEN
030200              MOVE 1 TO WKS-TURNO-HALLADO
030300           ELSE
030400              PERFORM 423-LEER-SHFMAS THRU 423-LEER-SHFMAS-E
030500           END-IF.
030600       425-EVALUAR-TURNO-ABIERTO-E. EXIT.
030700
030800       422-RELEER-SHFMAS-DESDE-INICIO SECTION.
030900           CLOSE SHFMAS
031000           OPEN I-O SHFMAS.
031100       422-RELEER-SHFMAS-DESDE-INICIO-E. EXIT.
031200
031300       423-LEER-SHFMAS SECTION.
031400           READ SHFMAS NEXT RECORD
031500               AT END MOVE '10' TO FS-SHFMAS
031600           END-READ.
031700       423-LEER-SHFMAS-E. EXIT.
031800
031900      ******************************************************************
032000      *  RECORRE TODO EL MAESTRO DE TURNOS (USADO SOLO AL ABRIR) PARA  *
032100      *  DETECTAR UN TURNO YA ABIERTO DEL NEGOCIO Y OBTENER EL MAYOR   *
032200      *  CSH-ID EXISTENTE, DE DONDE SE DERIVA EL SIGUIENTE CONSECUTIVO *
032300      ******************************************************************
032400       424-EXPLORAR-MAESTRO-TURNOS SECTION.
032500           MOVE SPACES TO WKS-SIGNO-VARIANZA
032600           PERFORM 422-RELEER-SHFMAS-DESDE-INICIO
032700               THRU 422-RELEER-SHFMAS-DESDE-INICIO-E
032800           PERFORM 423-LEER-SHFMAS THRU 423-LEER-SHFMAS-E
032900           PERFORM 426-EVALUAR-MAXIMO-TURNO
033000               THRU 426-EVALUAR-MAXIMO-TURNO-E
033100               UNTIL FS-SHFMAS = '10'.
033200       424-EXPLORAR-MAESTRO-TURNOS-E. EXIT.
033300
033400       426-EVALUAR-MAXIMO-TURNO SECTION.
033500           IF CSH-ID > WKS-TURNO-ID-MAXIMO
033600              MOVE CSH-ID TO WKS-TURNO-ID-MAXIMO
033700           END-IF
033800           IF CSH-BUSINESS-ID = WKS-TA-BUSINESS AND CSH-IS-OPEN
033900              MOVE 1 TO WKS-TURNO-HALLADO
034000           END-IF
034100           PERFORM 423-LEER-SHFMAS THRU 423-LEER-SHFMAS-E.
034200       426-EVALUAR-MAXIMO-TURNO-E. EXIT.
034300
034400      ******************************************************************
034500      * CIERRA EL TURNO ABIERTO DEL NEGOCIO (REGLAS 2,3) Y CALCULA LA  *
034600      * VARIANZA DE CAJA (REGLA 4)                                     *
034700      ******************************************************************
034800       430-CERRAR-TURNO SECTION.
034900           MOVE 0 TO WKS-TURNO-HALLADO
035000           PERFORM 421-BUSCAR-TURNO-ABIERTO
035100               THRU 421-BUSCAR-TURNO-ABIERTO-E
035200
035300           IF NOT WKS-TURNO-OK
035400              MOVE 1   TO WKS-COMANDO-VALIDO
035500              MOVE 303 TO WKS-REASON-CODE
035600              MOVE 'NO HAY TURNO ABIERTO PARA EL NEGOCIO'
035700                           TO WKS-REASON-TEXT
035800           ELSE
035900              MOVE CSH-ID           TO WKS-TA-SHIFT-ID
036000              MOVE CSH-START-AMOUNT TO WKS-TA-START-AMOUNT
036100              MOVE 'CLOSED'         TO CSH-STATUS
036200              MOVE WKS-TA-DATETIME  TO CSH-END-DATETIME
036300              MOVE WKS-TA-AMOUNT    TO CSH-END-AMOUNT
036400              REWRITE CSH-RECORD
036500
036600              PERFORM 431-MARCAR-ORDENES-DELIVERED
036700                  THRU 431-MARCAR-ORDENES-DELIVERED-E
036800              PERFORM 432-CALCULAR-VARIANZA THRU 432-CALCULAR-VARIANZA-E
036900              PERFORM 440-IMPRIME-TURNO THRU 440-IMPRIME-TURNO-E
037000              ADD 1 TO WKS-TURNOS-CERRADOS
037100           END-IF.
037200       430-CERRAR-TURNO-E. EXIT.
037300
037400      ******************************************************************
037500      *  RECORRE ORDOUT Y MARCA DELIVERED LAS ORDENES DEL TURNO        *
037600      *  (REGLA 3), ACUMULANDO LAS VENTAS EN EFECTIVO PAGADAS          *
037700      *  (REGLA 4)                                                     *
037800      ******************************************************************
037900       431-MARCAR-ORDENES-DELIVERED SECTION.
038000           MOVE ZEROS TO WKS-TA-VENTAS-EFECTIVO
038100           CLOSE ORDOUT
038200           OPEN I-O ORDOUT
038300           MOVE 0 TO WKS-FIN-ORDOUT
038400           PERFORM 433-LEER-ORDOUT THRU 433-LEER-ORDOUT-E
038500           PERFORM 434-EVALUAR-ORDEN-TURNO THRU 434-EVALUAR-ORDEN-TURNO-E
038600               UNTIL WKS-END-ORDOUT.
038700       431-MARCAR-ORDENES-DELIVERED-E. EXIT.
038800
038900       434-EVALUAR-ORDEN-TURNO SECTION.
039000           IF ORD-IS-HEADER
039100              AND ORD-BUSINESS-ID = WKS-TA-BUSINESS
039200              AND ORD-CASH-SHIFT-ID = WKS-TA-SHIFT-ID
039300              IF ORD-PAY-PAID AND ORD-PAY-CASH
039400                 ADD ORD-TOTAL TO WKS-TA-VENTAS-EFECTIVO
039500              END-IF
039600              MOVE 'DELIVERED' TO ORD-STATUS
039700              REWRITE ORD-RECORD
039800              ADD 1 TO WKS-ORDENES-ACTUALIZADAS
039900           END-IF
040000           PERFORM 433-LEER-ORDOUT THRU 433-LEER-ORDOUT-E.
040100       434-EVALUAR-ORDEN-TURNO-E. EXIT.
040200
040300       433-LEER-ORDOUT SECTION.
040400           READ ORDOUT NEXT RECORD
040500               AT END MOVE 1 TO WKS-FIN-ORDOUT
040600           END-READ.
040700       433-LEER-ORDOUT-E. EXIT.
040800
040900      ******************************************************************
041000      *   VARIANZA = END-AMOUNT - START-AMOUNT - VENTAS EFECTIVO       *
041100      ******************************************************************
041200       432-CALCULAR-VARIANZA SECTION.
041300           COMPUTE WKS-TA-VARIANZA =
041400                   WKS-TA-AMOUNT - WKS-TA-START-AMOUNT
041500                                 - WKS-TA-VENTAS-EFECTIVO
041600              ON SIZE ERROR
041700                 MOVE 1   TO WKS-COMANDO-VALIDO
041800                 MOVE 399 TO WKS-REASON-CODE
041900                 MOVE 'DESBORDE EN CALCULO DE VARIANZA'
042000                              TO WKS-REASON-TEXT
042100           END-COMPUTE
042200
042300           IF WKS-TA-VARIANZA > 0
042400              MOVE 'OVER     ' TO WKS-SIGNO-VARIANZA
042500           ELSE
042600              IF WKS-TA-VARIANZA < 0
042700                 MOVE 'SHORT    ' TO WKS-SIGNO-VARIANZA
042800              ELSE
042900                 MOVE 'BALANCED ' TO WKS-SIGNO-VARIANZA
043000              END-IF
043100           END-IF.
043200       432-CALCULAR-VARIANZA-E. EXIT.
043300
043400      ******************************************************************
043500      *            IMPRIME LA LINEA DE RESUMEN DE TURNO                *
043600      ******************************************************************
043700       440-IMPRIME-TURNO SECTION.
043800           MOVE SPACES TO SUM-LINE
043900           STRING 'TURNO ' DELIMITED BY SIZE
044000                  WKS-TA-SHIFT-ID DELIMITED BY SIZE
044100                  '  INICIAL: ' DELIMITED BY SIZE
044200                  INTO SUM-LINE(1:40)
044300           MOVE WKS-TA-START-AMOUNT TO WKS-MASCARA
044400           MOVE WKS-MASCARA  TO SUM-LINE(30:10)
044500           MOVE WKS-TA-AMOUNT       TO WKS-MASCARA
044600           MOVE WKS-MASCARA  TO SUM-LINE(45:10)
044700           MOVE WKS-TA-VENTAS-EFECTIVO TO WKS-MASCARA
044800           MOVE WKS-MASCARA  TO SUM-LINE(60:10)
044900           MOVE WKS-TA-VARIANZA  TO WKS-MASCARA-V
045000           MOVE WKS-MASCARA-V TO SUM-LINE(75:11)
045100           MOVE WKS-SIGNO-VARIANZA TO SUM-LINE(90:9)
045200           WRITE SUM-LINE.
045300       440-IMPRIME-TURNO-E. EXIT.
045400
045500      ******************************************************************
045600      *                     TOTALES FINALES                            *
045700      ******************************************************************
045800       500-TOTALES-REPORTE SECTION.
045900           DISPLAY '**************************************************'
046000           DISPLAY '*          ESTADISTICAS SHFCTL1                   *'
046100           DISPLAY '**************************************************'
046200           MOVE WKS-TURNOS-LEIDOS        TO WKS-MASCARA
046300           DISPLAY 'TURNOS LEIDOS         : ' WKS-MASCARA
046400           MOVE WKS-TURNOS-ABIERTOS      TO WKS-MASCARA
046500           DISPLAY 'TURNOS ABIERTOS       : ' WKS-MASCARA
046600           MOVE WKS-TURNOS-CERRADOS      TO WKS-MASCARA
046700           DISPLAY 'TURNOS CERRADOS       : ' WKS-MASCARA
046800           MOVE WKS-TURNOS-RECHAZADOS    TO WKS-MASCARA
046900           DISPLAY 'TURNOS RECHAZADOS     : ' WKS-MASCARA
047000           MOVE WKS-ORDENES-ACTUALIZADAS TO WKS-MASCARA
047100           DISPLAY 'ORDENES A DELIVERED   : ' WKS-MASCARA.
047200       500-TOTALES-REPORTE-E. EXIT.
047300
047400       900-CERRAR-ARCHIVOS SECTION.
047500           CLOSE SHFTRAN, SHFMAS, ORDOUT, SUMRPT.
047600       900-CERRAR-ARCHIVOS-E. EXIT.
