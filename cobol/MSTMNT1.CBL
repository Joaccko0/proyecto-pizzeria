000100      ******************************************************************
000200      * FECHA       : 02/06/1989                                       *
000300      * PROGRAMADOR : R. MANCILLA SOTO (RMS)                           *
000400      * APLICACION  : PIZZERIA - BACK OFFICE                           *
000500      * PROGRAMA    : MSTMNT1                                          *
000600      * TIPO        : BATCH                                            *
000700      * DESCRIPCION : MANTENIMIENTO DE MAESTROS (PRODUCTO, CLIENTE,    *
000800      *             : PROVEEDOR E INSUMO). PROCESA UN UNICO ARCHIVO    *
000900      *             : DE TRANSACCIONES QUE IDENTIFICA EL MAESTRO       *
001000      *             : DESTINO (MST-TYPE) Y LA ACCION (ALTA/MODIF/     *
001100      *             : BAJA). LA BAJA DE CLIENTE ES LOGICA (ACTIVE=     *
001200      *             : 'N'); LA BAJA DE INSUMO Y DE PROVEEDOR ES        *
001300      *             : FISICA (DELETE).                                 *
001400      *             :                                                  *
001500      * ARCHIVOS    : MSTTRAN=E,PRODMST=E/S,CUSTMST=E/S,SUPLMST=E/S,  *
001600      *             : SUPYMST=E/S,REJFILE=S                           *
001700      * ACCION (ES) : A=ALTA   U=MODIFICACION   D=BAJA                *
001800      * INSTALADO   : 09/06/1989                                       *
001900      * NOMBRE      : MANTENIMIENTO DE MAESTROS                        *
002000      ******************************************************************
002100      *                    B I T A C O R A   D E   C A M B I O S       *
002200      ******************************************************************
002300      * 02/06/1989 RMS TK-0010 VERSION INICIAL DEL PROGRAMA (SOLO      *
002400      *                        PRODUCTO Y CLIENTE).                    *
002500      * 09/06/1989 RMS TK-0011 SE AGREGA MANTENIMIENTO DE PROVEEDOR    *
002600      *                        E INSUMO.                                *
002700      * 14/11/1991 CAJ TK-0098 SE AGREGA VALIDACION DE CATEGORIA DE    *
002800      *                        INSUMO (STOCK/SERVICE/FIXED-COST).       *
002900      * 07/04/1994 LFC TK-0210 SE CAMBIA LA BAJA DE CLIENTE A LOGICA,  *
003000      *                        MANTENIENDO EL HISTORICO DE PEDIDOS.   *
003100      * 25/09/1998 RMS TK-0398 REVISION DE FECHAS Y VENTANA DEL SIGLO  *
003200      *                        (Y2K), SIN CAMPOS DE FECHA EN ESTE      *
003300      *                        PROGRAMA.                               *
003400      * 11/02/1999 RMS TK-0406 PRUEBAS FINALES DE VENTANA DEL SIGLO,   *
003500      *                        SIN HALLAZGOS ADICIONALES.              *
003600      * 19/07/2002 CAJ TK-0471 CONTROL DE RECHAZOS CON CODIGO DE       *
003700      *                        MOTIVO HACIA REJFILE.                  *
003800      * 04/03/2008 MGR TK-0548 SE AGREGA VALIDACION DE PERTENENCIA AL  *
003900      *                        NEGOCIO (TENANT) EN MODIFICACION Y      *
004000      *                        BAJA.                                   *
004100      * 16/10/2014 MGR TK-0655 SE CORRIGE REESCRITURA EN SITIO PARA    *
004200      *                        EVITAR DUPLICAR REGISTROS AL MODIFICAR.*
004300      * 22/05/2019 PQV TK-0744 SE AGREGA MANTENIMIENTO DE PROVEEDOR    *
004400      *                        AL MISMO PROGRAMA (ANTES SEPARADO).    *
004500      ******************************************************************
004600       IDENTIFICATION DIVISION.
004700       PROGRAM-ID.                    MSTMNT1.
004800       AUTHOR.                        R. MANCILLA SOTO.
004900       INSTALLATION.                  PIZZERIA - BACK OFFICE.
005000       DATE-WRITTEN.                  02/06/1989.
005100       DATE-COMPILED.                 09/06/1989.
005200       SECURITY.                      USO INTERNO - PROCESO BATCH.
005300
005400       ENVIRONMENT DIVISION.
005500       CONFIGURATION SECTION.
005600       SPECIAL-NAMES.
005700           C01 IS TOP-OF-FORM.
005800
005900       INPUT-OUTPUT SECTION.
006000       FILE-CONTROL.
006100      ******************************************************************
006200      *              A R C H I V O S   D E   E N T R A D A
006300      ******************************************************************
006400           SELECT MSTTRAN  ASSIGN   TO MSTTRAN
006500                  ORGANIZATION      IS SEQUENTIAL
006600                  FILE STATUS       IS FS-MSTTRAN.
006700      ******************************************************************
006800      *           A R C H I V O S   D E   E N T R A D A / S A L I D A
006900      ******************************************************************
007000           SELECT PRODMST  ASSIGN   TO PRODMST
007100                  ORGANIZATION      IS SEQUENTIAL
007200                  FILE STATUS       IS FS-PRODMST.
007300           SELECT CUSTMST  ASSIGN   TO CUSTMST
007400                  ORGANIZATION      IS SEQUENTIAL
007500                  FILE STATUS       IS FS-CUSTMST.
007600           SELECT SUPLMST  ASSIGN   TO SUPLMST
007700                  ORGANIZATION      IS SEQUENTIAL
007800                  FILE STATUS       IS FS-SUPLMST.
007900           SELECT SUPYMST  ASSIGN   TO SUPYMST
008000                  ORGANIZATION      IS SEQUENTIAL
008100                  FILE STATUS       IS FS-SUPYMST.
008200      ******************************************************************
008300      *              A R C H I V O S   D E   S A L I D A
008400      ******************************************************************
008500           SELECT REJFILE  ASSIGN   TO REJFILE
008600                  ORGANIZATION      IS SEQUENTIAL
008700                  FILE STATUS       IS FS-REJFILE.
008800
008900       DATA DIVISION.
009000       FILE SECTION.
009100      *1 -->TRANSACCIONES DE MANTENIMIENTO DE MAESTROS
009200       FD  MSTTRAN.
009300           COPY MSTTRN1.
009400      *2 -->MAESTRO DE PRODUCTOS
009500       FD  PRODMST.
009600           COPY PRODMST1.
009700      *3 -->MAESTRO DE CLIENTES
009800       FD  CUSTMST.
009900           COPY CUSTMST1.
010000      *4 -->MAESTRO DE PROVEEDORES
010100       FD  SUPLMST.
010200           COPY SUPLMST1.
010300      *5 -->MAESTRO DE INSUMOS
010400       FD  SUPYMST.
010500           COPY SUPYMST1.
010600      *6 -->BITACORA DE RECHAZOS
010700       FD  REJFILE.
010800           COPY REJFIL1.
010900
011000       WORKING-STORAGE SECTION.
011100      ******************************************************************
011200      *               C A M P O S    D E    T R A B A J O              *
011300      ******************************************************************
011400      *---------------------------------------------------------------*
011500      *    CAMPOS DE TRABAJO DE NIVEL 77 (IDENTIFICACION DE PROGRAMA   *
011600      *    Y CODIGO DE MOTIVO DE RECHAZO, SIN AGRUPAR)                 *
011700      *---------------------------------------------------------------*
011800       77  WKS-PROGRAMA              PIC X(08)     VALUE 'MSTMNT1'.
011900       77  WKS-REASON-CODE           PIC 9(03)     VALUE ZEROS.
012000       01  WKS-CAMPOS-DE-TRABAJO.
012100           05  WKS-FIN-ARCHIVOS          PIC 9(01)     VALUE ZEROS.
012200               88  WKS-END-MSTTRAN                      VALUE 1.
012300           05  WKS-TRANS-VALIDA          PIC 9(01)     VALUE ZEROS.
012400               88  WKS-TRANS-OK                          VALUE 0.
012500           05  WKS-REG-HALLADO           PIC 9(01)     VALUE ZEROS.
012600               88  WKS-REG-ENCONTRADO                    VALUE 1.
012700           05  WKS-REASON-TEXT           PIC X(40)     VALUE SPACES.
012800           05  WKS-REASON-TEXT-R REDEFINES WKS-REASON-TEXT.
012900               10  WKS-RT-PREFIJO        PIC X(10).
013000               10  WKS-RT-DETALLE        PIC X(30).
013100           05  FILLER                    PIC X(10)     VALUE SPACES.
013200      ******************************************************************
013300      *         C O N T A D O R E S   E S T A D I S T I C A S         *
013400      ******************************************************************
013500       01  WKS-CONTADORES.
013600           05  WKS-TRANS-LEIDAS          PIC 9(07) COMP VALUE ZERO.
013700           05  WKS-TRANS-ALTA            PIC 9(07) COMP VALUE ZERO.
013800           05  WKS-TRANS-MODIFICA        PIC 9(07) COMP VALUE ZERO.
013900           05  WKS-TRANS-BAJA            PIC 9(07) COMP VALUE ZERO.
014000           05  WKS-TRANS-RECHAZADAS      PIC 9(07) COMP VALUE ZERO.
014100           05  FILLER                    PIC X(10)     VALUE SPACES.
014200
014300      ******************************************************************
014400      *           VARIABLES DE RUTINA PARA ERRORES DE ARCHIVO          *
014500      ******************************************************************
014600       01  FS-MSTTRAN                    PIC X(02)     VALUE ZEROS.
014700       01  FS-PRODMST                    PIC X(02)     VALUE ZEROS.
014800       01  FS-CUSTMST                    PIC X(02)     VALUE ZEROS.
014900       01  FS-SUPLMST                    PIC X(02)     VALUE ZEROS.
015000       01  FS-SUPYMST                    PIC X(02)     VALUE ZEROS.
015100       01  FS-REJFILE                    PIC X(02)     VALUE ZEROS.
015200
015300      ******************************************************************
015400      *        A R E A   D E   L A   T R A N S A C C I O N             *
015500      ******************************************************************
015600       01  WKS-TRANS-ACTUAL.
015700           05  WKS-TR-TYPE               PIC X(08).
015800           05  WKS-TR-ACTION             PIC X(01).
015900           05  WKS-TR-BUSINESS           PIC 9(08).
016000           05  WKS-TR-KEY-ID             PIC 9(08).
016100           05  WKS-TR-NAME               PIC X(30).
016200           05  WKS-TR-DETALLE-R REDEFINES WKS-TR-NAME.
016300               10  WKS-TR-DETALLE-A      PIC X(15).
016400               10  WKS-TR-DETALLE-B      PIC X(15).
016500           05  WKS-TR-PRICE              PIC S9(8)V99.
016600           05  WKS-TR-PRICE-R REDEFINES WKS-TR-PRICE.
016700               10  WKS-TR-PRICE-ENTERO   PIC S9(8).
016800               10  WKS-TR-PRICE-DECIMAL  PIC 99.
016900           05  WKS-TR-CONTACT            PIC X(40).
017000           05  WKS-TR-CATEGORY           PIC X(15).
017100
017200       PROCEDURE DIVISION.
017300       000-MAIN SECTION.
017400           PERFORM 100-INICIO THRU 100-INICIO-E
017500           PERFORM 410-LEER-MSTTRAN THRU 410-LEER-MSTTRAN-E
017600           PERFORM 400-PROCESAR-TRANSACCION
017700               THRU 400-PROCESAR-TRANSACCION-E
017800               UNTIL WKS-END-MSTTRAN
017900           PERFORM 500-TOTALES-REPORTE THRU 500-TOTALES-REPORTE-E
018000           PERFORM 900-CERRAR-ARCHIVOS THRU 900-CERRAR-ARCHIVOS-E
018100           STOP RUN.
018200       000-MAIN-E. EXIT.
018300
018400       100-INICIO SECTION.
018500           MOVE 'MSTMNT1' TO WKS-PROGRAMA
018600           OPEN INPUT  MSTTRAN
018700           OPEN I-O    PRODMST
018800           OPEN I-O    CUSTMST
018900           OPEN I-O    SUPLMST
019000           OPEN I-O    SUPYMST
019100           OPEN OUTPUT REJFILE
019200           IF FS-MSTTRAN NOT = '00' OR FS-PRODMST NOT = '00' OR
019300              FS-CUSTMST NOT = '00' OR FS-SUPLMST NOT = '00' OR
019400              FS-SUPYMST NOT = '00' OR FS-REJFILE NOT = '00'
019500              GO TO 190-ERROR-APERTURA
019600           END-IF
019700           GO TO 100-INICIO-E.
019800
019900       190-ERROR-APERTURA.
020000           DISPLAY '*** ERROR AL ABRIR ARCHIVOS DE MSTMNT1 ***'
020100           DISPLAY 'FS-MSTTRAN : ' FS-MSTTRAN
020200           DISPLAY 'FS-PRODMST : ' FS-PRODMST
020300           DISPLAY 'FS-CUSTMST : ' FS-CUSTMST
020400           DISPLAY 'FS-SUPLMST : ' FS-SUPLMST
020500           DISPLAY 'FS-SUPYMST : ' FS-SUPYMST
020600           DISPLAY 'FS-REJFILE : ' FS-REJFILE
020700           MOVE 91 TO RETURN-CODE
020800           STOP RUN.
020900       100-INICIO-E. EXIT.
021000
021100       410-LEER-MSTTRAN SECTION.
021200           READ MSTTRAN
021300               AT END MOVE 1 TO WKS-FIN-ARCHIVOS
021400           END-READ
021500           IF WKS-END-MSTTRAN
021600              GO TO 410-LEER-MSTTRAN-E
021700           END-IF
021800           IF FS-MSTTRAN NOT = '00'
021900              GO TO 490-ERROR-LECTURA
022000           END-IF
022100           GO TO 410-LEER-MSTTRAN-E.
022200
022300       490-ERROR-LECTURA.
022400           DISPLAY '*** ERROR DE LECTURA EN MSTTRAN, FS=' FS-MSTTRAN
022500           MOVE 91 TO RETURN-CODE
022600           PERFORM 900-CERRAR-ARCHIVOS THRU 900-CERRAR-ARCHIVOS-E
022700           STOP RUN.
022800       410-LEER-MSTTRAN-E. EXIT.
022900
023000      ******************************************************************
023100      *  DESPACHA LA TRANSACCION AL MAESTRO QUE CORRESPONDA SEGUN       *
023200      *  MST-TYPE, Y DENTRO DE ESTE A LA RUTINA DE ALTA/MODIFICA/BAJA  *
023300      ******************************************************************
023400       400-PROCESAR-TRANSACCION SECTION.
023500           ADD 1 TO WKS-TRANS-LEIDAS
023600           MOVE 0 TO WKS-TRANS-VALIDA
023700           PERFORM 405-CARGAR-AREA-TRANSACCION
023800               THRU 405-CARGAR-AREA-TRANSACCION-E
023900
024000           EVALUATE TRUE
024100               WHEN MST-IS-PRODUCT
024200                   PERFORM 420-MANTENER-PRODUCTO
024300                       THRU 420-MANTENER-PRODUCTO-E
024400               WHEN MST-IS-CUSTOMER
024500                   PERFORM 430-MANTENER-CLIENTE
024600                       THRU 430-MANTENER-CLIENTE-E
024700               WHEN MST-IS-SUPPLIER
024800                   PERFORM 440-MANTENER-PROVEEDOR
024900                       THRU 440-MANTENER-PROVEEDOR-E
025000               WHEN MST-IS-SUPPLY
025100                   PERFORM 450-MANTENER-INSUMO THRU 450-MANTENER-INSUMO-E
025200               WHEN OTHER
025300                   MOVE 901 TO WKS-REASON-CODE
025400                   MOVE 'TIPO DE MAESTRO NO VALIDO EN MSTTRAN'
025500                        TO WKS-REASON-TEXT
025600           END-EVALUATE
025700
025800           IF NOT WKS-TRANS-OK
025900              ADD 1 TO WKS-TRANS-RECHAZADAS
026000              PERFORM 460-RECHAZAR-TRANSACCION
026100                  THRU 460-RECHAZAR-TRANSACCION-E
026200           END-IF
026300           PERFORM 410-LEER-MSTTRAN THRU 410-LEER-MSTTRAN-E.
026400       400-PROCESAR-TRANSACCION-E. EXIT.
026500
026600       405-CARGAR-AREA-TRANSACCION SECTION.
026700           MOVE MST-TYPE         TO WKS-TR-TYPE
026800           MOVE MST-ACTION       TO WKS-TR-ACTION
026900           MOVE MST-BUSINESS-ID  TO WKS-TR-BUSINESS
027000           MOVE MST-KEY-ID       TO WKS-TR-KEY-ID
027100           EVALUATE TRUE
027200               WHEN MST-IS-PRODUCT
027300                   MOVE MST-PR-TITLE    TO WKS-TR-NAME
027400                   MOVE MST-PR-CATEGORY TO WKS-TR-CATEGORY
027500                   MOVE MST-PR-PRICE    TO WKS-TR-PRICE
027600               WHEN MST-IS-CUSTOMER
027700                   MOVE MST-CU-NAME     TO WKS-TR-NAME
027800                   MOVE MST-CU-PHONE    TO WKS-TR-CONTACT
027900               WHEN MST-IS-SUPPLIER
028000                   MOVE MST-SL-NAME     TO WKS-TR-NAME
028100                   MOVE MST-SL-CONTACT  TO WKS-TR-CONTACT
028200               WHEN MST-IS-SUPPLY
028300                   MOVE MST-SY-NAME     TO WKS-TR-NAME
028400                   MOVE MST-SY-CATEGORY TO WKS-TR-CATEGORY
028500           END-EVALUATE.
028600       405-CARGAR-AREA-TRANSACCION-E. EXIT.
028700
028800      ******************************************************************
028900      *                M A N T E N I M I E N T O   D E                 *
029000      *                      P R O D U C T O                           *
029100      ******************************************************************
029200       420-MANTENER-PRODUCTO SECTION.
029300           EVALUATE TRUE
029400               WHEN WKS-TR-ACTION = 'A'
029500                   PERFORM 421-ALTA-PRODUCTO THRU 421-ALTA-PRODUCTO-E
029600               WHEN WKS-TR-ACTION = 'U'
029700                   PERFORM 422-MODIFICA-PRODUCTO
029800                       THRU 422-MODIFICA-PRODUCTO-E
029900               WHEN WKS-TR-ACTION = 'D'
030000                   PERFORM 423-BAJA-PRODUCTO THRU 423-BAJA-PRODUCTO-E
030100               WHEN OTHER
030200                   MOVE 902 TO WKS-REASON-CODE
030300                   MOVE 'ACCION NO VALIDA PARA PRODUCTO'
030400                        TO WKS-REASON-TEXT
030500           END-EVALUATE.
030600       420-MANTENER-PRODUCTO-E. EXIT.
030700
030800       421-ALTA-PRODUCTO SECTION.
030900           INITIALIZE PROD-RECORD
031000           MOVE WKS-TR-KEY-ID    TO PROD-ID
031100           MOVE WKS-TR-BUSINESS  TO PROD-BUSINESS-ID
031200           MOVE WKS-TR-NAME      TO PROD-TITLE
031300           MOVE WKS-TR-CATEGORY  TO PROD-CATEGORY
031400           MOVE WKS-TR-PRICE     TO PROD-PRICE
031500           MOVE 'Y'              TO PROD-ACTIVE
031600           WRITE PROD-RECORD
031700           ADD 1 TO WKS-TRANS-ALTA.
031800       421-ALTA-PRODUCTO-E. EXIT.
031900
032000       422-MODIFICA-PRODUCTO SECTION.
032100           MOVE 0 TO WKS-REG-HALLADO
032200           CLOSE PRODMST
032300           OPEN I-O PRODMST
032400           MOVE SPACES TO FS-PRODMST
032500           PERFORM 424-LEER-PRODMST THRU 424-LEER-PRODMST-E
032600           PERFORM 425-EVALUAR-PRODUCTO-MODIFICA
032700               THRU 425-EVALUAR-PRODUCTO-MODIFICA-E
032800               UNTIL FS-PRODMST = '10' OR WKS-REG-ENCONTRADO
032900
033000           IF NOT WKS-REG-ENCONTRADO
033100              MOVE 1   TO WKS-TRANS-VALIDA
033200              MOVE 911 TO WKS-REASON-CODE
033300              MOVE 'PRODUCTO NO EXISTE PARA EL NEGOCIO'
033400                   TO WKS-REASON-TEXT
033500           ELSE
033600              ADD 1 TO WKS-TRANS-MODIFICA
033700           END-IF.
033800       422-MODIFICA-PRODUCTO-E. EXIT.
033900
034000       423-BAJA-PRODUCTO SECTION.
034100           MOVE 0 TO WKS-REG-HALLADO
034200           CLOSE PRODMST
034300           OPEN I-O PRODMST
034400           MOVE SPACES TO FS-PRODMST
034500           PERFORM 424-LEER-PRODMST THRU 424-LEER-PRODMST-E
034600           PERFORM 426-EVALUAR-PRODUCTO-BAJA
034700               THRU 426-EVALUAR-PRODUCTO-BAJA-E
034800               UNTIL FS-PRODMST = '10' OR WKS-REG-ENCONTRADO
034900
035000           IF NOT WKS-REG-ENCONTRADO
035100              MOVE 1   TO WKS-TRANS-VALIDA
035200              MOVE 912 TO WKS-REASON-CODE
035300              MOVE 'PRODUCTO NO EXISTE PARA EL NEGOCIO'
035400                   TO WKS-REASON-TEXT
035500           ELSE
035600              ADD 1 TO WKS-TRANS-BAJA
035700           END-IF.
035800       423-BAJA-PRODUCTO-E. EXIT.
035900
036000       424-LEER-PRODMST SECTION.
036100           READ PRODMST NEXT RECORD
036200               AT END MOVE '10' TO FS-PRODMST
036300           END-READ.
036400       424-LEER-PRODMST-E. EXIT.
036500
036600       425-EVALUAR-PRODUCTO-MODIFICA SECTION.
036700           IF PROD-ID = WKS-TR-KEY-ID AND
036800              PROD-BUSINESS-ID = WKS-TR-BUSINESS
036900              MOVE WKS-TR-NAME     TO PROD-TITLE
037000              MOVE WKS-TR-CATEGORY TO PROD-CATEGORY
037100              MOVE WKS-TR-PRICE    TO PROD-PRICE
037200              REWRITE PROD-RECORD
037300              MOVE 1 TO WKS-REG-HALLADO
037400           ELSE
037500              PERFORM 424-LEER-PRODMST THRU 424-LEER-PRODMST-E
037600           END-IF.
037700       425-EVALUAR-PRODUCTO-MODIFICA-E. EXIT.
037800
037900       426-EVALUAR-PRODUCTO-BAJA SECTION.
038000           IF PROD-ID = WKS-TR-KEY-ID AND
038100              PROD-BUSINESS-ID = WKS-TR-BUSINESS
038200              MOVE 'N' TO PROD-ACTIVE
038300              REWRITE PROD-RECORD
038400              MOVE 1 TO WKS-REG-HALLADO
038500           ELSE
038600              PERFORM 424-LEER-PRODMST THRU 424-LEER-PRODMST-E
038700           END-IF.
038800       426-EVALUAR-PRODUCTO-BAJA-E. EXIT.
038900
039000      ******************************************************************
039100      *                M A N T E N I M I E N T O   D E                 *
039200      *                        C L I E N T E                           *
039300      *   LA BAJA DE CLIENTE ES SIEMPRE LOGICA (ACTIVE='N') PARA NO    *
039400      *   PERDER EL HISTORICO DE PEDIDOS YA FACTURADOS                 *
039500      ******************************************************************
039600       430-MANTENER-CLIENTE SECTION.
039700           EVALUATE TRUE
039800               WHEN WKS-TR-ACTION = 'A'
039900                   PERFORM 431-ALTA-CLIENTE THRU 431-ALTA-CLIENTE-E
040000               WHEN WKS-TR-ACTION = 'U'
040100                   PERFORM 432-MODIFICA-CLIENTE
040200                       THRU 432-MODIFICA-CLIENTE-E
040300               WHEN WKS-TR-ACTION = 'D'
040400                   PERFORM 433-BAJA-CLIENTE THRU 433-BAJA-CLIENTE-E
040500               WHEN OTHER
040600                   MOVE 903 TO WKS-REASON-CODE
040700                   MOVE 'ACCION NO VALIDA PARA CLIENTE'
040800                        TO WKS-REASON-TEXT
040900           END-EVALUATE.
041000       430-MANTENER-CLIENTE-E. EXIT.
041100
041200       431-ALTA-CLIENTE SECTION.
041300           INITIALIZE CUS-RECORD
041400           MOVE WKS-TR-KEY-ID    TO CUS-ID
041500           MOVE WKS-TR-BUSINESS  TO CUS-BUSINESS-ID
041600           MOVE WKS-TR-NAME      TO CUS-NAME
041700           MOVE WKS-TR-CONTACT(1:15) TO CUS-PHONE
041800           MOVE 'Y'              TO CUS-ACTIVE
041900           WRITE CUS-RECORD
042000           ADD 1 TO WKS-TRANS-ALTA.
042100       431-ALTA-CLIENTE-E. EXIT.
042200
042300       432-MODIFICA-CLIENTE SECTION.
042400           MOVE 0 TO WKS-REG-HALLADO
042500           CLOSE CUSTMST
042600           OPEN I-O CUSTMST
042700           MOVE SPACES TO FS-CUSTMST
042800           PERFORM 434-LEER-CUSTMST THRU 434-LEER-CUSTMST-E
042900           PERFORM 435-EVALUAR-CLIENTE-MODIFICA
043000               THRU 435-EVALUAR-CLIENTE-MODIFICA-E
043100               UNTIL FS-CUSTMST = '10' OR WKS-REG-ENCONTRADO
043200
043300           IF NOT WKS-REG-ENCONTRADO
043400              MOVE 1   TO WKS-TRANS-VALIDA
043500              MOVE 921 TO WKS-REASON-CODE
043600              MOVE 'CLIENTE NO EXISTE PARA EL NEGOCIO'
043700                   TO WKS-REASON-TEXT
043800           ELSE
043900              ADD 1 TO WKS-TRANS-MODIFICA
044000           END-IF.
044100       432-MODIFICA-CLIENTE-E. EXIT.
044200
044300       433-BAJA-CLIENTE SECTION.
044400           MOVE 0 TO WKS-REG-HALLADO
044500           CLOSE CUSTMST
044600           OPEN I-O CUSTMST
044700           MOVE SPACES TO FS-CUSTMST
044800           PERFORM 434-LEER-CUSTMST THRU 434-LEER-CUSTMST-E
044900           PERFORM 436-EVALUAR-CLIENTE-BAJA
045000               THRU 436-EVALUAR-CLIENTE-BAJA-E
045100               UNTIL FS-CUSTMST = '10' OR WKS-REG-ENCONTRADO
045200
045300           IF NOT WKS-REG-ENCONTRADO
045400              MOVE 1   TO WKS-TRANS-VALIDA
045500              MOVE 922 TO WKS-REASON-CODE
045600              MOVE 'CLIENTE NO EXISTE PARA EL NEGOCIO'
045700                   TO WKS-REASON-TEXT
045800           ELSE
045900              ADD 1 TO WKS-TRANS-BAJA
046000           END-IF.
046100       433-BAJA-CLIENTE-E. EXIT.
046200
046300       434-LEER-CUSTMST SECTION.
046400           READ CUSTMST NEXT RECORD
046500               AT END MOVE '10' TO FS-CUSTMST
046600           END-READ.
046700       434-LEER-CUSTMST-E. EXIT.
046800
046900       435-EVALUAR-CLIENTE-MODIFICA SECTION.
047000           IF CUS-ID = WKS-TR-KEY-ID AND
047100              CUS-BUSINESS-ID = WKS-TR-BUSINESS
047200              MOVE WKS-TR-NAME          TO CUS-NAME
047300              MOVE WKS-TR-CONTACT(1:15) TO CUS-PHONE
047400              REWRITE CUS-RECORD
047500              MOVE 1 TO WKS-REG-HALLADO
047600           ELSE
047700              PERFORM 434-LEER-CUSTMST THRU 434-LEER-CUSTMST-E
047800           END-IF.
047900       435-EVALUAR-CLIENTE-MODIFICA-E. EXIT.
048000
048100       436-EVALUAR-CLIENTE-BAJA SECTION.
048200           IF CUS-ID = WKS-TR-KEY-ID AND
048300              CUS-BUSINESS-ID = WKS-TR-BUSINESS
048400              MOVE 'N' TO CUS-ACTIVE
048500              REWRITE CUS-RECORD
048600              MOVE 1 TO WKS-REG-HALLADO
048700           ELSE
048800              PERFORM 434-LEER-CUSTMST THRU 434-LEER-CUSTMST-E
048900           END-IF.
049000       436-EVALUAR-CLIENTE-BAJA-E. EXIT.
049100
049200      ******************************************************************
049300      *                M A N T E N I M I E N T O   D E                 *
049400      *                     P R O V E E D O R                          *
049500      *   LA BAJA DE PROVEEDOR ES FISICA (DELETE DEL REGISTRO)         *
049600      ******************************************************************
049700       440-MANTENER-PROVEEDOR SECTION.
049800           EVALUATE TRUE
049900               WHEN WKS-TR-ACTION = 'A'
050000                   PERFORM 441-ALTA-PROVEEDOR THRU 441-ALTA-PROVEEDOR-E
050100               WHEN WKS-TR-ACTION = 'U'
050200                   PERFORM 442-MODIFICA-PROVEEDOR
050300                       THRU 442-MODIFICA-PROVEEDOR-E
050400               WHEN WKS-TR-ACTION = 'D'
050500                   PERFORM 443-BAJA-PROVEEDOR THRU 443-BAJA-PROVEEDOR-E
050600               WHEN OTHER
050700                   MOVE 904 TO WKS-REASON-CODE
050800                   MOVE 'ACCION NO VALIDA PARA PROVEEDOR'
050900                        TO WKS-REASON-TEXT
051000           END-EVALUATE.
051100       440-MANTENER-PROVEEDOR-E. EXIT.
051200
051300       441-ALTA-PROVEEDOR SECTION.
051400           INITIALIZE SPL-RECORD
051500           MOVE WKS-TR-KEY-ID    TO SPL-ID
051600           MOVE WKS-TR-BUSINESS  TO SPL-BUSINESS-ID
051700           MOVE WKS-TR-NAME      TO SPL-NAME
051800           MOVE WKS-TR-CONTACT   TO SPL-CONTACT
051900           WRITE SPL-RECORD
052000           ADD 1 TO WKS-TRANS-ALTA.
052100       441-ALTA-PROVEEDOR-E. EXIT.
052200
052300       442-MODIFICA-PROVEEDOR SECTION.
052400           MOVE 0 TO WKS-REG-HALLADO
052500           CLOSE SUPLMST
052600           OPEN I-O SUPLMST
052700           MOVE SPACES TO FS-SUPLMST
052800           PERFORM 444-LEER-SUPLMST THRU 444-LEER-SUPLMST-E
052900           PERFORM 445-EVALUAR-PROVEEDOR-MODIFICA
053000               THRU 445-EVALUAR-PROVEEDOR-MODIFICA-E
053100               UNTIL FS-SUPLMST = '10' OR WKS-REG-ENCONTRADO
053200
053300           IF NOT WKS-REG-ENCONTRADO
053400              MOVE 1   TO WKS-TRANS-VALIDA
053500              MOVE 931 TO WKS-REASON-CODE
053600              MOVE 'PROVEEDOR NO EXISTE PARA EL NEGOCIO'
053700                   TO WKS-REASON-TEXT
053800           ELSE
053900              ADD 1 TO WKS-TRANS-MODIFICA
054000           END-IF.
054100       442-MODIFICA-PROVEEDOR-E. EXIT.
054200
054300       443-BAJA-PROVEEDOR SECTION.
054400           MOVE 0 TO WKS-REG-HALLADO
054500           CLOSE SUPLMST
054600           OPEN I-O SUPLMST
054700           MOVE SPACES TO FS-SUPLMST
054800           PERFORM 444-LEER-SUPLMST THRU 444-LEER-SUPLMST-E
054900           PERFORM 446-EVALUAR-PROVEEDOR-BAJA
055000               THRU 446-EVALUAR-PROVEEDOR-BAJA-E
055100               UNTIL FS-SUPLMST = '10' OR WKS-REG-ENCONTRADO
055200
055300           IF NOT WKS-REG-ENCONTRADO
055400              MOVE 1   TO WKS-TRANS-VALIDA
055500              MOVE 932 TO WKS-REASON-CODE
055600              MOVE 'PROVEEDOR NO EXISTE PARA EL NEGOCIO'
055700                   TO WKS-REASON-TEXT
055800           ELSE
055900              ADD 1 TO WKS-TRANS-BAJA
056000           END-IF.
056100       443-BAJA-PROVEEDOR-E. EXIT.
056200
056300       444-LEER-SUPLMST SECTION.
056400           READ SUPLMST NEXT RECORD
056500               AT END MOVE '10' TO FS-SUPLMST
056600           END-READ.
056700       444-LEER-SUPLMST-E. EXIT.
056800
056900       445-EVALUAR-PROVEEDOR-MODIFICA SECTION.
057000           IF SPL-ID = WKS-TR-KEY-ID AND
057100              SPL-BUSINESS-ID = WKS-TR-BUSINESS
057200              MOVE WKS-TR-NAME    TO SPL-NAME
057300              MOVE WKS-TR-CONTACT TO SPL-CONTACT
057400              REWRITE SPL-RECORD
057500              MOVE 1 TO WKS-REG-HALLADO
057600           ELSE
057700              PERFORM 444-LEER-SUPLMST THRU 444-LEER-SUPLMST-E
057800           END-IF.
057900       445-EVALUAR-PROVEEDOR-MODIFICA-E. EXIT.
058000
058100       446-EVALUAR-PROVEEDOR-BAJA SECTION.
058200           IF SPL-ID = WKS-TR-KEY-ID AND
058300              SPL-BUSINESS-ID = WKS-TR-BUSINESS
058400              DELETE SUPLMST RECORD
058500              MOVE 1 TO WKS-REG-HALLADO
058600           ELSE
058700              PERFORM 444-LEER-SUPLMST THRU 444-LEER-SUPLMST-E
058800           END-IF.
058900       446-EVALUAR-PROVEEDOR-BAJA-E. EXIT.
059000
059100      ******************************************************************
059200      *                M A N T E N I M I E N T O   D E                 *
059300      *                         I N S U M O                            *
059400      *   LA BAJA DE INSUMO ES FISICA (DELETE DEL REGISTRO). LA        *
059500      *   CATEGORIA DEBE SER STOCK, SERVICE O FIXED-COST                *
059600      ******************************************************************
059700       450-MANTENER-INSUMO SECTION.
059800           IF WKS-TR-ACTION = 'A' OR WKS-TR-ACTION = 'U'
059900              IF WKS-TR-CATEGORY NOT = 'STOCK' AND
060000                 WKS-TR-CATEGORY NOT = 'SERVICE' AND
060100                 WKS-TR-CATEGORY NOT = 'FIXED-COST'
060200                 MOVE 1   TO WKS-TRANS-VALIDA
060300                 MOVE 941 TO WKS-REASON-CODE
060400                 MOVE 'CATEGORIA DE INSUMO NO VALIDA'
060500                      TO WKS-REASON-TEXT
060600                 GO TO 450-MANTENER-INSUMO-E
060700              END-IF
060800           END-IF
060900           EVALUATE TRUE
061000               WHEN WKS-TR-ACTION = 'A'
061100                   PERFORM 451-ALTA-INSUMO THRU 451-ALTA-INSUMO-E
061200               WHEN WKS-TR-ACTION = 'U'
061300                   PERFORM 452-MODIFICA-INSUMO THRU 452-MODIFICA-INSUMO-E
061400               WHEN WKS-TR-ACTION = 'D'
061500                   PERFORM 453-BAJA-INSUMO THRU 453-BAJA-INSUMO-E
061600               WHEN OTHER
061700                   MOVE 905 TO WKS-REASON-CODE
061800                   MOVE 'ACCION NO VALIDA PARA INSUMO'
061900                        TO WKS-REASON-TEXT
062000           END-EVALUATE.
062100       450-MANTENER-INSUMO-E. EXIT.
062200
062300       451-ALTA-INSUMO SECTION.
062400           INITIALIZE SUP-RECORD
062500           MOVE WKS-TR-KEY-ID    TO SUP-ID
062600           MOVE WKS-TR-BUSINESS  TO SUP-BUSINESS-ID
062700           MOVE WKS-TR-NAME      TO SUP-NAME
062800           MOVE WKS-TR-CATEGORY(1:10) TO SUP-CATEGORY
062900           WRITE SUP-RECORD
063000           ADD 1 TO WKS-TRANS-ALTA.
063100       451-ALTA-INSUMO-E. EXIT.
063200
063300       452-MODIFICA-INSUMO SECTION.
063400           MOVE 0 TO WKS-REG-HALLADO
063500           CLOSE SUPYMST
063600           OPEN I-O SUPYMST
063700           MOVE SPACES TO FS-SUPYMST
063800           PERFORM 454-LEER-SUPYMST THRU 454-LEER-SUPYMST-E
063900           PERFORM 455-EVALUAR-INSUMO-MODIFICA
064000               THRU 455-EVALUAR-INSUMO-MODIFICA-E
064100               UNTIL FS-SUPYMST = '10' OR WKS-REG-ENCONTRADO
064200
064300           IF NOT WKS-REG-ENCONTRADO
064400              MOVE 1   TO WKS-TRANS-VALIDA
064500              MOVE 942 TO WKS-REASON-CODE
064600              MOVE 'INSUMO NO EXISTE PARA EL NEGOCIO'
064700                   TO WKS-REASON-TEXT
064800           ELSE
064900              ADD 1 TO WKS-TRANS-MODIFICA
065000           END-IF.
065100       452-MODIFICA-INSUMO-E. EXIT.
065200
065300       453-BAJA-INSUMO SECTION.
065400           MOVE 0 TO WKS-REG-HALLADO
065500           CLOSE SUPYMST
065600           OPEN I-O SUPYMST
065700           MOVE SPACES TO FS-SUPYMST
065800           PERFORM 454-LEER-SUPYMST THRU 454-LEER-SUPYMST-E
065900           PERFORM 456-EVALUAR-INSUMO-BAJA THRU 456-EVALUAR-INSUMO-BAJA-E
066000               UNTIL FS-SUPYMST = '10' OR WKS-REG-ENCONTRADO
066100
066200           IF NOT WKS-REG-ENCONTRADO
066300              MOVE 1   TO WKS-TRANS-VALIDA
066400              MOVE 943 TO WKS-REASON-CODE
066500              MOVE 'INSUMO NO EXISTE PARA EL NEGOCIO'
066600                   TO WKS-REASON-TEXT
066700           ELSE
066800              ADD 1 TO WKS-TRANS-BAJA
066900           END-IF.
067000       453-BAJA-INSUMO-E. EXIT.
067100
067200       454-LEER-SUPYMST SECTION.
067300           READ SUPYMST NEXT RECORD
067400               AT END MOVE '10' TO FS-SUPYMST
067500           END-READ.
067600       454-LEER-SUPYMST-E. EXIT.
067700
067800       455-EVALUAR-INSUMO-MODIFICA SECTION.
067900           IF SUP-ID = WKS-TR-KEY-ID AND
068000              SUP-BUSINESS-ID = WKS-TR-BUSINESS
068100              MOVE WKS-TR-NAME           TO SUP-NAME
068200              MOVE WKS-TR-CATEGORY(1:10) TO SUP-CATEGORY
068300              REWRITE SUP-RECORD
068400              MOVE 1 TO WKS-REG-HALLADO
068500           ELSE
068600              PERFORM 454-LEER-SUPYMST THRU 454-LEER-SUPYMST-E
068700           END-IF.
068800       455-EVALUAR-INSUMO-MODIFICA-E. EXIT.
068900
069000       456-EVALUAR-INSUMO-BAJA SECTION.
069100           IF SUP-ID = WKS-TR-KEY-ID AND
069200              SUP-BUSINESS-ID = WKS-TR-BUSINESS
069300              DELETE SUPYMST RECORD
069400              MOVE 1 TO WKS-REG-HALLADO
069500           ELSE
069600              PERFORM 454-LEER-SUPYMST THRU 454-LEER-SUPYMST-E
069700           END-IF.
069800       456-EVALUAR-INSUMO-BAJA-E. EXIT.
069900
070000      ******************************************************************
070100      *              ESCRIBE LA TRANSACCION RECHAZADA                  *
070200      ******************************************************************
070300       460-RECHAZAR-TRANSACCION SECTION.
070400           INITIALIZE REJ-RECORD
070500           MOVE 'MASTERS'         TO REJ-SOURCE
070600           MOVE WKS-TR-BUSINESS   TO REJ-BUSINESS-ID
070700           MOVE WKS-TR-KEY-ID     TO REJ-KEY-ID
070800           MOVE WKS-REASON-CODE   TO REJ-REASON-CODE
070900           MOVE WKS-REASON-TEXT   TO REJ-REASON-TEXT
071000           WRITE REJ-RECORD
071100           DISPLAY '*** TRANSACCION RECHAZADA TIPO=' WKS-TR-TYPE
071200                   ' ID=' WKS-TR-KEY-ID ' MOTIVO=' WKS-REASON-TEXT.
071300       460-RECHAZAR-TRANSACCION-E. EXIT.
071400
071500       500-TOTALES-REPORTE SECTION.
071600           DISPLAY '*** ESTADISTICAS MSTMNT1 ***'
071700           DISPLAY 'TRANSACCIONES LEIDAS  : ' WKS-TRANS-LEIDAS
071800           DISPLAY 'ALTAS GRABADAS        : ' WKS-TRANS-ALTA
071900           DISPLAY 'MODIFICACIONES        : ' WKS-TRANS-MODIFICA
072000           DISPLAY 'BAJAS PROCESADAS      : ' WKS-TRANS-BAJA
072100           DISPLAY 'TRANSACCIONES RECHAZADAS : ' WKS-TRANS-RECHAZADAS.
072200       500-TOTALES-REPORTE-E. EXIT.
072300
072400       900-CERRAR-ARCHIVOS SECTION.
072500           CLOSE MSTTRAN
072600           CLOSE PRODMST
072700           CLOSE CUSTMST
072800           CLOSE SUPLMST
072900           CLOSE SUPYMST
073000           CLOSE REJFILE.
073100       900-CERRAR-ARCHIVOS-E. EXIT.
