000100      ******************************************************************
000200      * FECHA       : 16/03/1989                                       *
000300      * PROGRAMADOR : R. MENDOZA SOLANO (RMS)                          *
000400      * APLICACION  : PIZZERIA - BACK OFFICE                           *
000500      * PROGRAMA    : ORDPRC1                                          *
000600      * TIPO        : BATCH                                            *
000700      * DESCRIPCION : MOTOR DE PRECIOS DE ORDENES. LEE LAS ORDENES DEL *
000800      *             : DIA (CABECERA + LINEAS), CONGELA EL PRECIO DE    *
000900      *             : CATALOGO VIGENTE EN CADA LINEA, CALCULA          *
001000      *             : SUBTOTALES Y TOTAL DE LA ORDEN Y GRABA LAS       *
001100      *             : ORDENES CONTABILIZADAS. LAS ORDENES CON ALGUN    *
001200      *             : ERROR DE REFERENCIA SE ENVIAN A LA BITACORA DE   *
001300      *             : RECHAZOS.                                        *
001400      *             :                                                  *
001500      * ARCHIVOS    : PRODMST=E,COMBMST=E,CUSTMST=E,ORDTRAN=E,         *
001600      *             : ORDOUT=S,REJFILE=S,SUMRPT=S                      *
001700      * ACCION (ES) : P=PROCESA LOTE DE ORDENES DEL DIA                *
001800      *             : S=ACTUALIZA ESTADO DE UNA ORDEN YA CONTABILIZADA *
001900      * INSTALADO   : 02/04/1989                                       *
002000      * NOMBRE      : MOTOR DE PRECIOS DE ORDENES                      *
002100      ******************************************************************
002200      *                    B I T A C O R A   D E   C A M B I O S       *
002300      ******************************************************************
002400      * 16/03/1989 RMS TK-0001 VERSION INICIAL DEL PROGRAMA.           *
002500      * 02/04/1989 RMS TK-0004 AJUSTE DE APERTURA DE ARCHIVOS Y        *
002600      *                        CARGA DE TABLAS EN MEMORIA.             *
002700      * 11/09/1991 CAJ TK-0118 SE AGREGA VALIDACION XOR DE PRODUCTO Y  *
002800      *                        COMBO EN LINEA DE DETALLE.              *
002900      * 23/01/1993 RMS TK-0203 CONTROL DE ESTADO DE PAGO POR DEFECTO   *
003000      *                        'PENDING' CUANDO VIENE EN BLANCO.       *
003100      * 05/07/1994 LFC TK-0255 SE AGREGA RESOLUCION DE NOMBRE DE ITEM  *
003200      *                        (PRODUCTO O COMBO) EN LA LINEA.         *
003300      * 30/11/1996 CAJ TK-0311 SE AGREGA SECCION DE REPORTE RESUMEN,   *
003400      *                        ENCABEZADO DE PAGINA Y TOTALES.         *
003500      * 14/08/1998 RMS TK-0390 REVISION DE FECHAS Y VENTANA DEL SIGLO  *
003600      *                        (Y2K) EN CAMPOS DE FECHA/HORA 9(14).    *
003700      * 19/02/1999 RMS TK-0399 PRUEBAS FINALES DE VENTANA DEL SIGLO,   *
003800      *                        SIN HALLAZGOS ADICIONALES.              *
003900      * 08/05/2001 LFC TK-0455 SE AGREGA VALIDACION DE CLIENTE ACTIVO  *
004000      *                        Y PERTENENCIA AL NEGOCIO (TENANT).      *
004100      * 17/10/2004 CAJ TK-0512 CONTROL DE RECHAZOS CON CODIGO DE       *
004200      *                        MOTIVO HACIA REJFILE.                  *
004300      * 09/03/2009 MGR TK-0603 SE AMPLIA TABLA DE LINEAS POR ORDEN A   *
004400      *                        200 POSICIONES.                        *
004500      * 21/06/2013 MGR TK-0688 AJUSTE DE MASCARA DE IMPRESION DE       *
004600      *                        TOTALES EN REPORTE RESUMEN.             *
004700      * 04/11/2019 PQV TK-0771 SE AGREGA PARAMETRO DE NEGOCIO (SYSIN)  *
004800      *                        PARA EL ENCABEZADO DE PAGINA.           *
004900      * 22/04/2022 CAJ TK-0845 SE AGREGA TRANSACCION 'S' PARA ACTUALI- *
005000      *                        ZAR ESTADO/ESTADO DE PAGO DE UNA ORDEN  *
005100      *                        YA CONTABILIZADA, SIN REPROCESAR LINEAS.*
005200      ******************************************************************
005300       IDENTIFICATION DIVISION.
005400       PROGRAM-ID.                    ORDPRC1.
005500       AUTHOR.                        R. MENDOZA SOLANO.
005600       INSTALLATION.                  PIZZERIA - BACK OFFICE.
005700       DATE-WRITTEN.                  16/03/1989.
005800       DATE-COMPILED.                 02/04/1989.
005900       SECURITY.                      USO INTERNO - PROCESO BATCH.
006000
006100       ENVIRONMENT DIVISION.
006200       CONFIGURATION SECTION.
006300       SPECIAL-NAMES.
006400           C01 IS TOP-OF-FORM.
006500
006600       INPUT-OUTPUT SECTION.
006700       FILE-CONTROL.
006800      ******************************************************************
006900      *              A R C H I V O S   D E   E N T R A D A
007000      ******************************************************************
007100           SELECT PRODMST  ASSIGN   TO PRODMST
007200                  ORGANIZATION      IS SEQUENTIAL
007300                  FILE STATUS       IS FS-PRODMST.
007400           SELECT COMBMST  ASSIGN   TO COMBMST
007500                  ORGANIZATION      IS SEQUENTIAL
007600                  FILE STATUS       IS FS-COMBMST.
007700           SELECT CUSTMST  ASSIGN   TO CUSTMST
007800                  ORGANIZATION      IS SEQUENTIAL
007900                  FILE STATUS       IS FS-CUSTMST.
008000           SELECT ORDTRAN  ASSIGN   TO ORDTRAN
008100                  ORGANIZATION      IS SEQUENTIAL
008200                  FILE STATUS       IS FS-ORDTRAN.
008300      ******************************************************************
008400      *              A R C H I V O S   D E   S A L I D A
008500      ******************************************************************
008600           SELECT ORDOUT   ASSIGN   TO ORDOUT
008700                  ORGANIZATION      IS SEQUENTIAL
008800                  FILE STATUS       IS FS-ORDOUT.
008900           SELECT REJFILE  ASSIGN   TO REJFILE
009000                  ORGANIZATION      IS SEQUENTIAL
009100                  FILE STATUS       IS FS-REJFILE.
009200           SELECT SUMRPT   ASSIGN   TO SUMRPT
009300                  ORGANIZATION      IS LINE SEQUENTIAL
009400                  FILE STATUS       IS FS-SUMRPT.
009500
009600       DATA DIVISION.
009700       FILE SECTION.
009800      *1 -->MAESTRO DE PRODUCTOS
009900       FD  PRODMST.
010000           COPY PRODMST1.
010100      *2 -->MAESTRO DE COMBOS
010200       FD  COMBMST.
010300           COPY COMBMST1.
010400      *3 -->MAESTRO DE CLIENTES
010500       FD  CUSTMST.
010600           COPY CUSTMST1.
010700      *4 -->TRANSACCIONES DE ORDEN (CABECERA/DETALLE)
010800       FD  ORDTRAN.
010900           COPY ORDTRN1.
011000      *5 -->ORDENES CONTABILIZADAS (CABECERA/LINEA)
011100       FD  ORDOUT.
011200           COPY ORDOUT1.
011300      *6 -->BITACORA DE RECHAZOS
011400       FD  REJFILE.
011500           COPY REJFIL1.
011600      *7 -->REPORTE RESUMEN DIARIO (132 COLUMNAS)
011700       FD  SUMRPT.
011800       01  SUM-LINE                      PIC X(132).
011900
012000       WORKING-STORAGE SECTION.
012100      ******************************************************************
012200      *               C A M P O S    D E    T R A B A J O              *
012300      ******************************************************************
012400      *---------------------------------------------------------------*
012500      *    CAMPOS DE TRABAJO DE NIVEL 77 (IDENTIFICACION DE PROGRAMA   *
012600      *    Y CODIGO DE MOTIVO DE RECHAZO, SIN AGRUPAR)                 *
012700      *---------------------------------------------------------------*
012800       77  WKS-PROGRAMA              PIC X(08)     VALUE 'ORDPRC1'.
012900       77  WKS-REASON-CODE           PIC 9(03)     VALUE ZEROS.
013000       01  WKS-CAMPOS-DE-TRABAJO.
013100           05  WKS-RUN-BUSINESS-ID       PIC 9(08)     VALUE ZEROS.
013200           05  WKS-RUN-DATE              PIC 9(08)     VALUE ZEROS.
013300           05  WKS-RUN-DATE-R REDEFINES WKS-RUN-DATE.
013400               10  WKS-RUN-ANIO          PIC 9(04).
013500               10  WKS-RUN-MES           PIC 9(02).
013600               10  WKS-RUN-DIA           PIC 9(02).
013700           05  WKS-FECHA-IMPRESA.
013800               10  WKS-FI-DIA            PIC 9(02).
013900               10  FILLER                PIC X(01)     VALUE '/'.
014000               10  WKS-FI-MES            PIC 9(02).
014100               10  FILLER                PIC X(01)     VALUE '/'.
014200               10  WKS-FI-ANIO           PIC 9(04).
014300           05  WKS-FECHA-IMPRESA-R REDEFINES WKS-FECHA-IMPRESA
014400                                         PIC X(10).
014500           05  WKS-FIN-ARCHIVOS         PIC 9(01)     VALUE ZEROS.
014600               88  WKS-END-ORDTRAN                     VALUE 1.
014700           05  WKS-ORDEN-VALIDA         PIC 9(01)     VALUE ZEROS.
014800               88  WKS-ORDEN-OK                         VALUE 0.
014900           05  WKS-REG-HALLADO          PIC 9(01)     VALUE ZEROS.
015000               88  WKS-REG-ENCONTRADO                   VALUE 1.
015100           05  WKS-REASON-TEXT          PIC X(40)     VALUE SPACES.
015200      ******************************************************************
015300      *         C O N T A D O R E S   E S T A D I S T I C A S         *
015400      ******************************************************************
015500           05  WKS-ORDENES-LEIDAS       PIC 9(07) COMP VALUE ZERO.
015600           05  WKS-ORDENES-ACEPTADAS    PIC 9(07) COMP VALUE ZERO.
015700           05  WKS-ORDENES-RECHAZADAS   PIC 9(07) COMP VALUE ZERO.
015800           05  WKS-ORDENES-ACTUALIZADAS PIC 9(07) COMP VALUE ZERO.
015900           05  WKS-ORDENES-ACTZ-RECHAZO PIC 9(07) COMP VALUE ZERO.
016000           05  WKS-LINEAS-PROCESADAS    PIC 9(07) COMP VALUE ZERO.
016100           05  WKS-PAGINA               PIC 9(05) COMP VALUE 1.
016200           05  WKS-GRAN-TOTAL           PIC S9(8)V99  VALUE ZEROS.
016300           05  WKS-MASCARA              PIC Z,ZZZ,ZZ9.99.
016400
016500      ******************************************************************
016600      *           VARIABLES DE RUTINA PARA ERRORES DE ARCHIVO          *
016700      ******************************************************************
016800       01  FS-PRODMST                  PIC X(02)     VALUE ZEROS.
016900       01  FS-COMBMST                  PIC X(02)     VALUE ZEROS.
017000       01  FS-CUSTMST                  PIC X(02)     VALUE ZEROS.
017100       01  FS-ORDTRAN                  PIC X(02)     VALUE ZEROS.
017200       01  FS-ORDOUT                   PIC X(02)     VALUE ZEROS.
017300       01  FS-REJFILE                  PIC X(02)     VALUE ZEROS.
017400       01  FS-SUMRPT                   PIC X(02)     VALUE ZEROS.
017500       01  PROGRAMA                    PIC X(08)     VALUE SPACES.
017600       01  ARCHIVO                     PIC X(08)     VALUE SPACES.
017700       01  ACCION                      PIC X(10)     VALUE SPACES.
017800
017900      ******************************************************************
018000      *         TABLA  DE  PRODUCTOS  (CARGADA EN MEMORIA)             *
018100      ******************************************************************
018200       01  WKS-TABLA-PRODUCTOS.
018300           05  WKS-PR-COUNT             PIC 9(04) COMP VALUE ZERO.
018400           05  WKS-PR-TABLA OCCURS 0 TO 9999 TIMES
018500                            DEPENDING ON WKS-PR-COUNT
018600                            ASCENDING KEY WKS-PR-ID
018700                            INDEXED   BY WKS-PR-IX.
018800               10  WKS-PR-ID            PIC 9(08).
018900               10  WKS-PR-BUSINESS      PIC 9(08).
019000               10  WKS-PR-TITLE         PIC X(30).
019100               10  WKS-PR-PRICE         PIC S9(8)V99.
019200               10  WKS-PR-ACTIVE        PIC X(01).
019300
019400      ******************************************************************
019500      *         TABLA  DE  COMBOS     (CARGADA EN MEMORIA)             *
019600      ******************************************************************
019700       01  WKS-TABLA-COMBOS.
019800           05  WKS-CM-COUNT             PIC 9(04) COMP VALUE ZERO.
019900           05  WKS-CM-TABLA OCCURS 0 TO 9999 TIMES
020000                            DEPENDING ON WKS-CM-COUNT
020100                            ASCENDING KEY WKS-CM-ID
020200                            INDEXED   BY WKS-CM-IX.
020300               10  WKS-CM-ID            PIC 9(08).
020400               10  WKS-CM-BUSINESS      PIC 9(08).
020500               10  WKS-CM-NAME          PIC X(30).
020600               10  WKS-CM-PRICE         PIC S9(8)V99.
020700               10  WKS-CM-ACTIVE        PIC X(01).
020800
020900      ******************************************************************
021000      *         TABLA  DE  CLIENTES   (CARGADA EN MEMORIA)             *
021100      ******************************************************************
021200       01  WKS-TABLA-CLIENTES.
021300           05  WKS-CU-COUNT             PIC 9(04) COMP VALUE ZERO.
021400           05  WKS-CU-TABLA OCCURS 0 TO 9999 TIMES
021500                            DEPENDING ON WKS-CU-COUNT
021600                            ASCENDING KEY WKS-CU-ID
021700                            INDEXED   BY WKS-CU-IX.
021800               10  WKS-CU-ID            PIC 9(08).
021900               10  WKS-CU-BUSINESS      PIC 9(08).
022000               10  WKS-CU-NAME          PIC X(30).
022100               10  WKS-CU-ACTIVE        PIC X(01).
022200
022300      ******************************************************************
022400      *       AREA DE TRABAJO DE LA ORDEN QUE SE ESTA ARMANDO          *
022500      ******************************************************************
022600       01  WKS-ORDEN-ACTUAL.
022700           05  WKS-OA-ID                PIC 9(08).
022800           05  WKS-OA-BUSINESS          PIC 9(08).
022900           05  WKS-OA-CUSTOMER-ID       PIC 9(08).
023000           05  WKS-OA-CUSTOMER-NAME     PIC X(30).
023100           05  WKS-OA-SHIFT-ID          PIC 9(08).
023200           05  WKS-OA-PAYMENT-STATUS    PIC X(08).
023300           05  WKS-OA-PAYMENT-METHOD    PIC X(08).
023400           05  WKS-OA-DELIVERY-METHOD   PIC X(08).
023500           05  WKS-OA-TOTAL             PIC S9(8)V99.
023600           05  WKS-OA-DATETIME          PIC 9(14).
023700           05  WKS-OA-DATETIME-R REDEFINES WKS-OA-DATETIME.
023800               10  WKS-OA-FECHA         PIC 9(08).
023900               10  WKS-OA-HORA          PIC 9(06).
024000           05  WKS-OA-LINE-COUNT        PIC 9(03) COMP VALUE ZERO.
024100           05  WKS-OA-LINEAS OCCURS 0 TO 200 TIMES
024200                            DEPENDING ON WKS-OA-LINE-COUNT
024300                            INDEXED BY WKS-OA-IX.
024400               10  WKS-OL-PRODUCT-ID    PIC 9(08).
024500               10  WKS-OL-COMBO-ID      PIC 9(08).
024600               10  WKS-OL-ITEM-NAME     PIC X(30).
024700               10  WKS-OL-QUANTITY      PIC 9(05).
024800               10  WKS-OL-UNIT-PRICE    PIC S9(8)V99.
024900               10  WKS-OL-SUBTOTAL      PIC S9(8)V99.
025000
025100      ******************************************************************
025200      *   AREA DE TRABAJO DE LA TRANSACCION DE ACTUALIZACION DE ESTADO *
025300      ******************************************************************
025400       01  WKS-ORDEN-ACTUALIZACION.
025500           05  WKS-AE-ORDER-ID          PIC 9(08).
025600           05  WKS-AE-BUSINESS          PIC 9(08).
025700           05  WKS-AE-NEW-STATUS        PIC X(10).
025800           05  WKS-AE-NEW-PAYMENT-STATUS
025900                                        PIC X(08).
026000
026100      ******************************************************************
026200      *                ENCABEZADOS DEL REPORTE RESUMEN                 *
026300      ******************************************************************
026400       01  WKS-TITULO-1.
026500           05  FILLER                   PIC X(20)
026600                                         VALUE 'REPORTE RESUMEN DIA'.
026700           05  FILLER                   PIC X(01) VALUE 'L'.
026800           05  FILLER                   PIC X(10) VALUE SPACES.
026900           05  FILLER                   PIC X(08) VALUE 'NEGOCIO:'.
027000           05  TIT-BUSINESS-ID          PIC Z(7)9.
027100           05  FILLER                   PIC X(10) VALUE SPACES.
027200           05  FILLER                   PIC X(06) VALUE 'FECHA:'.
027300           05  TIT-FECHA                PIC X(10).
027400           05  FILLER                   PIC X(59) VALUE SPACES.
027500
027600       01  WKS-TITULO-2.
027700           05  FILLER                   PIC X(01) VALUE '='.
027800
027900       01  WKS-SECCION-1-TITULO.
028000           05  FILLER                   PIC X(40)
028100                                   VALUE 'SECCION 1 - ORDENES DEL DIA'.
028200           05  FILLER                   PIC X(92) VALUE SPACES.
028300
028400       01  WKS-ORDEN-DETALLE-LINEA.
028500           05  ODL-ID                   PIC Z(7)9.
028600           05  FILLER                   PIC X(02) VALUE SPACES.
028700           05  ODL-CLIENTE              PIC X(30).
028800           05  FILLER                   PIC X(02) VALUE SPACES.
028900           05  ODL-ENTREGA              PIC X(08).
029000           05  FILLER                   PIC X(02) VALUE SPACES.
029100           05  ODL-PAGO-ESTADO          PIC X(08).
029200           05  FILLER                   PIC X(02) VALUE SPACES.
029300           05  ODL-TOTAL                PIC Z(6)9.99.
029400           05  FILLER                   PIC X(60) VALUE SPACES.
029500
029600       01  WKS-ORDEN-TOTALES-LINEA.
029700           05  FILLER                   PIC X(20)
029800                                       VALUE 'ORDENES ACEPTADAS :'.
029900           05  OTL-ACEPTADAS            PIC Z(6)9.
030000           05  FILLER                   PIC X(04) VALUE SPACES.
030100           05  FILLER                   PIC X(20)
030200                                       VALUE 'ORDENES RECHAZADAS:'.
030300           05  OTL-RECHAZADAS           PIC Z(6)9.
030400           05  FILLER                   PIC X(04) VALUE SPACES.
030500           05  FILLER                   PIC X(13) VALUE 'GRAN TOTAL: '.
030600           05  OTL-GRAN-TOTAL           PIC Z(7)9.99.
030700           05  FILLER                   PIC X(46) VALUE SPACES.
030800
030900       PROCEDURE DIVISION.
031000      ******************************************************************
031100      *               S E C C I O N    P R I N C I P A L               *
031200      ******************************************************************
031300       000-MAIN SECTION.
031400           PERFORM 100-INICIO THRU 100-INICIO-E
031500           PERFORM 200-CARGAR-TABLAS THRU 200-CARGAR-TABLAS-E
031600           PERFORM 300-ENCABEZADO-REPORTE THRU 300-ENCABEZADO-REPORTE-E
031700           PERFORM 410-LEER-ORDTRAN THRU 410-LEER-ORDTRAN-E
031800           PERFORM 400-PROCESAR-ORDEN THRU 400-PROCESAR-ORDEN-E
031900               UNTIL WKS-END-ORDTRAN
032000           PERFORM 500-TOTALES-REPORTE THRU 500-TOTALES-REPORTE-E
032100           PERFORM 900-CERRAR-ARCHIVOS THRU 900-CERRAR-ARCHIVOS-E
032200           STOP RUN.
032300       000-MAIN-E. EXIT.
032400
032500       100-INICIO SECTION.
032600           MOVE 'ORDPRC1'    TO PROGRAMA
032700           ACCEPT WKS-RUN-BUSINESS-ID FROM SYSIN
032800           ACCEPT WKS-RUN-DATE        FROM DATE YYYYMMDD
032900           MOVE WKS-RUN-DIA  TO WKS-FI-DIA
033000           MOVE WKS-RUN-MES  TO WKS-FI-MES
033100           MOVE WKS-RUN-ANIO TO WKS-FI-ANIO
033200
033300           OPEN INPUT  PRODMST, COMBMST, CUSTMST, ORDTRAN
033400           OPEN OUTPUT ORDOUT, REJFILE, SUMRPT
033500
033600           IF FS-PRODMST NOT = '00' OR FS-COMBMST NOT = '00' OR
033700              FS-CUSTMST NOT = '00' OR FS-ORDTRAN  NOT = '00' OR
033800              FS-ORDOUT  NOT = '00' OR FS-REJFILE  NOT = '00' OR
033900              FS-SUMRPT  NOT = '00'
034000              GO TO 190-ERROR-APERTURA
034100           END-IF
034200           GO TO 100-INICIO-E.
034300
034400       190-ERROR-APERTURA.
034500           DISPLAY '*** ERROR AL ABRIR ARCHIVOS DE ORDPRC1 ***'
034600           DISPLAY 'FS-PRODMST : ' FS-PRODMST
034700           DISPLAY 'FS-COMBMST : ' FS-COMBMST
034800           DISPLAY 'FS-CUSTMST : ' FS-CUSTMST
034900           DISPLAY 'FS-ORDTRAN : ' FS-ORDTRAN
035000           DISPLAY 'FS-ORDOUT  : ' FS-ORDOUT
035100           DISPLAY 'FS-REJFILE : ' FS-REJFILE
035200           DISPLAY 'FS-SUMRPT  : ' FS-SUMRPT
035300           MOVE 91 TO RETURN-CODE
035400           STOP RUN.
035500       100-INICIO-E. EXIT.
035600
035700      ******************************************************************
035800      *         CARGA DE MAESTROS A TABLAS PARA SEARCH ALL              *
035900      ******************************************************************
036000       200-CARGAR-TABLAS SECTION.
036100           PERFORM 210-CARGAR-PRODUCTOS THRU 210-CARGAR-PRODUCTOS-E
036200           PERFORM 220-CARGAR-COMBOS THRU 220-CARGAR-COMBOS-E
036300           PERFORM 230-CARGAR-CLIENTES THRU 230-CARGAR-CLIENTES-E.
036400       200-CARGAR-TABLAS-E. EXIT.
036500
036600       210-CARGAR-PRODUCTOS SECTION.
036700           READ PRODMST
036800               AT END MOVE '10' TO FS-PRODMST
036900           END-READ
037000           PERFORM 211-ACUMULAR-PRODUCTO THRU 211-ACUMULAR-PRODUCTO-E
037100               UNTIL FS-PRODMST = '10'.
037200       210-CARGAR-PRODUCTOS-E. EXIT.
037300
037400       211-ACUMULAR-PRODUCTO SECTION.
037500           ADD 1                     TO WKS-PR-COUNT
037600           MOVE PROD-ID              TO WKS-PR-ID     (WKS-PR-COUNT)
037700           MOVE PROD-BUSINESS-ID     TO WKS-PR-BUSINESS(WKS-PR-COUNT)
037800           MOVE PROD-TITLE           TO WKS-PR-TITLE  (WKS-PR-COUNT)
037900           MOVE PROD-PRICE           TO WKS-PR-PRICE  (WKS-PR-COUNT)
038000           MOVE PROD-ACTIVE          TO WKS-PR-ACTIVE (WKS-PR-COUNT)
038100           READ PRODMST
038200               AT END MOVE '10' TO FS-PRODMST
038300           END-READ.
038400       211-ACUMULAR-PRODUCTO-E. EXIT.
038500
038600       220-CARGAR-COMBOS SECTION.
038700           READ COMBMST
038800               AT END MOVE '10' TO FS-COMBMST
038900           END-READ
039000           PERFORM 221-ACUMULAR-COMBO THRU 221-ACUMULAR-COMBO-E
039100               UNTIL FS-COMBMST = '10'.
039200       220-CARGAR-COMBOS-E. EXIT.
039300
039400       221-ACUMULAR-COMBO SECTION.
039500           ADD 1                     TO WKS-CM-COUNT
039600           MOVE CMB-ID               TO WKS-CM-ID      (WKS-CM-COUNT)
039700           MOVE CMB-BUSINESS-ID      TO WKS-CM-BUSINESS(WKS-CM-COUNT)
039800           MOVE CMB-NAME             TO WKS-CM-NAME    (WKS-CM-COUNT)
039900           MOVE CMB-PRICE            TO WKS-CM-PRICE   (WKS-CM-COUNT)
040000           MOVE CMB-ACTIVE           TO WKS-CM-ACTIVE  (WKS-CM-COUNT)
040100           READ COMBMST
040200               AT END MOVE '10' TO FS-COMBMST
040300           END-READ.
040400       221-ACUMULAR-COMBO-E. EXIT.
040500
040600       230-CARGAR-CLIENTES SECTION.
040700           READ CUSTMST
040800               AT END MOVE '10' TO FS-CUSTMST
040900           END-READ
041000           PERFORM 231-ACUMULAR-CLIENTE THRU 231-ACUMULAR-CLIENTE-E
041100               UNTIL FS-CUSTMST = '10'.
041200       230-CARGAR-CLIENTES-E. EXIT.
041300
041400       231-ACUMULAR-CLIENTE SECTION.
041500           ADD 1                     TO WKS-CU-COUNT
041600           MOVE CUS-ID               TO WKS-CU-ID      (WKS-CU-COUNT)
041700           MOVE CUS-BUSINESS-ID      TO WKS-CU-BUSINESS(WKS-CU-COUNT)
041800           MOVE CUS-NAME             TO WKS-CU-NAME    (WKS-CU-COUNT)
041900           MOVE CUS-ACTIVE           TO WKS-CU-ACTIVE  (WKS-CU-COUNT)
042000           READ CUSTMST
042100               AT END MOVE '10' TO FS-CUSTMST
042200           END-READ.
042300       231-ACUMULAR-CLIENTE-E. EXIT.
042400
042500      ******************************************************************
042600      *                   ENCABEZADO DEL REPORTE                       *
042700      ******************************************************************
042800       300-ENCABEZADO-REPORTE SECTION.
042900           MOVE WKS-RUN-BUSINESS-ID  TO TIT-BUSINESS-ID
043000           MOVE WKS-FECHA-IMPRESA    TO TIT-FECHA
043100           WRITE SUM-LINE FROM WKS-TITULO-1
043200           MOVE ALL '=' TO SUM-LINE
043300           WRITE SUM-LINE
043400           WRITE SUM-LINE FROM WKS-SECCION-1-TITULO
043500           MOVE SPACES TO SUM-LINE
043600           WRITE SUM-LINE.
043700       300-ENCABEZADO-REPORTE-E. EXIT.
043800
043900      ******************************************************************
044000      *                LECTURA DEL ARCHIVO DE ORDENES                  *
044100      ******************************************************************
044200       410-LEER-ORDTRAN SECTION.
044300           READ ORDTRAN
044400               AT END MOVE 1 TO WKS-FIN-ARCHIVOS
044500           END-READ
044600           IF WKS-END-ORDTRAN
044700              GO TO 410-LEER-ORDTRAN-E
044800           END-IF
044900           IF FS-ORDTRAN NOT = '00'
045000              GO TO 490-ERROR-LECTURA
045100           END-IF
045200           GO TO 410-LEER-ORDTRAN-E.
045300
045400       490-ERROR-LECTURA.
045500           DISPLAY '*** ERROR DE LECTURA EN ORDTRAN, FS=' FS-ORDTRAN
045600           MOVE 91 TO RETURN-CODE
045700           PERFORM 900-CERRAR-ARCHIVOS THRU 900-CERRAR-ARCHIVOS-E
045800           STOP RUN.
045900       410-LEER-ORDTRAN-E. EXIT.
046000
046100      ******************************************************************
046200      *   DESPACHA LA TRANSACCION SEGUN SU TIPO DE REGISTRO: CABECERA  *
046300      *   DE ORDEN NUEVA ('H') O ACTUALIZACION DE ESTADO ('S')          *
046400      ******************************************************************
046500       400-PROCESAR-ORDEN SECTION.
046600           EVALUATE TRUE
046700               WHEN ORQ-IS-HEADER
046800                   PERFORM 405-PROCESAR-CABECERA-ORDEN
046900                       THRU 405-PROCESAR-CABECERA-ORDEN-E
047000               WHEN ORQ-IS-STATUS
047100                   PERFORM 460-ACTUALIZAR-ESTADO-ORDEN
047200                       THRU 460-ACTUALIZAR-ESTADO-ORDEN-E
047300               WHEN OTHER
047400                   PERFORM 410-LEER-ORDTRAN THRU 410-LEER-ORDTRAN-E
047500           END-EVALUATE.
047600       400-PROCESAR-ORDEN-E. EXIT.
047700
047800      ******************************************************************
047900      *      PROCESA UNA ORDEN COMPLETA (CABECERA + SUS LINEAS)        *
048000      ******************************************************************
048100       405-PROCESAR-CABECERA-ORDEN SECTION.
048200           ADD 1 TO WKS-ORDENES-LEIDAS
048300           MOVE ZEROS  TO WKS-ORDEN-VALIDA WKS-OA-LINE-COUNT
048400                          WKS-OA-TOTAL
048500           MOVE SPACES TO WKS-REASON-TEXT
048600           MOVE ZEROS  TO WKS-REASON-CODE
048700
048800           MOVE ORQ-ORDER-ID         TO WKS-OA-ID
048900           MOVE ORQ-BUSINESS-ID      TO WKS-OA-BUSINESS
049000           MOVE ORQ-CUSTOMER-ID      TO WKS-OA-CUSTOMER-ID
049100           MOVE ORQ-CASH-SHIFT-ID    TO WKS-OA-SHIFT-ID
049200           MOVE ORQ-DELIVERY-METHOD  TO WKS-OA-DELIVERY-METHOD
049300           MOVE ORQ-PAYMENT-METHOD   TO WKS-OA-PAYMENT-METHOD
049400           MOVE ORQ-DATETIME         TO WKS-OA-DATETIME
049500           MOVE SPACES               TO WKS-OA-CUSTOMER-NAME
049600
049700           IF ORQ-PAYMENT-STATUS = SPACES
049800              MOVE 'PENDING' TO WKS-OA-PAYMENT-STATUS
049900           ELSE
050000              MOVE ORQ-PAYMENT-STATUS TO WKS-OA-PAYMENT-STATUS
050100           END-IF
050200
050300           PERFORM 420-VALIDAR-CLIENTE THRU 420-VALIDAR-CLIENTE-E
050400
050500           PERFORM 410-LEER-ORDTRAN THRU 410-LEER-ORDTRAN-E
050600           PERFORM 430-PROCESAR-LINEA THRU 430-PROCESAR-LINEA-E
050700               UNTIL WKS-END-ORDTRAN OR NOT ORQ-IS-DETAIL
050800
050900           IF WKS-ORDEN-OK AND WKS-OA-LINE-COUNT > 0
051000              PERFORM 440-ESCRIBIR-ORDEN THRU 440-ESCRIBIR-ORDEN-E
051100              ADD 1 TO WKS-ORDENES-ACEPTADAS
051200              ADD WKS-OA-TOTAL TO WKS-GRAN-TOTAL
051300                 ON SIZE ERROR
051400                    DISPLAY '*** DESBORDE EN GRAN TOTAL DE ORDENES ***'
051500              END-ADD
051600           ELSE
051700              IF WKS-OA-LINE-COUNT = 0 AND WKS-ORDEN-OK
051800                 MOVE 102 TO WKS-REASON-CODE
051900                 MOVE 'ORDEN SIN LINEAS' TO WKS-REASON-TEXT
052000              END-IF
052100              PERFORM 450-RECHAZAR-ORDEN THRU 450-RECHAZAR-ORDEN-E
052200              ADD 1 TO WKS-ORDENES-RECHAZADAS
052300           END-IF.
052400       405-PROCESAR-CABECERA-ORDEN-E. EXIT.
052500
052600      ******************************************************************
052700      *     VALIDA EL CLIENTE DE LA CABECERA (OPCIONAL, XOR REGLA 7)    *
052800      ******************************************************************
052900       420-VALIDAR-CLIENTE SECTION.
053000           IF WKS-OA-CUSTOMER-ID = 0
053100              CONTINUE
053200           ELSE
053300              SET WKS-CU-IX TO 1
053400              SEARCH ALL WKS-CU-TABLA
053500                 AT END
053600                    MOVE 1   TO WKS-ORDEN-VALIDA
053700                    MOVE 101 TO WKS-REASON-CODE
053800                    MOVE 'CLIENTE NO EXISTE EN EL NEGOCIO'
053900                                     TO WKS-REASON-TEXT
054000                 WHEN WKS-CU-ID (WKS-CU-IX) = WKS-OA-CUSTOMER-ID
054100                    IF WKS-CU-BUSINESS(WKS-CU-IX) NOT = WKS-OA-BUSINESS
054200                       OR WKS-CU-ACTIVE(WKS-CU-IX) = 'N'
054300                       MOVE 1   TO WKS-ORDEN-VALIDA
054400                       MOVE 101 TO WKS-REASON-CODE
054500                       MOVE 'CLIENTE NO EXISTE EN EL NEGOCIO'
054600                                     TO WKS-REASON-TEXT
054700                    ELSE
054800                       MOVE WKS-CU-NAME(WKS-CU-IX) TO WKS-OA-CUSTOMER-NAME
054900                    END-IF
055000              END-SEARCH
055100           END-IF.
055200       420-VALIDAR-CLIENTE-E. EXIT.
055300
055400      ******************************************************************
055500      *   VALIDA Y CONGELA UNA LINEA DE DETALLE (REGLAS 1,2,3,4,8,10)  *
055600      ******************************************************************
055700       430-PROCESAR-LINEA SECTION.
055800           ADD 1 TO WKS-LINEAS-PROCESADAS
055900
056000           IF (ORQ-PRODUCT-ID = 0 AND ORQ-COMBO-ID = 0) OR
056100              (ORQ-PRODUCT-ID NOT = 0 AND ORQ-COMBO-ID NOT = 0)
056200              MOVE 1   TO WKS-ORDEN-VALIDA
056300              MOVE 110 TO WKS-REASON-CODE
056400              MOVE 'LINEA SIN XOR PRODUCTO/COMBO VALIDO'
056500                           TO WKS-REASON-TEXT
056600           ELSE
056700              IF ORQ-QUANTITY = 0
056800                 MOVE 1   TO WKS-ORDEN-VALIDA
056900                 MOVE 111 TO WKS-REASON-CODE
057000                 MOVE 'CANTIDAD DE LINEA NO ES POSITIVA'
057100                              TO WKS-REASON-TEXT
057200              ELSE
057300                 IF ORQ-PRODUCT-ID NOT = 0
057400                    PERFORM 431-CONGELAR-PRODUCTO
057500                        THRU 431-CONGELAR-PRODUCTO-E
057600                 ELSE
057700                    PERFORM 432-CONGELAR-COMBO THRU 432-CONGELAR-COMBO-E
057800                 END-IF
057900              END-IF
058000           END-IF
058100
058200           PERFORM 410-LEER-ORDTRAN THRU 410-LEER-ORDTRAN-E.
058300       430-PROCESAR-LINEA-E. EXIT.
058400
058500       431-CONGELAR-PRODUCTO SECTION.
058600           SET WKS-PR-IX TO 1
058700           SEARCH ALL WKS-PR-TABLA
058800              AT END
058900                 MOVE 1   TO WKS-ORDEN-VALIDA
059000                 MOVE 112 TO WKS-REASON-CODE
059100                 MOVE 'PRODUCTO NO EXISTE EN EL NEGOCIO'
059200                              TO WKS-REASON-TEXT
059300              WHEN WKS-PR-ID (WKS-PR-IX) = ORQ-PRODUCT-ID
059400                 IF WKS-PR-BUSINESS(WKS-PR-IX) NOT = WKS-OA-BUSINESS
059500                    MOVE 1   TO WKS-ORDEN-VALIDA
059600                    MOVE 112 TO WKS-REASON-CODE
059700                    MOVE 'PRODUCTO NO EXISTE EN EL NEGOCIO'
059800                                 TO WKS-REASON-TEXT
059900                 ELSE
060000                    ADD 1 TO WKS-OA-LINE-COUNT
060100                    MOVE ORQ-PRODUCT-ID      TO
060200                         WKS-OL-PRODUCT-ID (WKS-OA-LINE-COUNT)
060300                    MOVE ZEROS                TO
060400                         WKS-OL-COMBO-ID   (WKS-OA-LINE-COUNT)
060500                    MOVE 'UNKNOWN ITEM'         TO
060600                         WKS-OL-ITEM-NAME  (WKS-OA-LINE-COUNT)
060700                    IF WKS-PR-TITLE(WKS-PR-IX) NOT = SPACES
060800                       MOVE WKS-PR-TITLE(WKS-PR-IX) TO
060900                            WKS-OL-ITEM-NAME  (WKS-OA-LINE-COUNT)
061000                    END-IF
061100                    MOVE ORQ-QUANTITY         TO
061200                         WKS-OL-QUANTITY   (WKS-OA-LINE-COUNT)
061300                    MOVE WKS-PR-PRICE(WKS-PR-IX) TO
061400                         WKS-OL-UNIT-PRICE (WKS-OA-LINE-COUNT)
061500                    COMPUTE WKS-OL-SUBTOTAL(WKS-OA-LINE-COUNT) =
061600                            ORQ-QUANTITY * WKS-PR-PRICE(WKS-PR-IX)
061700                       ON SIZE ERROR
061800                          MOVE 1   TO WKS-ORDEN-VALIDA
061900                          MOVE 199 TO WKS-REASON-CODE
062000                          MOVE 'DESBORDE EN SUBTOTAL DE LINEA'
062100                                       TO WKS-REASON-TEXT
062200                    END-COMPUTE
062300                    ADD WKS-OL-SUBTOTAL(WKS-OA-LINE-COUNT)
062400                                               TO WKS-OA-TOTAL
062500                 END-IF
062600           END-SEARCH.
062700       431-CONGELAR-PRODUCTO-E. EXIT.
062800
062900       432-CONGELAR-COMBO SECTION.
063000           SET WKS-CM-IX TO 1
063100           SEARCH ALL WKS-CM-TABLA
063200              AT END
063300                 MOVE 1   TO WKS-ORDEN-VALIDA
063400                 MOVE 113 TO WKS-REASON-CODE
063500                 MOVE 'COMBO NO EXISTE EN EL NEGOCIO'
063600                              TO WKS-REASON-TEXT
063700              WHEN WKS-CM-ID (WKS-CM-IX) = ORQ-COMBO-ID
063800                 IF WKS-CM-BUSINESS(WKS-CM-IX) NOT = WKS-OA-BUSINESS
063900                    MOVE 1   TO WKS-ORDEN-VALIDA
064000                    MOVE 113 TO WKS-REASON-CODE
064100                    MOVE 'COMBO NO EXISTE EN EL NEGOCIO'
064200                                 TO WKS-REASON-TEXT
064300                 ELSE
064400                    ADD 1 TO WKS-OA-LINE-COUNT
064500                    MOVE ZEROS                TO
064600                         WKS-OL-PRODUCT-ID (WKS-OA-LINE-COUNT)
064700                    MOVE ORQ-COMBO-ID         TO
064800                         WKS-OL-COMBO-ID   (WKS-OA-LINE-COUNT)
064900                    MOVE 'UNKNOWN ITEM'         TO
065000                         WKS-OL-ITEM-NAME  (WKS-OA-LINE-COUNT)
065100                    IF WKS-CM-NAME(WKS-CM-IX) NOT = SPACES
065200                       MOVE WKS-CM-NAME(WKS-CM-IX) TO
065300                            WKS-OL-ITEM-NAME  (WKS-OA-LINE-COUNT)
065400                    END-IF
065500                    MOVE ORQ-QUANTITY         TO
065600                         WKS-OL-QUANTITY   (WKS-OA-LINE-COUNT)
065700                    MOVE WKS-CM-PRICE(WKS-CM-IX) TO
065800                         WKS-OL-UNIT-PRICE (WKS-OA-LINE-COUNT)
065900                    COMPUTE WKS-OL-SUBTOTAL(WKS-OA-LINE-COUNT) =
066000                            ORQ-QUANTITY * WKS-CM-PRICE(WKS-CM-IX)
066100                       ON SIZE ERROR
066200                          MOVE 1   TO WKS-ORDEN-VALIDA
066300                          MOVE 199 TO WKS-REASON-CODE
066400                          MOVE 'DESBORDE EN SUBTOTAL DE LINEA'
066500                                       TO WKS-REASON-TEXT
066600                    END-COMPUTE
066700                    ADD WKS-OL-SUBTOTAL(WKS-OA-LINE-COUNT)
066800                                               TO WKS-OA-TOTAL
066900                 END-IF
067000           END-SEARCH.
067100       432-CONGELAR-COMBO-E. EXIT.
067200
067300      ******************************************************************
067400      *        ESCRIBE LA ORDEN ACEPTADA (CABECERA + LINEAS)            *
067500      ******************************************************************
067600       440-ESCRIBIR-ORDEN SECTION.
067700           INITIALIZE ORD-RECORD
067800           MOVE 'H'                    TO ORD-REC-TYPE
067900           MOVE WKS-OA-ID               TO ORD-ID
068000           MOVE WKS-OA-BUSINESS         TO ORD-BUSINESS-ID
068100           MOVE WKS-OA-CUSTOMER-ID      TO ORD-CUSTOMER-ID
068200           MOVE WKS-OA-CUSTOMER-NAME    TO ORD-CUSTOMER-NAME
068300           MOVE WKS-OA-SHIFT-ID         TO ORD-CASH-SHIFT-ID
068400           MOVE 'PENDING'               TO ORD-STATUS
068500           MOVE WKS-OA-PAYMENT-STATUS   TO ORD-PAYMENT-STATUS
068600           MOVE WKS-OA-PAYMENT-METHOD   TO ORD-PAYMENT-METHOD
068700           MOVE WKS-OA-DELIVERY-METHOD  TO ORD-DELIVERY-METHOD
068800           MOVE WKS-OA-TOTAL            TO ORD-TOTAL
068900           MOVE WKS-OA-DATETIME         TO ORD-DATETIME
069000           WRITE ORD-RECORD
069100
069200           MOVE 1 TO WKS-OA-IX
069300           PERFORM 441-ESCRIBIR-LINEA-ORDEN
069400               THRU 441-ESCRIBIR-LINEA-ORDEN-E
069500               UNTIL WKS-OA-IX > WKS-OA-LINE-COUNT
069600
069700           MOVE WKS-OA-ID               TO ODL-ID
069800           MOVE WKS-OA-CUSTOMER-NAME    TO ODL-CLIENTE
069900           MOVE WKS-OA-DELIVERY-METHOD  TO ODL-ENTREGA
070000           MOVE WKS-OA-PAYMENT-STATUS   TO ODL-PAGO-ESTADO
070100           MOVE WKS-OA-TOTAL            TO ODL-TOTAL
070200           WRITE SUM-LINE FROM WKS-ORDEN-DETALLE-LINEA.
070300       440-ESCRIBIR-ORDEN-E. EXIT.
070400
070500       441-ESCRIBIR-LINEA-ORDEN SECTION.
070600           INITIALIZE ORD-RECORD
070700           MOVE 'L'                          TO ORD-REC-TYPE
070800           MOVE WKS-OA-ID                    TO ORL-ORDER-ID
070900           MOVE WKS-OL-PRODUCT-ID(WKS-OA-IX)  TO ORL-PRODUCT-ID
071000           MOVE WKS-OL-COMBO-ID  (WKS-OA-IX)  TO ORL-COMBO-ID
071100           MOVE WKS-OL-ITEM-NAME (WKS-OA-IX)  TO ORL-ITEM-NAME
071200           MOVE WKS-OL-QUANTITY  (WKS-OA-IX)  TO ORL-QUANTITY
071300           MOVE WKS-OL-UNIT-PRICE(WKS-OA-IX)  TO ORL-UNIT-PRICE
071400           MOVE WKS-OL-SUBTOTAL  (WKS-OA-IX)  TO ORL-SUBTOTAL
071500           WRITE ORD-RECORD
071600           ADD 1 TO WKS-OA-IX.
071700       441-ESCRIBIR-LINEA-ORDEN-E. EXIT.
071800
071900      ******************************************************************
072000      *              ESCRIBE LA TRANSACCION RECHAZADA                  *
072100      ******************************************************************
072200       450-RECHAZAR-ORDEN SECTION.
072300           INITIALIZE REJ-RECORD
072400           MOVE 'ORDERS'         TO REJ-SOURCE
072500           MOVE WKS-OA-BUSINESS  TO REJ-BUSINESS-ID
072600           MOVE WKS-OA-ID        TO REJ-KEY-ID
072700           MOVE WKS-REASON-CODE  TO REJ-REASON-CODE
072800           MOVE WKS-REASON-TEXT  TO REJ-REASON-TEXT
072900           WRITE REJ-RECORD.
073000       450-RECHAZAR-ORDEN-E. EXIT.
073100
073200      ******************************************************************
073300      *  ACTUALIZA ESTADO/ESTADO DE PAGO DE UNA ORDEN YA CONTABILIZADA  *
073400      *  SIN REPROCESAR SUS LINEAS (TRANSACCION CABECERA 'S')          *
073500      ******************************************************************
073600       460-ACTUALIZAR-ESTADO-ORDEN SECTION.
073700           MOVE ORQ-S-ORDER-ID          TO WKS-AE-ORDER-ID
073800           MOVE ORQ-S-BUSINESS-ID       TO WKS-AE-BUSINESS
073900           MOVE ORQ-NEW-STATUS          TO WKS-AE-NEW-STATUS
074000           MOVE ORQ-NEW-PAYMENT-STATUS  TO WKS-AE-NEW-PAYMENT-STATUS
074100           MOVE 0 TO WKS-REG-HALLADO
074200           CLOSE ORDOUT
074300           OPEN I-O ORDOUT
074400           MOVE SPACES TO FS-ORDOUT
074500           PERFORM 461-LEER-ORDOUT-ACTUALIZA
074600               THRU 461-LEER-ORDOUT-ACTUALIZA-E
074700           PERFORM 462-EVALUAR-ORDEN-ACTUALIZA
074800               THRU 462-EVALUAR-ORDEN-ACTUALIZA-E
074900               UNTIL FS-ORDOUT = '10' OR WKS-REG-ENCONTRADO
075000           IF WKS-REG-ENCONTRADO
075100              ADD 1 TO WKS-ORDENES-ACTUALIZADAS
075200           ELSE
075300              PERFORM 463-RECHAZAR-ACTUALIZACION
075400                  THRU 463-RECHAZAR-ACTUALIZACION-E
075500              ADD 1 TO WKS-ORDENES-ACTZ-RECHAZO
075600           END-IF
075700           CLOSE ORDOUT
075800           OPEN EXTEND ORDOUT
075900           PERFORM 410-LEER-ORDTRAN THRU 410-LEER-ORDTRAN-E.
076000       460-ACTUALIZAR-ESTADO-ORDEN-E. EXIT.
076100
076200       461-LEER-ORDOUT-ACTUALIZA SECTION.
076300           READ ORDOUT NEXT RECORD
076400               AT END MOVE '10' TO FS-ORDOUT
076500           END-READ.
076600       461-LEER-ORDOUT-ACTUALIZA-E. EXIT.
076700
076800       462-EVALUAR-ORDEN-ACTUALIZA SECTION.
076900           IF ORD-IS-HEADER AND ORD-ID = WKS-AE-ORDER-ID
077000                            AND ORD-BUSINESS-ID = WKS-AE-BUSINESS
077100              MOVE WKS-AE-NEW-STATUS TO ORD-STATUS
077200              IF WKS-AE-NEW-PAYMENT-STATUS NOT = SPACES
077300                 MOVE WKS-AE-NEW-PAYMENT-STATUS TO ORD-PAYMENT-STATUS
077400              END-IF
077500              REWRITE ORD-RECORD
077600              MOVE 1 TO WKS-REG-HALLADO
077700           ELSE
077800              PERFORM 461-LEER-ORDOUT-ACTUALIZA
077900                  THRU 461-LEER-ORDOUT-ACTUALIZA-E
078000           END-IF.
078100       462-EVALUAR-ORDEN-ACTUALIZA-E. EXIT.
078200
078300       463-RECHAZAR-ACTUALIZACION SECTION.
078400           INITIALIZE REJ-RECORD
078500           MOVE 'ORDERS'           TO REJ-SOURCE
078600           MOVE WKS-AE-BUSINESS    TO REJ-BUSINESS-ID
078700           MOVE WKS-AE-ORDER-ID    TO REJ-KEY-ID
078800           MOVE 120                TO REJ-REASON-CODE
078900           MOVE 'ORDEN NO EXISTE PARA ACTUALIZAR ESTADO'
079000                                   TO REJ-REASON-TEXT
079100           WRITE REJ-RECORD
079200           DISPLAY '*** ACTUALIZACION DE ESTADO RECHAZADA ID='
079300                   WKS-AE-ORDER-ID.
079400       463-RECHAZAR-ACTUALIZACION-E. EXIT.
079500
079600      ******************************************************************
079700      *                TOTALES FINALES DE LA SECCION 1                 *
079800      ******************************************************************
079900       500-TOTALES-REPORTE SECTION.
080000           MOVE SPACES              TO SUM-LINE
080100           WRITE SUM-LINE
080200           MOVE WKS-ORDENES-ACEPTADAS  TO OTL-ACEPTADAS
080300           MOVE WKS-ORDENES-RECHAZADAS TO OTL-RECHAZADAS
080400           MOVE WKS-GRAN-TOTAL         TO OTL-GRAN-TOTAL
080500           WRITE SUM-LINE FROM WKS-ORDEN-TOTALES-LINEA
080600
080700           DISPLAY '**************************************************'
080800           DISPLAY '*          ESTADISTICAS ORDPRC1                   *'
080900           DISPLAY '**************************************************'
081000           MOVE WKS-ORDENES-LEIDAS     TO WKS-MASCARA
081100           DISPLAY 'ORDENES LEIDAS      : ' WKS-MASCARA
081200           MOVE WKS-ORDENES-ACEPTADAS  TO WKS-MASCARA
081300           DISPLAY 'ORDENES ACEPTADAS   : ' WKS-MASCARA
081400           MOVE WKS-ORDENES-RECHAZADAS TO WKS-MASCARA
081500           DISPLAY 'ORDENES RECHAZADAS  : ' WKS-MASCARA
081600           MOVE WKS-LINEAS-PROCESADAS  TO WKS-MASCARA
081700           DISPLAY 'LINEAS PROCESADAS   : ' WKS-MASCARA
081800           MOVE WKS-GRAN-TOTAL         TO WKS-MASCARA
081900           DISPLAY 'GRAN TOTAL ACEPTADO : ' WKS-MASCARA
082000           MOVE WKS-ORDENES-ACTUALIZADAS  TO WKS-MASCARA
082100           DISPLAY 'ORDENES ACTUALIZADAS: ' WKS-MASCARA
082200           MOVE WKS-ORDENES-ACTZ-RECHAZO  TO WKS-MASCARA
082300           DISPLAY 'ACTUALIZ. RECHAZADAS: ' WKS-MASCARA.
082400       500-TOTALES-REPORTE-E. EXIT.
082500
082600       900-CERRAR-ARCHIVOS SECTION.
082700           CLOSE PRODMST, COMBMST, CUSTMST, ORDTRAN, ORDOUT, REJFILE,
082800                 SUMRPT.
082900       900-CERRAR-ARCHIVOS-E. EXIT.
